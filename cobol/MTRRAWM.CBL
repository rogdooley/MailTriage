000100*****************************************************************
000200*                                                                *
000300*    MTRRAWM -- MAILTRIAGE RAW INBOUND MESSAGE RECORD LAYOUT     *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  ONE ENTRY PER MESSAGE PULLED OFF A WATCHED MAILBOX BY
000700*          THE FRONT-END COLLECTOR, AHEAD OF MTRINGST.  HEADERS
000800*          ARE HANDED IN ALREADY SPLIT OUT -- THIS PROGRAM SUITE
000900*          DOES NOT PARSE RFC822 MESSAGE TEXT, THAT IS DONE
001000*          UPSTREAM.  WHERE THE COLLECTOR COULD PARSE A DATE
001100*          HEADER IT IS PASSED ALONG PRE-CONVERTED TO UTC
001200*          ALONGSIDE THE SERVER RECEIPT STAMP SO MTRINGST CAN
001300*          APPLY THE "PREFER THE HEADER, ELSE THE RECEIPT STAMP"
001400*          RULE WITHOUT TEXT SCANNING A FREE-FORM DATE.
001500*          SEQUENTIAL, ONE RECORD PER MESSAGE, IN ARRIVAL ORDER.
001600*
001700* CHANGE HISTORY ------------------------------------------------
001800* 11/14/1987 DLC ORIGINAL LAYOUT.
001900* 03/02/1999 RAK Y2K -- DATE FIELDS WERE ALREADY CCYY-MM-DD, NO
002000*                CHANGE NEEDED, REVIEWED AND SIGNED OFF.
002100* END OF HISTORY ------------------------------------------------
002200*
002300 01  MTR-RAW-MESSAGE-RECORD.
002400     03  RAW-ACCOUNT-ID             PIC  X(16).
002500     03  RAW-FOLDER                 PIC  X(16).
002600     03  RAW-UID                    PIC  X(10).
002700     03  RAW-DATE-HDR-FLAG          PIC  X(01).
002800         88  RAW-DATE-HDR-PRESENT           VALUE 'Y'.
002900         88  RAW-DATE-HDR-ABSENT            VALUE 'N'.
003000     03  RAW-DATE-HDR-UTC           PIC  X(20).
003100     03  RAW-RECEIPT-UTC            PIC  X(20).
003200     03  RAW-FROM-ADDR              PIC  X(60).
003300     03  RAW-TO-ADDRS.
003400         05  RAW-TO-ADDR            PIC  X(60)  OCCURS 3 TIMES.
003500     03  RAW-CC-ADDRS.
003600         05  RAW-CC-ADDR            PIC  X(60)  OCCURS 3 TIMES.
003700     03  RAW-SUBJECT                PIC  X(60).
003800     03  RAW-MESSAGE-ID             PIC  X(64).
003900     03  RAW-REFERENCES             PIC  X(250).
004000     03  RAW-IN-REPLY-TO            PIC  X(64).
004100     03  RAW-ATTACH-FLAG            PIC  X(01).
004200         88  RAW-ATTACH-PRESENT             VALUE 'Y'.
004300         88  RAW-ATTACH-ABSENT              VALUE 'N'.
004400     03  RAW-ATTACH-NAMES           PIC  X(80).
004500     03  RAW-PLAIN-BODY             PIC  X(4000).
004600     03  RAW-HTML-BODY              PIC  X(4000).
