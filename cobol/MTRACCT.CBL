000100*****************************************************************
000200*                                                                *
000300*    MTRACCT -- MAILTRIAGE MAILBOX ACCOUNT RECORD LAYOUT         *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  ONE ENTRY PER WATCHED MAILBOX.  CARRIES THE ACCOUNT'S
000700*          OWN ADDRESS AND ANY ALIASES SO MTRINGST CAN TELL A
000800*          MESSAGE THE ACCOUNT SENT FROM ONE IT RECEIVED.
000900*          INDEXED, KEYED ON ACT-ACCOUNT-ID.  MAINTAINED BY HAND
001000*          OFF THE MAILBOX PROVISIONING SHEET -- NOT TOUCHED BY
001100*          ANY MAILTRIAGE PROGRAM AT RUN TIME.
001200*
001300* CHANGE HISTORY ------------------------------------------------
001400* 10/05/1987 DLC ORIGINAL LAYOUT.
001500* END OF HISTORY ------------------------------------------------
001600*
001700 01  MTR-ACCOUNT-RECORD.
001800     03  ACT-ACCOUNT-ID             PIC  X(16).
001900     03  ACT-PRIMARY-ADDR           PIC  X(40).
002000     03  ACT-ALIAS-ADDRS.
002100         05  ACT-ALIAS-ADDR         PIC  X(40)  OCCURS 3 TIMES.
002200     03  FILLER                     PIC  X(12).
