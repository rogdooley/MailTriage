000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    MTRCLSFY.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  APRIL 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       CLASSIFIES ONE MAIL-LOG ENTRY AGAINST THE SHOP'S
001500*               SUPPRESS / ARRIVAL-ONLY / HIGH-PRIORITY RULE TABLE
001600*               (MTRRULF).  CALLED ONCE PER MESSAGE BY MTRDAILY AND
001700*               BY MTRINGST'S EXCEPTION REPORT.  THE RULE TABLE IS
001800*               READ ONCE AND KEPT IN WORKING-STORAGE FOR THE LIFE
001900*               OF THE CALLING RUN UNIT -- EACH CALL AFTER THE
002000*               FIRST REUSES THE TABLE ALREADY IN STORAGE.
002100
002200* CHANGE HISTORY ------------------------------------------------
002300* 04/13/1987 DLC ORIGINAL PROGRAM.  REPLACES THE OLD AD-MAIL
002400*                ATTRIBUTE LOOKUP WITH A STRAIGHT PATTERN TABLE
002500*                SCAN -- NO MORE LDAP LINK, NO MORE COMMAREA CHAIN.
002600* 09/02/1988 DLC ADDED THE ARRIVAL-ONLY BUCKET BETWEEN SUPPRESS AND
002700*                HIGH-PRIORITY PER THE MAIL ROOM'S REQUEST.
002800* 07/21/1994 RAK RULE TABLE WAS BUILT FRESH ON EVERY CALL -- NOW
002900*                LOADED ONCE AND CACHED VIA WS-TABLE-LOADED-SWITCH,
003000*                CUTS MTRDAILY'S RUN TIME NOTICEABLY ON BUSY DAYS.
003100* 06/30/1999 DLC Y2K SCAN -- NO DATE FIELDS IN THIS PROGRAM, NO
003200*                CHANGE REQUIRED.  NOTED FOR THE AUDIT BINDER.
003300* 11/18/2006 TLM WIDENED RUL-PATTERN HANDLING TO 60 BYTES TO MATCH
003400*                THE REVISED MTRRULE LAYOUT.
003500* END OF HISTORY ------------------------------------------------
003600
003700*****************************************************************
003800*                                                                *
003900*    ENVIRONMENT DIVISION                                       *
004000*                                                                *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300
004400*****************************************************************
004500*    CONFIGURATION SECTION                                      *
004600*****************************************************************
004700 CONFIGURATION SECTION.
004800
004900 SOURCE-COMPUTER. IBM-2086-A04-140.
005000 OBJECT-COMPUTER. IBM-2086-A04-140.
005100
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500*****************************************************************
005600*    INPUT-OUTPUT SECTION                                       *
005700*****************************************************************
005800 INPUT-OUTPUT SECTION.
005900
006000 FILE-CONTROL.
006100     SELECT MTR-RULE-FILE       ASSIGN TO MTRRULF
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS FILE1-STAT FILE1-FDBK.
006400
006500*****************************************************************
006600*                                                                *
006700*    DATA DIVISION                                               *
006800*                                                                *
006900*****************************************************************
007000 DATA DIVISION.
007100
007200 FILE SECTION.
007300
007400 FD  MTR-RULE-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS.
007800 01  MTR-RULE-FILE-REC          PIC  X(68).
007900
008000*****************************************************************
008100*    WORKING-STORAGE SECTION                                    *
008200*****************************************************************
008300 WORKING-STORAGE SECTION.
008400
008500 01  WS-FIELDS.
008600     03  THIS-PGM                   PIC  X(08)   VALUE 'MTRCLSFY'.
008700     03  FILE1-STAT                 PIC  X(02).
008800     03  FILE1-FDBK                 PIC  X(06).
008900     03  FILLER                     PIC  X(04)   VALUE SPACES.
009000
009100     COPY MTRRULE.
009200
009300 01  WS-RULE-TABLE-CTL.
009400     03  WS-RULE-COUNT              PIC S9(04)   COMP  VALUE ZERO.
009500     03  WS-RULE-SUB                PIC S9(04)   COMP.
009600     03  WS-RULE-MAX                PIC S9(04)   COMP  VALUE +400.
009700     03  WS-TABLE-LOADED-SWITCH     PIC  X(01)   VALUE 'N'.
009800         88  WS-TABLE-IS-LOADED                  VALUE 'Y'.
009900         88  WS-TABLE-NOT-LOADED                 VALUE 'N'.
010000     03  FILLER                     PIC  X(09)   VALUE SPACES.
010100
010200 01  WS-RULE-TABLE.
010300     03  WS-RULE-ENTRY              OCCURS 400 TIMES
010400                                     INDEXED BY WS-RULE-NDX.
010500         05  WS-RULE-CLASS          PIC  X(02).
010600             88  WS-RULE-IS-SUPPRESS            VALUE 'SP'.
010700             88  WS-RULE-IS-ARRIVAL-ONLY        VALUE 'AO'.
010800             88  WS-RULE-IS-HIGH-PRI            VALUE 'HP'.
010900         05  WS-RULE-FIELD          PIC  X(01).
011000             88  WS-RULE-FLD-SENDER             VALUE 'S'.
011100             88  WS-RULE-FLD-SUBJECT            VALUE 'J'.
011200         05  WS-RULE-PATTERN        PIC  X(60).
011300
011400 01  WS-XLATE-PAIR.
011500     03  WS-ALPHA-UPPER             PIC  X(26)
011600                          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011700     03  WS-ALPHA-LOWER             PIC  X(26)
011800                          VALUE 'abcdefghijklmnopqrstuvwxyz'.
011900 01  WS-XLATE-PAIR-DUMP REDEFINES WS-XLATE-PAIR.
012000     03  WS-XLATE-PAIR-X            PIC  X(52).
012100
012200 01  WS-FOLD-FIELDS.
012300     03  WS-SENDER-FOLD             PIC  X(40).
012400     03  WS-SUBJECT-FOLD            PIC  X(60).
012500
012600 01  WS-SENDER-FOLD-VIEW REDEFINES WS-SENDER-FOLD.
012700     03  WS-SENDER-FOLD-HALF        PIC  X(20)   OCCURS 2 TIMES.
012800
012900 01  WS-SCAN-FIELDS.
013000     03  WS-SCAN-TEXT               PIC  X(60).
013100     03  WS-SCAN-TEXT-LEN           PIC S9(04)   COMP.
013200     03  WS-SCAN-PATTERN            PIC  X(60).
013300     03  WS-SCAN-PATTERN-LEN        PIC S9(04)   COMP.
013400     03  WS-SCAN-SUB                PIC S9(04)   COMP.
013500     03  WS-SCAN-LIMIT              PIC S9(04)   COMP.
013600     03  WS-MATCH-SWITCH            PIC  X(01)   VALUE 'N'.
013700         88  WS-MATCH-FOUND                      VALUE 'Y'.
013800         88  WS-MATCH-NOT-FOUND                  VALUE 'N'.
013900
014000 01  WS-SCAN-COUNTERS REDEFINES WS-SCAN-FIELDS.
014100     03  FILLER                     PIC  X(60).
014200     03  WS-SCAN-COUNTER-VIEW       PIC S9(04)   COMP  OCCURS 4 TIMES.
014300     03  FILLER                     PIC  X(05).
014400
014500*****************************************************************
014600*    LINKAGE SECTION                                            *
014700*****************************************************************
014800 LINKAGE SECTION.
014900
015000 01  MTRCLSFY-PARMS.
015100     03  CLS-REQUEST-CODE           PIC  X(01).
015200     03  CLS-SENDER-EMAIL           PIC  X(40).
015300     03  CLS-SUBJECT                PIC  X(60).
015400     03  CLS-RESULT-CLASS           PIC  X(02).
015500         88  CLS-RESULT-SUPPRESS                 VALUE 'SP'.
015600         88  CLS-RESULT-ARRIVAL-ONLY             VALUE 'AO'.
015700         88  CLS-RESULT-HIGH-PRI                 VALUE 'HP'.
015800         88  CLS-RESULT-NORMAL                   VALUE 'NO'.
015900     03  CLS-RETURN-CODE            PIC S9(04)   COMP.
016000         88  CLS-REQUEST-COMPLETED               VALUE 0.
016100         88  CLS-REQUEST-INVALID                 VALUE 8.
016200
016300*****************************************************************
016400*                                                                *
016500*    PROCEDURE DIVISION                                         *
016600*                                                                *
016700*****************************************************************
016800 PROCEDURE DIVISION USING MTRCLSFY-PARMS.
016900
017000 A00-MAINLINE-ROUTINE.
017100     MOVE ZERO                      TO CLS-RETURN-CODE.
017200     IF  WS-TABLE-NOT-LOADED
017300         PERFORM B10-INITIALIZATION THRU B15-EXIT
017400     END-IF.
017500
017600     MOVE CLS-SENDER-EMAIL          TO WS-SENDER-FOLD.
017700     MOVE CLS-SUBJECT               TO WS-SUBJECT-FOLD.
017800     INSPECT WS-SENDER-FOLD  CONVERTING WS-ALPHA-UPPER TO
017900                                        WS-ALPHA-LOWER.
018000     INSPECT WS-SUBJECT-FOLD CONVERTING WS-ALPHA-UPPER TO
018100                                        WS-ALPHA-LOWER.
018200     PERFORM P10-STRIP-DISPLAY-NAME THRU P15-EXIT.
018300
018400     PERFORM C00-MATCH-SUPPRESS THRU C99-EXIT-PROCESS.
018500     IF  NOT WS-MATCH-FOUND
018600         PERFORM D00-MATCH-ARRIVAL-ONLY THRU D99-EXIT
018700     END-IF.
018800     IF  NOT WS-MATCH-FOUND
018900         PERFORM E00-MATCH-HIGH-PRIORITY THRU E99-EXIT
019000     END-IF.
019100     IF  NOT WS-MATCH-FOUND
019200         SET CLS-RESULT-NORMAL      TO TRUE
019300     END-IF.
019400
019500     GOBACK.
019600
019700 B10-INITIALIZATION.
019800*    LOAD THE RULE TABLE EXACTLY ONCE PER RUN UNIT.
019900     OPEN INPUT MTR-RULE-FILE.
020000     IF  FILE1-STAT NOT = '00'
020100         DISPLAY THIS-PGM ' UNABLE TO OPEN MTRRULF, STATUS='
020200                 FILE1-STAT          UPON PRINTER
020300         MOVE 8                      TO CLS-RETURN-CODE
020400         SET  WS-TABLE-IS-LOADED     TO TRUE
020500         GO TO B15-EXIT
020600     END-IF.
020700     MOVE ZERO                      TO WS-RULE-COUNT.
020800     PERFORM B20-READ-ONE-RULE THRU B25-EXIT.
020900     PERFORM B30-LOAD-TABLE-ENTRY THRU B35-EXIT
021000         UNTIL FILE1-STAT = '10'
021100         OR WS-RULE-COUNT >= WS-RULE-MAX.
021200     CLOSE MTR-RULE-FILE.
021300     SET  WS-TABLE-IS-LOADED        TO TRUE.
021400 B15-EXIT.
021500     EXIT.
021600
021700 B20-READ-ONE-RULE.
021800     READ MTR-RULE-FILE INTO MTR-RULE-RECORD.
021900 B25-EXIT.
022000     EXIT.
022100
022200 B30-LOAD-TABLE-ENTRY.
022300     ADD 1                          TO WS-RULE-COUNT.
022400     MOVE RUL-CLASS     TO WS-RULE-CLASS(WS-RULE-COUNT).
022500     MOVE RUL-FIELD     TO WS-RULE-FIELD(WS-RULE-COUNT).
022600     MOVE RUL-PATTERN   TO WS-RULE-PATTERN(WS-RULE-COUNT).
022700     INSPECT WS-RULE-PATTERN(WS-RULE-COUNT)
022800             CONVERTING WS-ALPHA-UPPER TO WS-ALPHA-LOWER.
022900     PERFORM B20-READ-ONE-RULE THRU B25-EXIT.
023000 B35-EXIT.
023100     EXIT.
023200
023300 C00-MATCH-SUPPRESS.
023400     SET  WS-MATCH-NOT-FOUND        TO TRUE.
023500     IF  WS-RULE-COUNT > 0
023600         SET  WS-RULE-NDX           TO 1
023700         PERFORM C10-TEST-ONE-RULE THRU C15-EXIT
023800             UNTIL WS-RULE-NDX > WS-RULE-COUNT
023900             OR WS-MATCH-FOUND
024000     END-IF.
024100     IF  WS-MATCH-FOUND
024200         SET CLS-RESULT-SUPPRESS    TO TRUE
024300     END-IF.
024400 C99-EXIT-PROCESS.
024500     EXIT.
024600
024700 C10-TEST-ONE-RULE.
024800     IF  WS-RULE-IS-SUPPRESS(WS-RULE-NDX)
024900         PERFORM P20-TEST-RULE-ENTRY THRU P25-EXIT
025000     END-IF.
025100     SET  WS-RULE-NDX    UP BY 1.
025200 C15-EXIT.
025300     EXIT.
025400
025500 D00-MATCH-ARRIVAL-ONLY.
025600     SET  WS-MATCH-NOT-FOUND        TO TRUE.
025700     IF  WS-RULE-COUNT > 0
025800         SET  WS-RULE-NDX           TO 1
025900         PERFORM D10-TEST-ONE-RULE THRU D15-EXIT
026000             UNTIL WS-RULE-NDX > WS-RULE-COUNT
026100             OR WS-MATCH-FOUND
026200     END-IF.
026300     IF  WS-MATCH-FOUND
026400         SET CLS-RESULT-ARRIVAL-ONLY TO TRUE
026500     END-IF.
026600 D99-EXIT.
026700     EXIT.
026800
026900 D10-TEST-ONE-RULE.
027000     IF  WS-RULE-IS-ARRIVAL-ONLY(WS-RULE-NDX)
027100         PERFORM P20-TEST-RULE-ENTRY THRU P25-EXIT
027200     END-IF.
027300     SET  WS-RULE-NDX    UP BY 1.
027400 D15-EXIT.
027500     EXIT.
027600
027700 E00-MATCH-HIGH-PRIORITY.
027800*    HIGH-PRIORITY IS ALWAYS AN EXACT, SENDER-ONLY ADDRESS COMPARE --
027900*    NOT A SUBSTRING SCAN -- PER THE MAIL ROOM'S ORIGINAL REQUEST.
028000     SET  WS-MATCH-NOT-FOUND        TO TRUE.
028100     IF  WS-RULE-COUNT > 0
028200         SET  WS-RULE-NDX           TO 1
028300         PERFORM E10-TEST-ONE-RULE THRU E15-EXIT
028400             UNTIL WS-RULE-NDX > WS-RULE-COUNT
028500             OR WS-MATCH-FOUND
028600     END-IF.
028700     IF  WS-MATCH-FOUND
028800         SET CLS-RESULT-HIGH-PRI    TO TRUE
028900     END-IF.
029000 E99-EXIT.
029100     EXIT.
029200
029300 E10-TEST-ONE-RULE.
029400     IF  WS-RULE-IS-HIGH-PRI(WS-RULE-NDX)
029500     AND WS-RULE-PATTERN(WS-RULE-NDX) = WS-SENDER-FOLD
029600         SET  WS-MATCH-FOUND        TO TRUE
029700     END-IF.
029800     SET  WS-RULE-NDX    UP BY 1.
029900 E15-EXIT.
030000     EXIT.
030100
030200 P10-STRIP-DISPLAY-NAME.
030300*    DEFENSIVE RE-NORMALIZATION -- MTRINGST ALREADY STORES A BARE
030400*    ADDRESS IN MSG-SENDER-EMAIL, BUT A CALLER HANDING US A RAW
030500*    "DISPLAY NAME <ADDR>" STRING SHOULD STILL CLASSIFY CORRECTLY.
030600     MOVE 1                         TO WS-SCAN-SUB.
030700     MOVE ZERO                      TO WS-SCAN-PATTERN-LEN.
030800     PERFORM P11-SCAN-FOR-BRACKET THRU P12-EXIT
030900         UNTIL WS-SCAN-SUB > 39
031000         OR WS-SCAN-PATTERN-LEN NOT = ZERO.
031100     IF  WS-SCAN-PATTERN-LEN NOT = ZERO
031200         COMPUTE WS-SCAN-TEXT-LEN = 41 - WS-SCAN-PATTERN-LEN
031300         MOVE SPACES                 TO WS-SCAN-TEXT
031400         MOVE WS-SENDER-FOLD(WS-SCAN-PATTERN-LEN:WS-SCAN-TEXT-LEN)
031500                                     TO WS-SCAN-TEXT
031600         MOVE SPACES                 TO WS-SENDER-FOLD
031700         MOVE WS-SCAN-TEXT          TO WS-SENDER-FOLD
031800     END-IF.
031900 P15-EXIT.
032000     EXIT.
032100
032200 P11-SCAN-FOR-BRACKET.
032300     IF  WS-SENDER-FOLD(WS-SCAN-SUB:1) = '<'
032400         COMPUTE WS-SCAN-PATTERN-LEN = WS-SCAN-SUB + 1
032500     ELSE
032600         ADD 1                      TO WS-SCAN-SUB
032700     END-IF.
032800 P12-EXIT.
032900     EXIT.
033000
033100 P20-TEST-RULE-ENTRY.
033200     IF  WS-RULE-FLD-SENDER(WS-RULE-NDX)
033300         MOVE WS-SENDER-FOLD        TO WS-SCAN-TEXT
033400     ELSE
033500         MOVE WS-SUBJECT-FOLD       TO WS-SCAN-TEXT
033600     END-IF.
033700     MOVE WS-RULE-PATTERN(WS-RULE-NDX)
033800                                     TO WS-SCAN-PATTERN.
033900     PERFORM Q10-FIND-TEXT-LENGTH    THRU Q15-EXIT.
034000     PERFORM Q20-FIND-PATTERN-LENGTH THRU Q25-EXIT.
034100     PERFORM Q30-SCAN-FOR-MATCH      THRU Q39-EXIT.
034200 P25-EXIT.
034300     EXIT.
034400
034500 Q10-FIND-TEXT-LENGTH.
034600     MOVE 60                        TO WS-SCAN-SUB.
034700     PERFORM Q12-BACK-SCAN-TEXT THRU Q14-EXIT
034800         UNTIL WS-SCAN-SUB < 1
034900         OR WS-SCAN-TEXT(WS-SCAN-SUB:1) NOT = SPACE.
035000     MOVE WS-SCAN-SUB                TO WS-SCAN-TEXT-LEN.
035100 Q15-EXIT.
035200     EXIT.
035300
035400 Q12-BACK-SCAN-TEXT.
035500     SUBTRACT 1                      FROM WS-SCAN-SUB.
035600 Q14-EXIT.
035700     EXIT.
035800
035900 Q20-FIND-PATTERN-LENGTH.
036000     MOVE 60                        TO WS-SCAN-SUB.
036100     PERFORM Q22-BACK-SCAN-PATT THRU Q24-EXIT
036200         UNTIL WS-SCAN-SUB < 1
036300         OR WS-SCAN-PATTERN(WS-SCAN-SUB:1) NOT = SPACE.
036400     MOVE WS-SCAN-SUB                TO WS-SCAN-PATTERN-LEN.
036500 Q25-EXIT.
036600     EXIT.
036700
036800 Q22-BACK-SCAN-PATT.
036900     SUBTRACT 1                      FROM WS-SCAN-SUB.
037000 Q24-EXIT.
037100     EXIT.
037200
037300 Q30-SCAN-FOR-MATCH.
037400     SET  WS-MATCH-NOT-FOUND         TO TRUE.
037500     IF  WS-SCAN-PATTERN-LEN > 0
037600     AND WS-SCAN-PATTERN-LEN NOT > WS-SCAN-TEXT-LEN
037700         COMPUTE WS-SCAN-LIMIT = WS-SCAN-TEXT-LEN
037800                                - WS-SCAN-PATTERN-LEN + 1
037900         MOVE 1                      TO WS-SCAN-SUB
038000         PERFORM Q32-TEST-ONE-POSN THRU Q34-EXIT
038100             UNTIL WS-SCAN-SUB > WS-SCAN-LIMIT
038200             OR WS-MATCH-FOUND
038300     END-IF.
038400     IF  WS-MATCH-FOUND
038500         SET  WS-MATCH-FOUND         TO TRUE
038600     END-IF.
038700 Q39-EXIT.
038800     EXIT.
038900
039000 Q32-TEST-ONE-POSN.
039100     IF  WS-SCAN-TEXT(WS-SCAN-SUB:WS-SCAN-PATTERN-LEN)
039200       = WS-SCAN-PATTERN(1:WS-SCAN-PATTERN-LEN)
039300         SET  WS-MATCH-FOUND         TO TRUE
039400     ELSE
039500         ADD 1                       TO WS-SCAN-SUB
039600     END-IF.
039700 Q34-EXIT.
039800     EXIT.
