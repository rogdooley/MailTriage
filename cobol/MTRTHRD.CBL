000100*****************************************************************
000200*                                                                *
000300*    MTRTHRD -- MAILTRIAGE THREAD SUMMARY RECORD LAYOUT          *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  ONE ENTRY PER CONVERSATION THREAD.  MAINTAINED BY
000700*          MTRINGST (UPSERT ON EVERY MESSAGE), READ BY MTRDAILY
000800*          TO DECIDE WHETHER A THREAD HAS ALREADY BEEN REPLIED
000900*          TO.  INDEXED, KEYED ON THR-THREAD-ID.
001000*
001100* CHANGE HISTORY ------------------------------------------------
001200* 02/18/1987 DLC ORIGINAL LAYOUT.
001300* 11/02/2010 DLC WIDENED THR-PARTICIPANTS FROM 3 TO 5 SLOTS AFTER
001400*                GROUP THREADS STARTED TRUNCATING PARTICIPANTS.
001500* END OF HISTORY ------------------------------------------------
001600*
001700 01  MTR-THREAD-RECORD.
001800     03  THR-THREAD-ID              PIC  X(32).
001900     03  THR-PARTICIPANTS.
002000         05  THR-PARTICIPANT        PIC  X(40)  OCCURS 5 TIMES.
002100     03  THR-LAST-INBOUND-UTC       PIC  X(20).
002200     03  THR-LAST-OUTBOUND-UTC      PIC  X(20).
002300     03  FILLER                     PIC  X(08).
