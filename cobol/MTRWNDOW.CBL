000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    MTRWNDOW.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  MARCH 1988.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       BUILDS THE DAY-WINDOW TABLE THE REPORT STEPS RUN
001500*               AGAINST.  ONE CARD ON MTRWNPRM PICKS EITHER A
001600*               SINGLE CALENDAR DATE OR A TRAILING COUNT OF DAYS,
001700*               TOGETHER WITH THE MAILBOX TIME ZONE OFFSET AND THE
001800*               WORKDAY START TIME.  OUTPUT IS MTRWINF, OLDEST
001900*               WINDOW FIRST, READ BY MTRDAILY.
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 03/14/1988 DLC ORIGINAL PROGRAM.  REPLACES THE OLD BSTADMIN
002300*                DATASPACE-REFRESH SUBMIT JOB -- SAME CARD-TABLE
002400*                SHAPE, DIFFERENT CARGO.
002500* 08/02/1990 DLC ADDED THE N-TRAILING-DAYS FORM SO THE WEEKLY
002600*                CATCH-UP RUN DOES NOT NEED SEVEN SEPARATE CARDS.
002700* 06/30/1999 DLC Y2K -- WIN-LABEL-DATE AND THE UTC STAMPS WERE
002800*                ALREADY FULL 4-DIGIT YEAR FROM DTEMAN, NO CHANGE.
002900* 11/20/2003 RAK PARAMETER CARD VALIDATION TIGHTENED AFTER A BAD
003000*                HH:MM CARD RAN A WINDOW STARTING AT 25:00.
003100* 08/22/2014 RAK B90-CHECK-STATUS NO LONGER PULLS IN THE SHOP'S
003200*                MULTI-FILE VSAM STATUS COPYBOOK -- THIS PROGRAM ONLY
003300*                EVER HAD THE TWO FLAT FILE-STATUS CELLS, NOT THE
003400*                FULL TABLE.  ADDED RTC-CODE VIA COPY RTCMAN SO THE
003500*                STARTUP/SHUTDOWN BANNER HAS SOMEWHERE TO PUT IT.
003600* END OF HISTORY ------------------------------------------------
003700
003800*****************************************************************
003900*                                                                *
004000*    ENVIRONMENT DIVISION                                       *
004100*                                                                *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500*****************************************************************
004600*    CONFIGURATION SECTION                                      *
004700*****************************************************************
004800 CONFIGURATION SECTION.
004900
005000 SOURCE-COMPUTER. IBM-2086-A04-140.
005100 OBJECT-COMPUTER. IBM-2086-A04-140.
005200
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600*****************************************************************
005700*    INPUT-OUTPUT SECTION                                       *
005800*****************************************************************
005900 INPUT-OUTPUT SECTION.
006000
006100 FILE-CONTROL.
006200     SELECT MTRWNPRM-FILE  ASSIGN TO MTRWNPRM
006300            ORGANIZATION   IS SEQUENTIAL
006400            FILE STATUS    IS FILE1-STAT FILE1-FDBK.
006500
006600     SELECT MTRWINF-FILE   ASSIGN TO MTRWINF
006700            ORGANIZATION   IS SEQUENTIAL
006800            FILE STATUS    IS FILE2-STAT FILE2-FDBK.
006900
007000*****************************************************************
007100*                                                                *
007200*    DATA DIVISION                                               *
007300*                                                                *
007400*****************************************************************
007500 DATA DIVISION.
007600
007700*****************************************************************
007800*    FILE SECTION                                                *
007900*****************************************************************
008000 FILE SECTION.
008100
008200 FD  MTRWNPRM-FILE
008300     RECORDING MODE IS F.
008400 01  MTRWNPRM-REC.
008500     03  PRM-MODE-CODE              PIC  X(01).
008600         88  PRM-MODE-EXPLICIT-DATE             VALUE 'D'.
008700         88  PRM-MODE-TRAILING-DAYS              VALUE 'N'.
008800     03  PRM-EXPLICIT-DATE          PIC  X(10).
008900     03  PRM-TRAILING-DAYS          PIC  9(03).
009000     03  PRM-OFFSET-SIGN            PIC  X(01).
009100         88  PRM-OFFSET-PLUS                     VALUE '+'.
009200         88  PRM-OFFSET-MINUS                    VALUE '-'.
009300     03  PRM-OFFSET-HH              PIC  9(02).
009400     03  PRM-OFFSET-MM              PIC  9(02).
009500     03  PRM-WORKDAY-HH             PIC  9(02).
009600     03  PRM-WORKDAY-MM             PIC  9(02).
009700     03  FILLER                     PIC  X(28).
009800 01  MTRWNPRM-CARD-IMAGE REDEFINES MTRWNPRM-REC.
009900     03  PRM-CARD-TEXT              PIC  X(56).
010000
010100 FD  MTRWINF-FILE
010200     RECORDING MODE IS F.
010300     COPY MTRWIND.
010400
010500*****************************************************************
010600*    WORKING-STORAGE SECTION                                    *
010700*****************************************************************
010800 WORKING-STORAGE SECTION.
010900
011000 01  WS-FIELDS.
011100     03  THIS-PGM                   PIC  X(08)   VALUE 'MTRWNDOW'.
011200     03  FILE1-STAT                 PIC  X(02).
011300     03  FILE1-FDBK                 PIC  X(06).
011400     03  FILE2-STAT                 PIC  X(02).
011500     03  FILE2-FDBK                 PIC  X(06).
011600     03  WS-CHECK-FILE-NO           PIC S9(04)   COMP.
011700
011800     COPY RTCMAN.
011900
012000 01  WS-PARM-AREA.
012100     03  WS-PARM-VALID-SWITCH       PIC  X(01)   VALUE 'Y'.
012200         88  WS-PARM-IS-VALID                    VALUE 'Y'.
012300         88  WS-PARM-NOT-VALID                   VALUE 'N'.
012400     03  WS-OFFSET-TOTAL-MIN        PIC S9(05)   COMP.
012500     03  WS-DAY-COUNT               PIC S9(03)   COMP.
012600
012700*    ONE ENTRY PER CALENDAR DATE STILL TO BE WINDOWED, HELD IN THE
012800*    SAME "CCYY-MM-DD" SHAPE DTEMAN TRADES IN.  THE LOW INDEX IS THE
012900*    OLDEST DAY SO THE OUTPUT FILE COMES OUT IN THE ORDER MTRDAILY
013000*    WANTS WITHOUT A SEPARATE SORT STEP.
013100 01  WS-DATE-TABLE.
013200     03  WS-DATE-ENTRY              PIC  X(10)   OCCURS 100 TIMES
013300                                     INDEXED BY WS-DATE-NDX.
013400 01  WS-DATE-TABLE-DUMP REDEFINES WS-DATE-TABLE.
013500     03  WS-DATE-TABLE-IMAGE        PIC  X(1000).
013600
013700*    DATE WORK AREA -- THE DATE CURRENTLY BEING WALKED BACKWARD FOR
013800*    THE N-TRAILING-DAYS FORM.
013900 01  WS-DATE-WORK.
014000     03  WS-WALK-DATE               PIC  X(10).
014100
014200*    ONE CALENDAR-DAY WINDOW IN LOCAL MINUTES-OF-DAY, AND ITS UTC
014300*    EQUIVALENT AFTER THE MAILBOX OFFSET IS APPLIED.  A FIXED-OFFSET
014400*    ZONE NEVER NEEDS MORE THAN ONE DAY OF ROLLOVER EITHER WAY, SO
014500*    WS-DAY-SHIFT IS ALWAYS -1, 0, OR +1.
014600 01  WS-CONVERT-AREA.
014700     03  WS-LOCAL-MINUTES           PIC S9(05)   COMP.
014800     03  WS-UTC-MINUTES             PIC S9(05)   COMP.
014900     03  WS-DAY-SHIFT               PIC S9(03)   COMP.
015000     03  WS-UTC-CLOCK               PIC  9(04).
015100     03  WS-UTC-DATE                PIC  X(10).
015200
015300*    DIAGNOSTIC DUMP VIEW OF THE CLOCK EDIT -- ADDED WHEN THE
015400*    OVERNIGHT-ROLLOVER CASE (OFFSET CARRYING THE UTC START INTO THE
015500*    NEXT OR PREVIOUS CALENDAR DAY) CAME UP IN A SHIFT HANDOFF AND
015600*    NOBODY COULD TELL FROM THE DISPLAY STATEMENT ALONE WHICH HALF
015700*    OF WS-UTC-CLOCK WAS HOURS AND WHICH WAS MINUTES.
015800 01  WS-UTC-CLOCK-PARTS REDEFINES WS-UTC-CLOCK.
015900     03  WS-UTC-HH                  PIC  9(02).
016000     03  WS-UTC-MM                  PIC  9(02).
016100
016200*    FIELDS PASSED TO DTEMAN -- SAME SHAPE AS THE SUBPROGRAM'S OWN
016300*    DTEMAN-PARMS LINKAGE, PER THE SHOP'S CALLING CONVENTION.
016400 01  WS-DTEMAN-PARMS.
016500     03  DTE-REQUEST-CODE           PIC  X(01).
016600         88  DTE-REQUEST-CURRENT-UTC             VALUE '1'.
016700         88  DTE-REQUEST-MINUTES-BETWEEN         VALUE '2'.
016800         88  DTE-REQUEST-ADD-DAYS                VALUE '3'.
016900         88  DTE-REQUEST-VALIDATE-DATE           VALUE '4'.
017000     03  DTE-RETURN-CODE            PIC S9(04)   COMP.
017100         88  DTE-REQUEST-COMPLETED               VALUE 0.
017200         88  DTE-REQUEST-INVALID                 VALUE 8.
017300     03  DTE-CURRENT-UTC            PIC  X(20).
017400     03  DTE-TS-1                   PIC  X(20).
017500     03  DTE-TS-2                   PIC  X(20).
017600     03  DTE-MINUTES-DIFF           PIC S9(09)   COMP.
017700     03  DTE-BASE-DATE              PIC  X(10).
017800     03  DTE-DAY-OFFSET             PIC S9(05)   COMP.
017900     03  DTE-RESULT-DATE            PIC  X(10).
018000     03  DTE-CHECK-HH               PIC  9(02).
018100     03  DTE-CHECK-MM               PIC  9(02).
018200
018300 01  WS-SCAN-FIELDS.
018400     03  WS-SCAN-SUB                PIC S9(04)   COMP.
018500
018600*****************************************************************
018700*                                                                *
018800*    PROCEDURE DIVISION                                         *
018900*                                                                *
019000*****************************************************************
019100 PROCEDURE DIVISION.
019200
019300 A00-MAINLINE-ROUTINE.
019400     PERFORM B10-INITIALIZATION     THRU B15-EXIT.
019500     IF  WS-PARM-IS-VALID
019600         PERFORM B30-BUILD-DATE-TABLE THRU B35-EXIT
019700         IF  WS-PARM-IS-VALID
019800             PERFORM D00-WRITE-WINDOW-TABLE THRU D05-EXIT
019900         END-IF
020000     END-IF.
020100     PERFORM B20-TERMINATION        THRU B25-EXIT.
020200     GOBACK.
020300
020400 B10-INITIALIZATION.
020500     COPY BATCHINI.
020600     OPEN INPUT  MTRWNPRM-FILE.
020700     MOVE 1                          TO WS-CHECK-FILE-NO.
020800     PERFORM B90-CHECK-STATUS       THRU B95-EXIT.
020900     OPEN OUTPUT MTRWINF-FILE.
021000     MOVE 2                          TO WS-CHECK-FILE-NO.
021100     PERFORM B90-CHECK-STATUS       THRU B95-EXIT.
021200     READ MTRWNPRM-FILE.
021300     IF  FILE1-STAT NOT = '00'
021400         SET  WS-PARM-NOT-VALID      TO TRUE
021500     ELSE
021600         PERFORM P10-VALIDATE-PARM-CARD THRU P15-EXIT
021700     END-IF.
021800 B15-EXIT.
021900     EXIT.
022000
022100 B20-TERMINATION.
022200     CLOSE MTRWNPRM-FILE MTRWINF-FILE.
022300     COPY BATCHRTN.
022400 B25-EXIT.
022500     EXIT.
022600
022700*    SMALL TWO-FILE STATUS CHECK -- THIS PROGRAM DOES NOT CARRY THE
022800*    FULL VSAM-TABLE MACHINERY VSMSTATP EXPECTS, SO IT CHECKS ITS OWN
022900*    PAIR OF FILE-STATUS CELLS DIRECTLY.  WS-CHECK-FILE-NO IS SET BY
023000*    THE CALLER IMMEDIATELY BEFORE EACH PERFORM.
023100 B90-CHECK-STATUS.
023200     EVALUATE WS-CHECK-FILE-NO
023300       WHEN 1
023400           IF  FILE1-STAT NOT = '00'
023500               DISPLAY THIS-PGM ' FILE STATUS ERROR, FILE=MTRWNPRM'
023600                       ' STATUS=' FILE1-STAT ' FDBK=' FILE1-FDBK
023700                                         UPON PRINTER
023800               MOVE 8                  TO RTC-CODE
023900           END-IF
024000       WHEN 2
024100           IF  FILE2-STAT NOT = '00'
024200               DISPLAY THIS-PGM ' FILE STATUS ERROR, FILE=MTRWINF'
024300                       ' STATUS=' FILE2-STAT ' FDBK=' FILE2-FDBK
024400                                         UPON PRINTER
024500               MOVE 8                  TO RTC-CODE
024600           END-IF
024700     END-EVALUATE.
024800 B95-EXIT.
024900     EXIT.
025000
025100 P10-VALIDATE-PARM-CARD.
025200     SET  WS-PARM-IS-VALID           TO TRUE.
025300     IF  PRM-MODE-TRAILING-DAYS
025400         IF  PRM-TRAILING-DAYS < 1
025500             SET  WS-PARM-NOT-VALID   TO TRUE
025600         END-IF
025700     ELSE
025800     IF  PRM-MODE-EXPLICIT-DATE
025900         CONTINUE
026000     ELSE
026100         SET  WS-PARM-NOT-VALID       TO TRUE
026200     END-IF
026300     END-IF.
026400     IF  PRM-WORKDAY-HH > 23 OR PRM-WORKDAY-MM > 59
026500         SET  WS-PARM-NOT-VALID       TO TRUE
026600     END-IF.
026700     IF  PRM-OFFSET-HH > 23 OR PRM-OFFSET-MM > 59
026800         SET  WS-PARM-NOT-VALID       TO TRUE
026900     END-IF.
027000     IF  WS-PARM-IS-VALID
027100         COMPUTE WS-OFFSET-TOTAL-MIN =
027200                 (PRM-OFFSET-HH * 60) + PRM-OFFSET-MM
027300         IF  PRM-OFFSET-MINUS
027400             COMPUTE WS-OFFSET-TOTAL-MIN = 0 - WS-OFFSET-TOTAL-MIN
027500         END-IF
027600     END-IF.
027700 P15-EXIT.
027800     EXIT.
027900
028000*****************************************************************
028100*    B30-SERIES -- TURN THE PARM CARD INTO A TABLE OF DATES       *
028200*****************************************************************
028300 B30-BUILD-DATE-TABLE.
028400     IF  PRM-MODE-EXPLICIT-DATE
028500         PERFORM C10-BUILD-ONE-EXPLICIT-DATE THRU C15-EXIT
028600     ELSE
028700         PERFORM C20-BUILD-TRAILING-DATES    THRU C25-EXIT
028800     END-IF.
028900 B35-EXIT.
029000     EXIT.
029100
029200 C10-BUILD-ONE-EXPLICIT-DATE.
029300     SET  DTE-REQUEST-VALIDATE-DATE  TO TRUE.
029400     MOVE PRM-EXPLICIT-DATE          TO DTE-BASE-DATE.
029500     CALL 'DTEMAN' USING WS-DTEMAN-PARMS.
029600     IF  DTE-REQUEST-INVALID
029700         SET  WS-PARM-NOT-VALID       TO TRUE
029800     ELSE
029900         MOVE 1                       TO WS-DAY-COUNT
030000         MOVE PRM-EXPLICIT-DATE       TO WS-DATE-ENTRY(1)
030100     END-IF.
030200 C15-EXIT.
030300     EXIT.
030400
030500 C20-BUILD-TRAILING-DATES.
030600*    WALK BACKWARD FROM TODAY, N-1 DAYS, THEN LOAD OLDEST-FIRST.
030700*    "TODAY" COMES FROM DTEMAN'S OWN CURRENT-UTC REQUEST RATHER THAN
030800*    A DIRECT ACCEPT FROM DATE, SO THE SHOP'S ONE CLOCK ROUTINE STAYS
030900*    THE SINGLE PLACE THAT KNOWS HOW THE CENTURY GETS WINDOWED.
031000     SET  DTE-REQUEST-CURRENT-UTC    TO TRUE.
031100     CALL 'DTEMAN' USING WS-DTEMAN-PARMS.
031200     MOVE DTE-CURRENT-UTC(1:10)      TO WS-WALK-DATE.
031300     MOVE PRM-TRAILING-DAYS          TO WS-DAY-COUNT.
031400     MOVE WS-DAY-COUNT               TO WS-SCAN-SUB.
031500     PERFORM P30-STORE-ONE-TRAIL-DATE THRU P35-EXIT
031600         UNTIL WS-SCAN-SUB < 1
031700         OR WS-PARM-NOT-VALID.
031800 C25-EXIT.
031900     EXIT.
032000
032100 P30-STORE-ONE-TRAIL-DATE.
032200     MOVE WS-WALK-DATE               TO WS-DATE-ENTRY(WS-SCAN-SUB).
032300     IF  WS-SCAN-SUB > 1
032400         SET  DTE-REQUEST-ADD-DAYS    TO TRUE
032500         MOVE WS-WALK-DATE            TO DTE-BASE-DATE
032600         MOVE -1                      TO DTE-DAY-OFFSET
032700         CALL 'DTEMAN' USING WS-DTEMAN-PARMS
032800         IF  DTE-REQUEST-INVALID
032900             SET  WS-PARM-NOT-VALID    TO TRUE
033000         ELSE
033100             MOVE DTE-RESULT-DATE     TO WS-WALK-DATE
033200         END-IF
033300     END-IF.
033400     SUBTRACT 1                      FROM WS-SCAN-SUB.
033500 P35-EXIT.
033600     EXIT.
033700
033800*****************************************************************
033900*    D-SERIES -- ONE UTC WINDOW PER TABLE ENTRY, OLDEST FIRST     *
034000*****************************************************************
034100 D00-WRITE-WINDOW-TABLE.
034200     MOVE 1                          TO WS-SCAN-SUB.
034300     PERFORM C00-BUILD-ONE-WINDOW    THRU C99-EXIT-PROCESS
034400         UNTIL WS-SCAN-SUB > WS-DAY-COUNT
034500         OR WS-PARM-NOT-VALID.
034600 D05-EXIT.
034700     EXIT.
034800
034900*    DTEMAN'S CLOCK IS ANCHORED TO UTC AND HAS NO ZONE-OFFSET REQUEST
035000*    OF ITS OWN (SEE ITS REMARKS), SO THE LOCAL-TO-UTC STEP IS DONE
035100*    RIGHT HERE ON MINUTES-OF-DAY: UTC CLOCK = LOCAL CLOCK MINUS THE
035200*    MAILBOX OFFSET, WITH A ONE-DAY CARRY EITHER WAY WHEN THAT GOES
035300*    OUTSIDE 0000-2359.  THE WINDOW END IS EXACTLY 24 HOURS LATER --
035400*    SAME CLOCK TIME, NEXT UTC CALENDAR DAY, NO FURTHER ARITHMETIC.
035500 C00-BUILD-ONE-WINDOW.
035600     MOVE SPACES                     TO MTR-WINDOW-RECORD.
035700     MOVE WS-DATE-ENTRY(WS-SCAN-SUB) TO WIN-LABEL-DATE.
035800
035900     COMPUTE WS-LOCAL-MINUTES = (PRM-WORKDAY-HH * 60) + PRM-WORKDAY-MM.
036000     COMPUTE WS-UTC-MINUTES = WS-LOCAL-MINUTES - WS-OFFSET-TOTAL-MIN.
036100     MOVE 0                           TO WS-DAY-SHIFT.
036200     IF  WS-UTC-MINUTES < 0
036300         COMPUTE WS-UTC-MINUTES = WS-UTC-MINUTES + 1440
036400         MOVE -1                      TO WS-DAY-SHIFT
036500     ELSE
036600         IF  WS-UTC-MINUTES >= 1440
036700             COMPUTE WS-UTC-MINUTES = WS-UTC-MINUTES - 1440
036800             MOVE 1                   TO WS-DAY-SHIFT
036900         END-IF
037000     END-IF.
037100     COMPUTE WS-UTC-HH = WS-UTC-MINUTES / 60.
037200     COMPUTE WS-UTC-MM = WS-UTC-MINUTES - (WS-UTC-HH * 60).
037300
037400     IF  WS-DAY-SHIFT = 0
037500         SET  DTE-REQUEST-COMPLETED   TO TRUE
037600         MOVE WIN-LABEL-DATE          TO WS-UTC-DATE
037700     ELSE
037800         SET  DTE-REQUEST-ADD-DAYS    TO TRUE
037900         MOVE WIN-LABEL-DATE          TO DTE-BASE-DATE
038000         MOVE WS-DAY-SHIFT            TO DTE-DAY-OFFSET
038100         CALL 'DTEMAN' USING WS-DTEMAN-PARMS
038200         MOVE DTE-RESULT-DATE         TO WS-UTC-DATE
038300     END-IF.
038400
038500     IF  DTE-REQUEST-INVALID
038600         SET  WS-PARM-NOT-VALID        TO TRUE
038700     ELSE
038800         STRING WS-UTC-DATE           DELIMITED BY SIZE
038900                'T'                   DELIMITED BY SIZE
039000                WS-UTC-HH             DELIMITED BY SIZE
039100                ':'                   DELIMITED BY SIZE
039200                WS-UTC-MM             DELIMITED BY SIZE
039300                ':00Z'                DELIMITED BY SIZE
039400                                          INTO WIN-START-UTC
039500
039600*        END OF WINDOW IS EXACTLY 24 HOURS LATER.
039700         SET  DTE-REQUEST-ADD-DAYS     TO TRUE
039800         MOVE WS-UTC-DATE              TO DTE-BASE-DATE
039900         MOVE 1                        TO DTE-DAY-OFFSET
040000         CALL 'DTEMAN' USING WS-DTEMAN-PARMS
040100         IF  DTE-REQUEST-INVALID
040200             SET  WS-PARM-NOT-VALID    TO TRUE
040300         ELSE
040400             STRING DTE-RESULT-DATE    DELIMITED BY SIZE
040500                    'T'                DELIMITED BY SIZE
040600                    WS-UTC-HH          DELIMITED BY SIZE
040700                    ':'                DELIMITED BY SIZE
040800                    WS-UTC-MM          DELIMITED BY SIZE
040900                    ':00Z'             DELIMITED BY SIZE
041000                                          INTO WIN-END-UTC
041100         END-IF
041200     END-IF.
041300
041400     IF  WS-PARM-IS-VALID
041500         WRITE MTR-WINDOW-RECORD
041600         MOVE 2                       TO WS-CHECK-FILE-NO
041700         PERFORM B90-CHECK-STATUS     THRU B95-EXIT
041800     END-IF.
041900     ADD  1                           TO WS-SCAN-SUB.
042000 C99-EXIT-PROCESS.
042100     EXIT.
