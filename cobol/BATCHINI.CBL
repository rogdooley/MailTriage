000100*****************************************************************
000200*    SHOP STANDARD BATCH STARTUP BANNER (COPY BATCHINI)         *
000300*****************************************************************
000400*REMARKS.  COPIED INTO THE TOP OF B10-INITIALIZATION IN EVERY
000500*          MAILTRIAGE BATCH PROGRAM, RIGHT AFTER THE PARAGRAPH
000600*          HEADER.  PRINTS THE RUN BANNER AND ZEROES THE SHARED
000700*          RETURN-CODE CELL BEFORE ANY FILE IS TOUCHED.
000800*
000900* CHANGE HISTORY ------------------------------------------------
001000* 01/09/1987 DLC ORIGINAL MEMBER, LIFTED OUT OF THE SECURITY
001100*                BATCH SUITE FOR REUSE BY MAILTRIAGE.
001200* END OF HISTORY ------------------------------------------------
001300*
001400     MOVE ZERO                       TO RTC-CODE.
001500     DISPLAY SPACES                UPON PRINTER.
001600     DISPLAY '********************************************'
001700                                   UPON PRINTER.
001800     DISPLAY '  ' THIS-PGM ' -- MAILTRIAGE BATCH SUBSYSTEM'
001900                                   UPON PRINTER.
002000     DISPLAY '  WINSUPPLY GROUP SERVICES'
002100                                   UPON PRINTER.
002200     DISPLAY '********************************************'
002300                                   UPON PRINTER.
002400     DISPLAY SPACES                UPON PRINTER.
