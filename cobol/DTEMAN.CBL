000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DTEMAN.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  JANUARY 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       SHOP DATE/TIME SERVICE SUBPROGRAM.  GIVEN A
001500*               REQUEST CODE AND PARAMETERS IN DTEMAN-PARMS,
001600*               RETURNS THE CURRENT UTC STAMP, THE WHOLE-MINUTE
001700*               DIFFERENCE BETWEEN TWO ISO-Z STAMPS, A DATE
001800*               OFFSET BY N DAYS, OR A CALENDAR-DATE VALIDATION.
001900
002000* CHANGE HISTORY ------------------------------------------------
002100* 01/09/1987 DLC ORIGINAL PROGRAM.  CARRIES FORWARD THE OLD
002200*                DTE-REQUEST-xxx CALLING CONVENTION FROM THE
002300*                SECURITY BATCH SUITE'S JULIAN-DATE DTEMAN.
002400* 02/22/1988 DLC ADDED DTE-REQUEST-MINUTES-BETWEEN AND
002500*                DTE-REQUEST-ADD-DAYS FOR THE MAIL LOG WATCHER
002600*                AND WINDOW BUILDER THEN UNDER DEVELOPMENT.
002700* 03/02/1988 DLC ADDED DTE-REQUEST-VALIDATE-DATE FOR THE WINDOW
002800*                BUILDER'S EXPLICIT-DATE OVERRIDE FORM.
002900* 08/19/1991 RAK CORRECTED D10-ADD-DAYS FOR NEGATIVE DAY-OFFSET
003000*                (BACKWARD WINDOWS) -- SIGN OF WS-DAYNUM-1 WAS
003100*                NOT BEING CARRIED THROUGH THE COMPUTE.
003200* 06/30/1999 DLC Y2K REMEDIATION.  B10-BUILD-CURRENT-UTC NOW
003300*                WINDOWS THE 2-DIGIT YEAR FROM ACCEPT FROM DATE
003400*                (00-69 = 20XX, 70-99 = 19XX) INSTEAD OF
003500*                HARD-CODING THE CENTURY AS 19.  TESTED AGAINST
003600*                PENDING-INSTALLATION DATES INTO 2005.
003700* 04/02/2009 RAK WIDENED DTE-CURRENT-UTC AND DTE-TS-1/DTE-TS-2
003800*                FROM 8-CHARACTER YYYYMMDD TO THE FULL 20-BYTE
003900*                ISO-Z STAMP WHEN THE MAIL-LOG SUBSYSTEM WAS
004000*                CONVERTED FROM DAILY TO SUB-DAY POLLING.
004100* END OF HISTORY ------------------------------------------------
004200
004300*****************************************************************
004400*                                                                *
004500*    ENVIRONMENT DIVISION                                       *
004600*                                                                *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100
005200 SOURCE-COMPUTER. IBM-2086-A04-140.
005300 OBJECT-COMPUTER. IBM-2086-A04-140.
005400
005500 SPECIAL-NAMES.
005600     CLASS DIGITS IS "0123456789".
005700
005800*****************************************************************
005900*                                                                *
006000*    DATA DIVISION                                               *
006100*                                                                *
006200*****************************************************************
006300 DATA DIVISION.
006400
006500*****************************************************************
006600*    WORKING-STORAGE SECTION                                    *
006700*****************************************************************
006800 WORKING-STORAGE SECTION.
006900
007000 01  WS-FIELDS.
007100     03  THIS-PGM                   PIC  X(08)   VALUE 'DTEMAN'.
007200
007300     03  WS-RAW-DATE                PIC  9(06).
007400     03  WS-RAW-DATE-R  REDEFINES WS-RAW-DATE.
007500         05  WS-RAW-YY              PIC  9(02).
007600         05  WS-RAW-MM              PIC  9(02).
007700         05  WS-RAW-DD              PIC  9(02).
007800     03  WS-RAW-TIME                PIC  9(08).
007900     03  WS-RAW-TIME-R  REDEFINES WS-RAW-TIME.
008000         05  WS-RAW-HH              PIC  9(02).
008100         05  WS-RAW-MN              PIC  9(02).
008200         05  WS-RAW-SS              PIC  9(02).
008300         05  WS-RAW-CC              PIC  9(02).
008400     03  WS-CENTURY                 PIC  9(02).
008500
008600     03  WS-YEAR                    PIC S9(09)   COMP.
008700     03  WS-MONTH                   PIC S9(09)   COMP.
008800     03  WS-DAY                     PIC S9(09)   COMP.
008900     03  WS-HOUR                    PIC S9(09)   COMP.
009000     03  WS-MINUTE                  PIC S9(09)   COMP.
009100     03  WS-SECOND                  PIC S9(09)   COMP.
009200
009300     03  WS-ERA                     PIC S9(09)   COMP.
009400     03  WS-YOE                     PIC S9(09)   COMP.
009500     03  WS-DOY                     PIC S9(09)   COMP.
009600     03  WS-DOE                     PIC S9(09)   COMP.
009700     03  WS-MP                      PIC S9(09)   COMP.
009800     03  WS-DAYNUM-1                PIC S9(09)   COMP.
009900     03  WS-SECS-1                  PIC S9(11)   COMP.
010000     03  WS-DAYNUM-A                PIC S9(09)   COMP.
010100     03  WS-DAYNUM-B                PIC S9(09)   COMP.
010200     03  WS-SECS-A                  PIC S9(11)   COMP.
010300     03  WS-SECS-B                  PIC S9(11)   COMP.
010400     03  WS-SECS-DIFF               PIC S9(11)   COMP.
010500     03  WS-PARSE-STAMP             PIC  X(20).
010600
010700     03  WS-EDIT-4                  PIC  9(04).
010800     03  WS-EDIT-2                  PIC  9(02).
010900
011000     03  WS-DATE-BUILD               PIC  X(10).
011100     03  WS-SCAN-SUB                PIC S9(04)   COMP.
011200     03  WS-CHAR                    PIC  X(01).
011300     03  WS-VALID-SWITCH            PIC  X(01)   VALUE 'Y'.
011400         88  WS-DATE-IS-VALID                     VALUE 'Y'.
011500         88  WS-DATE-NOT-VALID                    VALUE 'N'.
011600
011700*****************************************************************
011800*    LINKAGE SECTION                                             *
011900*****************************************************************
012000 LINKAGE SECTION.
012100
012200 01  DTEMAN-PARMS.
012300     03  DTE-REQUEST-CODE           PIC  X(01).
012400         88  DTE-REQUEST-CURRENT-UTC          VALUE '1'.
012500         88  DTE-REQUEST-MINUTES-BETWEEN      VALUE '2'.
012600         88  DTE-REQUEST-ADD-DAYS             VALUE '3'.
012700         88  DTE-REQUEST-VALIDATE-DATE        VALUE '4'.
012800     03  DTE-RETURN-CODE            PIC S9(04)   COMP.
012900         88  DTE-REQUEST-COMPLETED            VALUE 0.
013000         88  DTE-REQUEST-INVALID             VALUE 8.
013100     03  DTE-CURRENT-UTC            PIC  X(20).
013200     03  DTE-TS-1                   PIC  X(20).
013300     03  DTE-TS-2                   PIC  X(20).
013400     03  DTE-MINUTES-DIFF           PIC S9(09)   COMP.
013500     03  DTE-BASE-DATE              PIC  X(10).
013600     03  DTE-DAY-OFFSET             PIC S9(05)   COMP.
013700     03  DTE-RESULT-DATE            PIC  X(10).
013800     03  DTE-CHECK-HH               PIC  9(02).
013900     03  DTE-CHECK-MM               PIC  9(02).
014000
014100*****************************************************************
014200*                                                                *
014300*    PROCEDURE DIVISION                                         *
014400*                                                                *
014500*****************************************************************
014600 PROCEDURE DIVISION USING DTEMAN-PARMS.
014700
014800*****************************************************************
014900*    MAINLINE ROUTINE                                           *
015000*****************************************************************
015100 A00-MAINLINE-ROUTINE.
015200
015300     SET  DTE-REQUEST-COMPLETED      TO TRUE.
015400
015500     EVALUATE TRUE
015600       WHEN DTE-REQUEST-CURRENT-UTC
015700           PERFORM B10-BUILD-CURRENT-UTC THRU B15-EXIT
015800       WHEN DTE-REQUEST-MINUTES-BETWEEN
015900           PERFORM C10-MINUTES-BETWEEN THRU C15-EXIT
016000       WHEN DTE-REQUEST-ADD-DAYS
016100           PERFORM D10-ADD-DAYS         THRU D15-EXIT
016200       WHEN DTE-REQUEST-VALIDATE-DATE
016300           PERFORM E10-VALIDATE-DATE    THRU E15-EXIT
016400       WHEN OTHER
016500           SET  DTE-REQUEST-INVALID     TO TRUE
016600     END-EVALUATE.
016700
016800     GOBACK.
016900
017000*****************************************************************
017100*    BUILD CURRENT UTC STAMP FROM THE SYSTEM CLOCK              *
017200*****************************************************************
017300 B10-BUILD-CURRENT-UTC.
017400
017500*    THE SHOP'S SYSTEM CLOCK IS SET TO UTC, SO NO ZONE OFFSET IS
017600*    APPLIED HERE -- A HOLDOVER FROM THE ORIGINAL DTEMAN, WHICH
017700*    ASSUMED THE SAME FOR JULIAN-DATE REQUESTS.
017800     ACCEPT WS-RAW-DATE               FROM DATE.
017900     ACCEPT WS-RAW-TIME               FROM TIME.
018000
018100     IF  WS-RAW-YY < 70
018200         MOVE 20                      TO WS-CENTURY
018300     ELSE
018400         MOVE 19                      TO WS-CENTURY
018500     END-IF.
018600
018700     STRING WS-CENTURY        DELIMITED BY SIZE
018800            WS-RAW-YY         DELIMITED BY SIZE
018900                                  INTO WS-EDIT-4.
019000
019100     MOVE SPACES                     TO DTE-CURRENT-UTC.
019200     STRING WS-EDIT-4          DELIMITED BY SIZE
019300            '-'                DELIMITED BY SIZE
019400            WS-RAW-MM          DELIMITED BY SIZE
019500            '-'                DELIMITED BY SIZE
019600            WS-RAW-DD          DELIMITED BY SIZE
019700            'T'                DELIMITED BY SIZE
019800            WS-RAW-HH          DELIMITED BY SIZE
019900            ':'                DELIMITED BY SIZE
020000            WS-RAW-MN          DELIMITED BY SIZE
020100            ':'                DELIMITED BY SIZE
020200            WS-RAW-SS          DELIMITED BY SIZE
020300            'Z'                DELIMITED BY SIZE
020400                                  INTO DTE-CURRENT-UTC.
020500 B15-EXIT.
020600     EXIT.
020700
020800*****************************************************************
020900*    WHOLE-MINUTE DIFFERENCE BETWEEN TWO ISO-Z STAMPS           *
021000*****************************************************************
021100 C10-MINUTES-BETWEEN.
021200
021300     MOVE DTE-TS-1                    TO WS-PARSE-STAMP.
021400     PERFORM P10-PARSE-STAMP THRU P15-EXIT.
021500     MOVE WS-DAYNUM-1                 TO WS-DAYNUM-A.
021600     MOVE WS-SECS-1                   TO WS-SECS-A.
021700
021800     MOVE DTE-TS-2                    TO WS-PARSE-STAMP.
021900     PERFORM P10-PARSE-STAMP THRU P15-EXIT.
022000     MOVE WS-DAYNUM-1                 TO WS-DAYNUM-B.
022100     MOVE WS-SECS-1                   TO WS-SECS-B.
022200
022300     COMPUTE WS-SECS-DIFF =
022400             ((WS-DAYNUM-A - WS-DAYNUM-B) * 86400)
022500              + (WS-SECS-A - WS-SECS-B).
022600
022700     IF  WS-SECS-DIFF < 0
022800         COMPUTE WS-SECS-DIFF = 0 - WS-SECS-DIFF
022900     END-IF.
023000
023100     COMPUTE DTE-MINUTES-DIFF = WS-SECS-DIFF / 60.
023200 C15-EXIT.
023300     EXIT.
023400
023500*****************************************************************
023600*    RESULT DATE = BASE DATE +/- N DAYS                          *
023700*****************************************************************
023800 D10-ADD-DAYS.
023900
024000     MOVE DTE-BASE-DATE(1:4)         TO WS-YEAR.
024100     MOVE DTE-BASE-DATE(6:2)         TO WS-MONTH.
024200     MOVE DTE-BASE-DATE(9:2)         TO WS-DAY.
024300
024400     PERFORM Q10-DAYS-FROM-YMD THRU Q15-EXIT.
024500     COMPUTE WS-DAYNUM-1 = WS-DAYNUM-1 + DTE-DAY-OFFSET.
024600
024700     PERFORM Q20-YMD-FROM-DAYS THRU Q25-EXIT.
024800
024900     MOVE WS-YEAR                    TO WS-EDIT-4.
025000     MOVE WS-MONTH                   TO WS-EDIT-2.
025100     MOVE SPACES                     TO WS-DATE-BUILD.
025200     STRING WS-EDIT-4          DELIMITED BY SIZE
025300            '-'                DELIMITED BY SIZE
025400            WS-EDIT-2          DELIMITED BY SIZE
025500            '-'                DELIMITED BY SIZE
025600                                  INTO WS-DATE-BUILD.
025700     MOVE WS-DAY                     TO WS-EDIT-2.
025800     STRING WS-DATE-BUILD(1:8) DELIMITED BY SIZE
025900            WS-EDIT-2             DELIMITED BY SIZE
026000                                  INTO WS-DATE-BUILD.
026100     MOVE WS-DATE-BUILD              TO DTE-RESULT-DATE.
026200 D15-EXIT.
026300     EXIT.
026400
026500*****************************************************************
026600*    VALIDATE A YYYY-MM-DD CALENDAR DATE                        *
026700*****************************************************************
026800 E10-VALIDATE-DATE.
026900
027000     SET  WS-DATE-IS-VALID           TO TRUE.
027100
027200     PERFORM E11-TEST-ONE-CHAR      THRU E11-EXIT
027300         VARYING WS-SCAN-SUB FROM 1 BY 1
027400             UNTIL WS-SCAN-SUB > 10.
027500
027600     IF  WS-DATE-IS-VALID
027700         MOVE DTE-BASE-DATE(1:4)     TO WS-YEAR
027800         MOVE DTE-BASE-DATE(6:2)     TO WS-MONTH
027900         MOVE DTE-BASE-DATE(9:2)     TO WS-DAY
028000         IF  WS-MONTH < 1 OR WS-MONTH > 12
028100             SET  WS-DATE-NOT-VALID  TO TRUE
028200         END-IF
028300         IF  WS-DAY < 1 OR WS-DAY > 31
028400             SET  WS-DATE-NOT-VALID  TO TRUE
028500         END-IF
028600     END-IF.
028700
028800     IF  WS-DATE-NOT-VALID
028900         SET  DTE-REQUEST-INVALID    TO TRUE
029000     END-IF.
029100 E15-EXIT.
029200     EXIT.
029300
029400*    TEST ONE CHARACTER POSITION OF DTE-BASE-DATE -- DASH AT
029500*    POSITIONS 5 AND 8, DIGIT EVERYWHERE ELSE.
029600 E11-TEST-ONE-CHAR.
029700     MOVE DTE-BASE-DATE(WS-SCAN-SUB:1) TO WS-CHAR.
029800     IF  (WS-SCAN-SUB = 5 OR WS-SCAN-SUB = 8)
029900         IF  WS-CHAR NOT = '-'
030000             SET  WS-DATE-NOT-VALID  TO TRUE
030100         END-IF
030200     ELSE
030300         IF  WS-CHAR IS NOT CLASS DIGITS
030400             SET  WS-DATE-NOT-VALID  TO TRUE
030500         END-IF
030600     END-IF.
030700 E11-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100*    CIVIL-DATE ARITHMETIC (ERA/YOE DECOMPOSITION)               *
031200*****************************************************************
031300 Q10-DAYS-FROM-YMD.
031400
031500     IF  WS-MONTH <= 2
031600         COMPUTE WS-YEAR = WS-YEAR - 1
031700     END-IF.
031800     COMPUTE WS-ERA = WS-YEAR / 400.
031900     COMPUTE WS-YOE = WS-YEAR - (WS-ERA * 400).
032000
032100     IF  WS-MONTH > 2
032200         COMPUTE WS-MP = WS-MONTH - 3
032300     ELSE
032400         COMPUTE WS-MP = WS-MONTH + 9
032500     END-IF.
032600     COMPUTE WS-DOY = ((153 * WS-MP) + 2) / 5 + WS-DAY - 1.
032700     COMPUTE WS-DOE = (WS-YOE * 365) + (WS-YOE / 4)
032800                        - (WS-YOE / 100) + WS-DOY.
032900     COMPUTE WS-DAYNUM-1 = (WS-ERA * 146097) + WS-DOE - 719468.
033000 Q15-EXIT.
033100     EXIT.
033200
033300 Q20-YMD-FROM-DAYS.
033400
033500     COMPUTE WS-DAYNUM-1 = WS-DAYNUM-1 + 719468.
033600     COMPUTE WS-ERA = WS-DAYNUM-1 / 146097.
033700     COMPUTE WS-DOE = WS-DAYNUM-1 - (WS-ERA * 146097).
033800     COMPUTE WS-YOE = (WS-DOE - (WS-DOE / 1460) + (WS-DOE / 36524)
033900                        - (WS-DOE / 146096)) / 365.
034000     COMPUTE WS-YEAR = WS-YOE + (WS-ERA * 400).
034100     COMPUTE WS-DOY = WS-DOE -
034200                      ((365 * WS-YOE) + (WS-YOE / 4) - (WS-YOE / 100)).
034300     COMPUTE WS-MP = ((5 * WS-DOY) + 2) / 153.
034400     COMPUTE WS-DAY = WS-DOY - (((153 * WS-MP) + 2) / 5) + 1.
034500     IF  WS-MP < 10
034600         COMPUTE WS-MONTH = WS-MP + 3
034700     ELSE
034800         COMPUTE WS-MONTH = WS-MP - 9
034900     END-IF.
035000     IF  WS-MONTH <= 2
035100         COMPUTE WS-YEAR = WS-YEAR + 1
035200     END-IF.
035300 Q25-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700*    PARSE AN ISO-Z STAMP INTO A DAY NUMBER AND SECONDS-OF-DAY  *
035800*****************************************************************
035900 P10-PARSE-STAMP.
036000
036100     MOVE WS-PARSE-STAMP(1:4)         TO WS-YEAR.
036200     MOVE WS-PARSE-STAMP(6:2)         TO WS-MONTH.
036300     MOVE WS-PARSE-STAMP(9:2)         TO WS-DAY.
036400     MOVE WS-PARSE-STAMP(12:2)        TO WS-HOUR.
036500     MOVE WS-PARSE-STAMP(15:2)        TO WS-MINUTE.
036600     MOVE WS-PARSE-STAMP(18:2)        TO WS-SECOND.
036700     PERFORM Q10-DAYS-FROM-YMD THRU Q15-EXIT.
036800     COMPUTE WS-SECS-1 = (WS-HOUR * 3600) + (WS-MINUTE * 60)
036900                           + WS-SECOND.
037000 P15-EXIT.
037100     EXIT.
