000100*****************************************************************
000200*                                                                *
000300*    MTRWATR -- MAILTRIAGE WATCH-RULE RECORD LAYOUT              *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  ONE ENTRY PER WATCHED ADDRESS.  A RULE-ID MAY SPAN
000700*          SEVERAL RECORDS (ONE TARGET ADDRESS EACH); RECORDS
000800*          FOR THE SAME RULE MUST BE GROUPED TOGETHER ON THE
000900*          INPUT FILE.  READ BY MTRWATCH.
001000*
001100* CHANGE HISTORY ------------------------------------------------
001200* 03/01/1987 DLC ORIGINAL LAYOUT.
001300* END OF HISTORY ------------------------------------------------
001400*
001500 01  MTR-WATCH-RULE-RECORD.
001600     03  WRL-RULE-ID                PIC  X(16).
001700     03  WRL-TARGET-ADDR            PIC  X(40).
001800     03  WRL-SLA-MINUTES            PIC  9(05).
001900     03  WRL-LOOKBACK-DAYS          PIC  9(03).
002000     03  WRL-COOLDOWN-MINUTES       PIC  9(05).
002100     03  FILLER                     PIC  X(07).
