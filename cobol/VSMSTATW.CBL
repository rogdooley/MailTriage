000100*****************************************************************
000200*                                                                *
000300*    VSMSTATW -- SHOP FILE-STATUS TABLE WORKING STORAGE          *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  GENERIC OPEN/CLOSE/READ-FUNCTION AND STATUS TABLE.
000700*          EACH PROGRAM SUBSCRIPTS THIS TABLE BY ITS OWN FILE
000800*          SEQUENCE NUMBER (1 THRU STAT-TOTL) AND MOVES THE
000900*          RESULT OF EACH I-O VERB'S FILE STATUS CLAUSE INTO
001000*          VSAM-STATUS-CODE/VSAM-FDBK-CODE BEFORE CALLING
001100*          B90-CHECK-STATUS (COPY VSMSTATP).
001200*
001300* CHANGE HISTORY ------------------------------------------------
001400* 01/09/1987 DLC ORIGINAL MEMBER, LIFTED OUT OF THE SECURITY
001500*                BATCH SUITE FOR REUSE BY MAILTRIAGE.
001600* END OF HISTORY ------------------------------------------------
001700*
001800 01  VSM-STATUS-TABLE.
001900     03  STAT-TOTL                  PIC S9(04)  COMP  VALUE ZERO.
002000     03  VSUB                       PIC S9(04)  COMP  VALUE ZERO.
002100     03  VSM-FILE-ENTRY             OCCURS 5 TIMES.
002200         05  VSAM-FILE              PIC  X(08).
002300         05  VSAM-KEYL              PIC S9(04)  COMP.
002400         05  VSAM-KEYD              PIC  X(32).
002500         05  VSAM-VERB              PIC  X(01).
002600             88  FUNC-OPEN                       VALUE 'O'.
002700             88  FUNC-CLOSE                      VALUE 'C'.
002800             88  FUNC-READ                       VALUE 'R'.
002900             88  FUNC-READNEXT                   VALUE 'N'.
003000             88  FUNC-READUPD                    VALUE 'U'.
003100             88  FUNC-WRITE                      VALUE 'W'.
003200             88  FUNC-REWRITE                    VALUE 'E'.
003300             88  FUNC-START                      VALUE 'S'.
003400         05  VSAM-STATUS-CODE       PIC  X(02).
003500             88  STAT-NORMAL                     VALUE '00'.
003600             88  STAT-EOFILE                     VALUE '10'.
003700             88  STAT-DUPKEY                     VALUE '22'.
003800             88  STAT-NOTFND                     VALUE '23'.
003900         05  VSAM-FDBK-CODE         PIC  X(06).
