000100*****************************************************************
000200*                                                                *
000300*    MTRRULE -- MAILTRIAGE CLASSIFICATION RULE RECORD LAYOUT     *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  ONE ENTRY PER CLASSIFICATION RULE.  LOADED INTO A
000700*          TABLE AT STARTUP BY MTRCLSFY.  ORDER ON THE FILE DOES
000800*          NOT MATTER -- PRECEDENCE IS BY RUL-CLASS, NOT BY
000900*          RECORD SEQUENCE.
001000*
001100* CHANGE HISTORY ------------------------------------------------
001200* 02/20/1987 DLC ORIGINAL LAYOUT.
001300* END OF HISTORY ------------------------------------------------
001400*
001500 01  MTR-RULE-RECORD.
001600     03  RUL-CLASS                  PIC  X(02).
001700         88  RUL-IS-SUPPRESS                    VALUE 'SP'.
001800         88  RUL-IS-ARRIVAL-ONLY                VALUE 'AO'.
001900         88  RUL-IS-HIGH-PRIORITY               VALUE 'HP'.
002000     03  RUL-FIELD                  PIC  X(01).
002100         88  RUL-FIELD-IS-SENDER                VALUE 'S'.
002200         88  RUL-FIELD-IS-SUBJECT               VALUE 'J'.
002300     03  RUL-PATTERN                PIC  X(60).
002400     03  FILLER                     PIC  X(05).
