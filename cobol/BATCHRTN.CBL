000100*****************************************************************
000200*    SHOP STANDARD BATCH TERMINATION BANNER (COPY BATCHRTN)     *
000300*****************************************************************
000400*REMARKS.  COPIED INTO THE BOTTOM OF B20-TERMINATION IN EVERY
000500*          MAILTRIAGE BATCH PROGRAM, AFTER ALL FILES ARE CLOSED
000600*          AND THEIR STATUS CHECKED.
000700*
000800* CHANGE HISTORY ------------------------------------------------
000900* 01/09/1987 DLC ORIGINAL MEMBER, LIFTED OUT OF THE SECURITY
001000*                BATCH SUITE FOR REUSE BY MAILTRIAGE.
001100* END OF HISTORY ------------------------------------------------
001200*
001300     DISPLAY SPACES                UPON PRINTER.
001400     DISPLAY '  ' THIS-PGM ' -- END OF RUN, RTC=' RTC-CODE
001500                                   UPON PRINTER.
001600     DISPLAY '********************************************'
001700                                   UPON PRINTER.
