000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    MTRINGST.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  MAY 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       DERIVES MESSAGE RECORDS FROM THE RAW MAILBOX PULL
001500*               FILE (MTRRAWF), OLDEST FIRST.  RESOLVES EACH
001600*               MESSAGE'S UTC TIMESTAMP, DROPS ANYTHING OUTSIDE
001700*               THE CURRENT REPORTING WINDOW (TAKEN FROM THE
001800*               WINDOW TABLE MTRWNDOW ALREADY BUILT), CLASSIFIES
001900*               IT INBOUND OR OUTBOUND AGAINST THE MAILBOX
002000*               ACCOUNT TABLE (MTRACTF), BUILDS THE MESSAGE AND
002100*               THREAD KEYS, CALLS MTRXTRCT FOR THE REPLY
002200*               EXCERPT, AND WRITES/UPSERTS MTRMSGF AND MTRTHRF.
002300*               REPLACES THE OLD IESCNTLR SCAN-AND-LOOKUP SHAPE.
002400
002500* CHANGE HISTORY ------------------------------------------------
002600* 05/11/1987 DLC ORIGINAL PROGRAM.  SAME SCAN/SECONDARY-LOOKUP
002700*                SHAPE AS IESCNTLR, CARGO REPLACED END TO END.
002800* 09/30/1988 DLC ADDED THE THREAD-KEY DIGEST (Q-SERIES) AND THE
002900*                PARTICIPANT UNION LOGIC FOR THE NEW MTRTHRF FILE.
003000* 06/30/1999 DLC Y2K -- ALL DATE/TIME COMPARISONS ARE ALREADY ON
003100*                THE FULL ISO-Z STAMP FROM DTEMAN, NO CHANGE.
003200* 04/02/2009 RAK ACCOUNT LOOKUP NOW DEFAULTS A MISSING MTRACTF
003300*                ENTRY TO INBOUND INSTEAD OF ABENDING THE RUN --
003400*                A NEW MAILBOX PROVISIONED MID-DAY WAS STOPPING
003500*                THE WHOLE BATCH.
003600* 11/18/2013 TLM SUBJECT NORMALIZATION NOW STRIPS "FWD:" AS WELL
003700*                AS "RE:"/"FW:" PER THE MAIL ROOM'S REQUEST.
003800* 03/07/2019 CJW MTRMSGF WAS A PLAIN SEQUENTIAL FILE OPENED OUTPUT --
003900*                EVERY RUN WIPED OUT THE PRIOR RUNS' MESSAGES, AND
004000*                THERE WAS NO WAY TO CATCH A DUPLICATE MESSAGE-ID ON
004100*                A RERUN (WS-DUP-COUNT WAS CARRIED BUT NEVER BUMPED).
004200*                MTRMSGF IS NOW INDEXED, KEYED ON MSG-MESSAGE-ID, AND
004300*                OPENED I-O SO THIS RUN'S MESSAGES ARE ADDED TO THE
004400*                STORE RATHER THAN REPLACING IT; A DUPLICATE KEY ON
004500*                THE WRITE IS COUNTED AND SKIPPED, NOT ABENDED.
004600* END OF HISTORY ------------------------------------------------
004700
004800*****************************************************************
004900*                                                                *
005000*    ENVIRONMENT DIVISION                                       *
005100*                                                                *
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400
005500*****************************************************************
005600*    CONFIGURATION SECTION                                      *
005700*****************************************************************
005800 CONFIGURATION SECTION.
005900
006000 SOURCE-COMPUTER. IBM-2086-A04-140.
006100 OBJECT-COMPUTER. IBM-2086-A04-140.
006200
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600*****************************************************************
006700*    INPUT-OUTPUT SECTION                                       *
006800*****************************************************************
006900 INPUT-OUTPUT SECTION.
007000
007100 FILE-CONTROL.
007200     SELECT MTRRAWF-FILE   ASSIGN TO MTRRAWF
007300            ORGANIZATION   IS SEQUENTIAL
007400            FILE STATUS    IS FILE1-STAT FILE1-FDBK.
007500
007600     SELECT MTRMSGF-FILE   ASSIGN TO MTRMSGF
007700            ACCESS IS RANDOM   INDEXED
007800            RECORD KEY IS MSG-MESSAGE-ID
007900            FILE STATUS    IS FILE2-STAT FILE2-FDBK.
008000
008100     SELECT MTRTHRF-FILE   ASSIGN TO MTRTHRF
008200            ACCESS IS DYNAMIC  INDEXED
008300            RECORD KEY IS THR-THREAD-ID
008400            FILE STATUS    IS FILE3-STAT FILE3-FDBK.
008500
008600     SELECT MTRACTF-FILE   ASSIGN TO MTRACTF
008700            ACCESS IS RANDOM   INDEXED
008800            RECORD KEY IS ACT-ACCOUNT-ID
008900            FILE STATUS    IS FILE4-STAT FILE4-FDBK.
009000
009100     SELECT MTRWINF-FILE   ASSIGN TO MTRWINF
009200            ORGANIZATION   IS SEQUENTIAL
009300            FILE STATUS    IS FILE5-STAT FILE5-FDBK.
009400
009500*****************************************************************
009600*                                                                *
009700*    DATA DIVISION                                               *
009800*                                                                *
009900*****************************************************************
010000 DATA DIVISION.
010100
010200*****************************************************************
010300*    FILE SECTION                                                *
010400*****************************************************************
010500 FILE SECTION.
010600
010700 FD  MTRRAWF-FILE
010800     RECORDING MODE IS F.
010900     COPY MTRRAWM.
011000
011100 FD  MTRMSGF-FILE.
011200     COPY MTRMSG.
011300
011400 FD  MTRTHRF-FILE.
011500     COPY MTRTHRD.
011600
011700 FD  MTRACTF-FILE.
011800     COPY MTRACCT.
011900
012000 FD  MTRWINF-FILE
012100     RECORDING MODE IS F.
012200     COPY MTRWIND.
012300
012400*****************************************************************
012500*    WORKING-STORAGE SECTION                                    *
012600*****************************************************************
012700 WORKING-STORAGE SECTION.
012800
012900 01  WS-FIELDS.
013000     03  THIS-PGM                   PIC  X(08)   VALUE 'MTRINGST'.
013100     03  FILE1-STAT                 PIC  X(02).
013200     03  FILE1-FDBK                 PIC  X(06).
013300     03  FILE2-STAT                 PIC  X(02).
013400     03  FILE2-FDBK                 PIC  X(06).
013500     03  FILE3-STAT                 PIC  X(02).
013600     03  FILE3-FDBK                 PIC  X(06).
013700     03  FILE4-STAT                 PIC  X(02).
013800     03  FILE4-FDBK                 PIC  X(06).
013900     03  FILE5-STAT                 PIC  X(02).
014000     03  FILE5-FDBK                 PIC  X(06).
014100
014200     03  RAWX                       PIC S9(04)  COMP  VALUE 1.
014300     03  MSGX                       PIC S9(04)  COMP  VALUE 2.
014400     03  THRX                       PIC S9(04)  COMP  VALUE 3.
014500     03  ACTX                       PIC S9(04)  COMP  VALUE 4.
014600     03  WINX                       PIC S9(04)  COMP  VALUE 5.
014700
014800     03  WS-RAW-READ-COUNT          PIC S9(09)  COMP  VALUE ZERO.
014900     03  WS-SKIP-WINDOW-COUNT       PIC S9(09)  COMP  VALUE ZERO.
015000     03  WS-WRITTEN-COUNT           PIC S9(09)  COMP  VALUE ZERO.
015100     03  WS-DUP-COUNT               PIC S9(09)  COMP  VALUE ZERO.
015200     03  WS-ACCOUNT-MISS-COUNT      PIC S9(09)  COMP  VALUE ZERO.
015300     03  WS-THREAD-NEW-COUNT        PIC S9(09)  COMP  VALUE ZERO.
015400     03  WS-THREAD-UPD-COUNT        PIC S9(09)  COMP  VALUE ZERO.
015500     03  VAR-EDIT                   PIC  Z(8)9-.
015600
015700     03  WS-WINDOW-SWITCH           PIC  X(01)  VALUE 'Y'.
015800         88  WS-FIRST-WINDOW                     VALUE 'Y'.
015900         88  WS-NOT-FIRST-WINDOW                 VALUE 'N'.
016000     03  WS-RUN-START-UTC           PIC  X(20).
016100     03  WS-RUN-END-UTC             PIC  X(20).
016200     03  WS-RESOLVED-UTC            PIC  X(20).
016300     03  WS-RESOLVED-UTC-PARTS REDEFINES WS-RESOLVED-UTC.
016400         05  WS-RESOLVED-DATE       PIC  X(10).
016500         05  WS-RESOLVED-T-LIT      PIC  X(01).
016600         05  WS-RESOLVED-TIME       PIC  X(08).
016700         05  WS-RESOLVED-Z-LIT      PIC  X(01).
016800
016900     03  WS-XLATE-PAIR.
017000         05  WS-ALPHA-UPPER         PIC  X(26)
017100                              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017200         05  WS-ALPHA-LOWER         PIC  X(26)
017300                              VALUE 'abcdefghijklmnopqrstuvwxyz'.
017400
017500     03  WS-FROM-NORM               PIC  X(60).
017600     03  WS-ADDR-NORM               PIC  X(60).
017700     03  WS-ACCT-SWITCH             PIC  X(01).
017800         88  WS-ACCOUNT-FOUND                    VALUE 'Y'.
017900         88  WS-ACCOUNT-NOT-FOUND                VALUE 'N'.
018000     03  WS-ALIAS-SUB               PIC S9(04)  COMP.
018100     03  WS-OUTBOUND-SWITCH         PIC  X(01).
018200         88  WS-IS-OUTBOUND-MSG                  VALUE 'Y'.
018300         88  WS-IS-INBOUND-MSG                   VALUE 'N'.
018400
018500     03  WS-MSG-KEY                 PIC  X(64).
018600     03  WS-MESSAGE-WRITE-SWITCH    PIC  X(01).
018700         88  WS-MESSAGE-WAS-WRITTEN              VALUE 'Y'.
018800         88  WS-MESSAGE-WAS-SKIPPED              VALUE 'N'.
018900
019000     03  WS-SUBJ-WORK               PIC  X(60).
019100     03  WS-SUBJ-TEMP               PIC  X(60).
019200     03  WS-SUBJ-NORM               PIC  X(60).
019300     03  WS-SUBJ-POS                PIC S9(04)  COMP.
019400     03  WS-SUBJ-OUT-POS            PIC S9(04)  COMP.
019500     03  WS-SUBJ-STRIP-SWITCH       PIC  X(01).
019600         88  WS-STRIP-MORE                       VALUE 'Y'.
019700         88  WS-NO-MORE-STRIP                    VALUE 'N'.
019800     03  WS-SUBJ-SPACE-SWITCH       PIC  X(01).
019900         88  WS-SUBJ-PREV-WAS-SPACE               VALUE 'Y'.
020000         88  WS-SUBJ-NOT-PREV-SPACE               VALUE 'N'.
020100
020200     03  WS-TRIM-SOURCE             PIC  X(250).
020300     03  WS-TRIM-SOURCE-TABLE REDEFINES WS-TRIM-SOURCE.
020400         05  WS-TRIM-CHAR           PIC  X(01)  OCCURS 250 TIMES.
020500     03  WS-TRIM-FIELD-LEN          PIC S9(04)  COMP.
020600     03  WS-TRIM-SCAN-POS           PIC S9(04)  COMP.
020700     03  WS-TRIM-LAST-POS           PIC S9(04)  COMP.
020800
020900     03  WS-SCAN-SUB2               PIC S9(04)  COMP.
021000     03  WS-TOK-START               PIC S9(04)  COMP.
021100     03  WS-TOK-END                 PIC S9(04)  COMP.
021200     03  WS-TOK-LEN                 PIC S9(04)  COMP.
021300     03  WS-TOK-SWITCH              PIC  X(01).
021400         88  WS-TOK-FOUND                        VALUE 'Y'.
021500         88  WS-TOK-NOT-FOUND                    VALUE 'N'.
021600     03  WS-TOKEN-TEXT              PIC  X(80).
021700
021800     03  WS-CHARSET-TABLE           PIC  X(45)
021900         VALUE 'abcdefghijklmnopqrstuvwxyz0123456789 :<>.@-_/'.
022000     03  WS-DIGEST-BASIS            PIC  X(120).
022100     03  WS-DIGEST-BASIS-TABLE REDEFINES WS-DIGEST-BASIS.
022200         05  WS-DIGEST-CHAR         PIC  X(01)  OCCURS 120 TIMES.
022300     03  WS-DIGEST-LEN              PIC S9(04)  COMP.
022400     03  WS-DSUB                    PIC S9(04)  COMP.
022500     03  WS-SCAN-CHAR               PIC  X(01).
022600     03  WS-CHAR-IDX                PIC S9(04)  COMP.
022700     03  WS-HASH-ACCUM              PIC S9(18)  COMP  VALUE ZERO.
022800     03  WS-HASH-TEMP               PIC S9(18)  COMP.
022900     03  WS-DIGEST-EDIT             PIC  9(10).
023000
023100     03  WS-MSG-PART-COUNT          PIC S9(04)  COMP.
023200     03  WS-MSG-PARTICIPANT         OCCURS 7 TIMES PIC X(60).
023300     03  WS-MERGE-COUNT             PIC S9(04)  COMP.
023400     03  WS-MERGE-PARTICIPANT       OCCURS 12 TIMES PIC X(60).
023500     03  WS-MERGE-SUB               PIC S9(04)  COMP.
023600     03  WS-MERGE-SUB2              PIC S9(04)  COMP.
023700     03  WS-MERGE-DUP-SWITCH        PIC  X(01).
023800         88  WS-MERGE-IS-DUP                     VALUE 'Y'.
023900         88  WS-MERGE-NOT-DUP                    VALUE 'N'.
024000     03  WS-SORT-SWAP-SWITCH        PIC  X(01).
024100         88  WS-SORT-SWAPPED                     VALUE 'Y'.
024200         88  WS-SORT-NOT-SWAPPED                 VALUE 'N'.
024300     03  WS-SORT-HOLD               PIC  X(60).
024400
024500     03  WS-THREAD-ID               PIC  X(32).
024600     03  WS-THR-FOUND-SWITCH        PIC  X(01).
024700         88  WS-THREAD-FOUND                     VALUE 'Y'.
024800         88  WS-THREAD-NOT-FOUND                 VALUE 'N'.
024900
025000 01  MTRXTRCT-PARMS.
025100     03  XTR-REQUEST-CODE           PIC  X(01).
025200         88  XTR-REQUEST-EXTRACT                 VALUE '1'.
025300     03  XTR-SUBJECT-TEXT           PIC  X(60).
025400     03  XTR-PLAIN-BODY             PIC  X(4000).
025500     03  XTR-HTML-BODY              PIC  X(4000).
025600     03  XTR-RESULT-TEXT            PIC  X(200).
025700     03  XTR-RESULT-SOURCE          PIC  X(01).
025800         88  XTR-SOURCE-BODY                     VALUE 'B'.
025900         88  XTR-SOURCE-SUBJECT                  VALUE 'J'.
026000         88  XTR-SOURCE-NONE                     VALUE 'N'.
026100     03  XTR-TRIMMED-QUOTE-FLAG     PIC  X(01).
026200         88  XTR-QUOTE-TRIMMED                   VALUE 'Y'.
026300         88  XTR-QUOTE-KEPT                      VALUE 'N'.
026400     03  XTR-TRIMMED-SIG-FLAG       PIC  X(01).
026500         88  XTR-SIG-TRIMMED                     VALUE 'Y'.
026600         88  XTR-SIG-KEPT                        VALUE 'N'.
026700     03  XTR-STRUCTURED-FLAG        PIC  X(01).
026800         88  XTR-HAD-STRUCTURED                  VALUE 'Y'.
026900         88  XTR-NO-STRUCTURED                   VALUE 'N'.
027000     03  XTR-RETURN-CODE            PIC S9(04)   COMP.
027100         88  XTR-REQUEST-COMPLETED               VALUE 0.
027200         88  XTR-REQUEST-INVALID                 VALUE 8.
027300
027400 01  DTEMAN-PARMS.
027500     03  DTE-REQUEST-CODE           PIC  X(01).
027600         88  DTE-REQUEST-CURRENT-UTC          VALUE '1'.
027700         88  DTE-REQUEST-MINUTES-BETWEEN      VALUE '2'.
027800         88  DTE-REQUEST-ADD-DAYS             VALUE '3'.
027900         88  DTE-REQUEST-VALIDATE-DATE        VALUE '4'.
028000     03  DTE-RETURN-CODE            PIC S9(04)   COMP.
028100         88  DTE-REQUEST-COMPLETED            VALUE 0.
028200         88  DTE-REQUEST-INVALID              VALUE 8.
028300     03  DTE-CURRENT-UTC            PIC  X(20).
028400     03  DTE-TS-1                   PIC  X(20).
028500     03  DTE-TS-2                   PIC  X(20).
028600     03  DTE-MINUTES-DIFF           PIC S9(09)   COMP.
028700     03  DTE-BASE-DATE              PIC  X(10).
028800     03  DTE-DAY-OFFSET             PIC S9(05)   COMP.
028900     03  DTE-RESULT-DATE            PIC  X(10).
029000     03  DTE-CHECK-HH               PIC  9(02).
029100     03  DTE-CHECK-MM               PIC  9(02).
029200
029300     COPY RTCMAN.
029400     COPY VSMSTATW.
029500
029600*****************************************************************
029700*                                                                *
029800*    PROCEDURE DIVISION                                         *
029900*                                                                *
030000*****************************************************************
030100 PROCEDURE DIVISION.
030200
030300*****************************************************************
030400*    MAINLINE ROUTINE                                           *
030500*****************************************************************
030600 A00-MAINLINE-ROUTINE.
030700
030800     PERFORM B10-INITIALIZATION THRU B15-EXIT.
030900
031000     PERFORM C00-PROCESS-RAW-MSG THRU C99-EXIT-PROCESS
031100       UNTIL STAT-EOFILE(RAWX)
031200          OR RTC-CODE NOT = ZERO.
031300
031400     PERFORM B20-TERMINATION THRU B25-EXIT.
031500
031600     DISPLAY SPACES               UPON PRINTER.
031700     MOVE WS-RAW-READ-COUNT          TO VAR-EDIT.
031800     DISPLAY 'Raw messages read ........ ' VAR-EDIT
031900                               UPON PRINTER.
032000     MOVE WS-SKIP-WINDOW-COUNT       TO VAR-EDIT.
032100     DISPLAY 'Skipped, outside window .. ' VAR-EDIT
032200                               UPON PRINTER.
032300     MOVE WS-ACCOUNT-MISS-COUNT      TO VAR-EDIT.
032400     DISPLAY 'Account lookup misses .... ' VAR-EDIT
032500                               UPON PRINTER.
032600     MOVE WS-WRITTEN-COUNT           TO VAR-EDIT.
032700     DISPLAY 'Messages written .......... ' VAR-EDIT
032800                               UPON PRINTER.
032900     MOVE WS-DUP-COUNT               TO VAR-EDIT.
033000     DISPLAY 'Duplicate keys ignored .... ' VAR-EDIT
033100                               UPON PRINTER.
033200     MOVE WS-THREAD-NEW-COUNT        TO VAR-EDIT.
033300     DISPLAY 'Threads created ........... ' VAR-EDIT
033400                               UPON PRINTER.
033500     MOVE WS-THREAD-UPD-COUNT        TO VAR-EDIT.
033600     DISPLAY 'Threads updated ........... ' VAR-EDIT
033700                               UPON PRINTER.
033800
033900     GOBACK.
034000
034100*****************************************************************
034200*    PROGRAM INITIALIZATION ROUTINE                             *
034300*****************************************************************
034400 B10-INITIALIZATION.
034500
034600     COPY BATCHINI.
034700
034800     MOVE 5                         TO STAT-TOTL.
034900     MOVE 'MTRRAWF'                 TO VSAM-FILE(RAWX).
035000     MOVE 'MTRMSGF'                 TO VSAM-FILE(MSGX).
035100     MOVE 'MTRTHRF'                 TO VSAM-FILE(THRX).
035200     MOVE 'MTRACTF'                 TO VSAM-FILE(ACTX).
035300     MOVE 'MTRWINF'                 TO VSAM-FILE(WINX).
035400     MOVE LENGTH OF THR-THREAD-ID   TO VSAM-KEYL(THRX).
035500     MOVE LENGTH OF ACT-ACCOUNT-ID  TO VSAM-KEYL(ACTX).
035600
035700     OPEN INPUT  MTRWINF-FILE.
035800     MOVE WINX                      TO VSUB.
035900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
036000
036100     SET  WS-FIRST-WINDOW           TO TRUE.
036200     PERFORM C10-READ-ONE-WINDOW THRU C15-EXIT
036300       UNTIL STAT-EOFILE(WINX)
036400          OR RTC-CODE NOT = ZERO.
036500     CLOSE MTRWINF-FILE.
036600
036700     OPEN INPUT  MTRRAWF-FILE.
036800     MOVE RAWX                      TO VSUB.
036900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
037000
037100     OPEN I-O    MTRMSGF-FILE.
037200     MOVE MSGX                      TO VSUB.
037300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
037400
037500     OPEN I-O    MTRTHRF-FILE.
037600     MOVE THRX                      TO VSUB.
037700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
037800
037900     OPEN INPUT  MTRACTF-FILE.
038000     MOVE ACTX                      TO VSUB.
038100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
038200 B15-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600*    PROGRAM TERMINATION ROUTINE                                *
038700*****************************************************************
038800 B20-TERMINATION.
038900
039000     CLOSE MTRRAWF-FILE
039100           MTRMSGF-FILE
039200           MTRTHRF-FILE
039300           MTRACTF-FILE.
039400
039500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
039600       VARYING VSUB FROM 1 BY 1 UNTIL VSUB > 4.
039700
039800     COPY BATCHRTN.
039900 B25-EXIT.
040000     EXIT.
040100
040200*****************************************************************
040300*    CHECK A VSAM OR SEQUENTIAL FILE'S STATUS                   *
040400*****************************************************************
040500 COPY VSMSTATP.
040600
040700*****************************************************************
040800*    READ ONE WINDOW RECORD -- ESTABLISHES THE OVERALL RUN       *
040900*    START/END -- THE WINDOW TABLE IS OLDEST-FIRST SO THE FIRST  *
041000*    RECORD'S START AND THE LAST RECORD'S END ARE THE BOUNDS     *
041100*    U2 CHECKS EACH MESSAGE AGAINST.                             *
041200*****************************************************************
041300 C10-READ-ONE-WINDOW.
041400     MOVE WINX                      TO VSUB.
041500     SET  FUNC-READNEXT(VSUB)       TO TRUE.
041600     READ MTRWINF-FILE RECORD END-READ.
041700     IF  NOT STAT-NORMAL(VSUB)
041800         IF  NOT STAT-EOFILE(VSUB)
041900             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
042000         END-IF
042100         GO TO C15-EXIT
042200     END-IF.
042300
042400     IF  WS-FIRST-WINDOW
042500         MOVE WIN-START-UTC         TO WS-RUN-START-UTC
042600         SET  WS-NOT-FIRST-WINDOW   TO TRUE
042700     END-IF.
042800     MOVE WIN-END-UTC               TO WS-RUN-END-UTC.
042900 C15-EXIT.
043000     EXIT.
043100
043200*****************************************************************
043300*    PROGRAM PROCESSING ROUTINES                                *
043400*****************************************************************
043500 C00-PROCESS-RAW-MSG.
043600     MOVE RAWX                      TO VSUB.
043700     SET  FUNC-READNEXT(VSUB)       TO TRUE.
043800     READ MTRRAWF-FILE RECORD END-READ.
043900     IF  NOT STAT-NORMAL(VSUB)
044000         IF  NOT STAT-EOFILE(VSUB)
044100             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
044200         END-IF
044300         GO TO C99-EXIT-PROCESS
044400     END-IF.
044500
044600     ADD  1                         TO WS-RAW-READ-COUNT.
044700
044800     PERFORM P10-RESOLVE-TIMESTAMP  THRU P15-EXIT.
044900
045000     IF  WS-RESOLVED-UTC < WS-RUN-START-UTC
045100     OR  WS-RESOLVED-UTC NOT < WS-RUN-END-UTC
045200         ADD  1                     TO WS-SKIP-WINDOW-COUNT
045300         GO TO C99-EXIT-PROCESS
045400     END-IF.
045500
045600     PERFORM P20-CLASSIFY-DIRECTION  THRU P25-EXIT.
045700     PERFORM P30-BUILD-MESSAGE-KEY   THRU P35-EXIT.
045800     PERFORM P40-NORMALIZE-SUBJECT   THRU P45-EXIT.
045900     PERFORM P50-BUILD-THREAD-KEY    THRU P55-EXIT.
046000     PERFORM P60-COLLECT-PARTICIPANTS THRU P65-EXIT.
046100     PERFORM P70-EXTRACT-TEXT        THRU P75-EXIT.
046200
046300     PERFORM D00-WRITE-MESSAGE-RECORD THRU D99-EXIT.
046400
046500     IF  WS-MESSAGE-WAS-WRITTEN
046600         PERFORM D10-UPSERT-THREAD   THRU D15-EXIT
046700     END-IF.
046800 C99-EXIT-PROCESS.
046900     EXIT.
047000
047100*****************************************************************
047200*    RESOLVE THE MESSAGE'S UTC TIMESTAMP -- DATE HEADER (ALREADY *
047300*    PARSED AND CONVERTED UPSTREAM) IF PRESENT, ELSE THE SERVER  *
047400*    RECEIPT STAMP.                                              *
047500*****************************************************************
047600 P10-RESOLVE-TIMESTAMP.
047700     IF  RAW-DATE-HDR-PRESENT
047800         MOVE RAW-DATE-HDR-UTC      TO WS-RESOLVED-UTC
047900     ELSE
048000         MOVE RAW-RECEIPT-UTC       TO WS-RESOLVED-UTC
048100     END-IF.
048200 P15-EXIT.
048300     EXIT.
048400
048500*****************************************************************
048600*    CLASSIFY INBOUND/OUTBOUND AGAINST THE ACCOUNT TABLE.  A     *
048700*    MAILBOX NOT YET ON MTRACTF DEFAULTS TO INBOUND -- SEE THE   *
048800*    04/02/2009 CHANGE-LOG ENTRY ABOVE.                          *
048900*****************************************************************
049000 P20-CLASSIFY-DIRECTION.
049100     MOVE RAW-FROM-ADDR             TO WS-FROM-NORM.
049200     INSPECT WS-FROM-NORM  CONVERTING WS-ALPHA-UPPER TO
049300                                      WS-ALPHA-LOWER.
049400
049500     SET  WS-IS-INBOUND-MSG         TO TRUE.
049600     SET  WS-ACCOUNT-NOT-FOUND      TO TRUE.
049700
049800     MOVE ACTX                      TO VSUB.
049900     SET  FUNC-READ(VSUB)           TO TRUE.
050000     MOVE RAW-ACCOUNT-ID            TO ACT-ACCOUNT-ID.
050100     READ MTRACTF-FILE RECORD END-READ.
050200     IF  STAT-NOTFND(VSUB)
050300         ADD  1                     TO WS-ACCOUNT-MISS-COUNT
050400         GO TO P25-EXIT
050500     END-IF.
050600     IF  NOT STAT-NORMAL(VSUB)
050700         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
050800         GO TO P25-EXIT
050900     END-IF.
051000     SET  WS-ACCOUNT-FOUND          TO TRUE.
051100
051200     MOVE ACT-PRIMARY-ADDR          TO WS-ADDR-NORM.
051300     INSPECT WS-ADDR-NORM  CONVERTING WS-ALPHA-UPPER TO
051400                                      WS-ALPHA-LOWER.
051500     IF  WS-ADDR-NORM = WS-FROM-NORM
051600         SET  WS-IS-OUTBOUND-MSG    TO TRUE
051700         GO TO P25-EXIT
051800     END-IF.
051900
052000     PERFORM P21-TEST-ONE-ALIAS THRU P22-EXIT
052100       VARYING WS-ALIAS-SUB FROM 1 BY 1 UNTIL WS-ALIAS-SUB > 3
052200          OR WS-IS-OUTBOUND-MSG.
052300 P25-EXIT.
052400     EXIT.
052500
052600 P21-TEST-ONE-ALIAS.
052700     MOVE ACT-ALIAS-ADDR(WS-ALIAS-SUB) TO WS-ADDR-NORM.
052800     INSPECT WS-ADDR-NORM  CONVERTING WS-ALPHA-UPPER TO
052900                                      WS-ALPHA-LOWER.
053000     IF  WS-ADDR-NORM NOT = SPACES
053100     AND WS-ADDR-NORM = WS-FROM-NORM
053200         SET  WS-IS-OUTBOUND-MSG    TO TRUE
053300     END-IF.
053400 P22-EXIT.
053500     EXIT.
053600
053700*****************************************************************
053800*    BUILD THE MESSAGE KEY -- THE MESSAGE-ID HEADER IF IT IS A   *
053900*    WELL-FORMED <...>-BRACKETED TOKEN, ELSE A SYNTHETIC KEY     *
054000*    BUILT FROM THE ACCOUNT/FOLDER/UID.                          *
054100*****************************************************************
054200 P30-BUILD-MESSAGE-KEY.
054300     MOVE SPACES                    TO WS-TRIM-SOURCE.
054400     MOVE RAW-MESSAGE-ID            TO WS-TRIM-SOURCE.
054500     MOVE 64                        TO WS-TRIM-FIELD-LEN.
054600     PERFORM P90-FIND-LAST-NONBLANK THRU P90-EXIT.
054700
054800     MOVE SPACES                    TO WS-MSG-KEY.
054900     IF  WS-TRIM-LAST-POS > 1
055000     AND RAW-MESSAGE-ID(1:1) = '<'
055100     AND RAW-MESSAGE-ID(WS-TRIM-LAST-POS:1) = '>'
055200         MOVE RAW-MESSAGE-ID        TO WS-MSG-KEY
055300     ELSE
055400         STRING 'synthetic:'           DELIMITED BY SIZE
055500                RAW-ACCOUNT-ID          DELIMITED BY SPACE
055600                ':'                     DELIMITED BY SIZE
055700                RAW-FOLDER              DELIMITED BY SPACE
055800                ':'                     DELIMITED BY SIZE
055900                RAW-UID                 DELIMITED BY SPACE
056000                                    INTO WS-MSG-KEY
056100     END-IF.
056200 P35-EXIT.
056300     EXIT.
056400
056500*****************************************************************
056600*    SUBJECT NORMALIZATION -- STRIP LEADING RE:/FW:/FWD: PREFIX  *
056700*    REPEATEDLY, COLLAPSE WHITESPACE RUNS, LOWER-CASE.  USED     *
056800*    ONLY FOR THE THREAD-KEY FALLBACK BASIS.                     *
056900*****************************************************************
057000 P40-NORMALIZE-SUBJECT.
057100     MOVE RAW-SUBJECT               TO WS-SUBJ-WORK.
057200     INSPECT WS-SUBJ-WORK  CONVERTING WS-ALPHA-UPPER TO
057300                                      WS-ALPHA-LOWER.
057400
057500     PERFORM P41-SKIP-LEAD-BLANKS   THRU P41-EXIT.
057600
057700     SET  WS-STRIP-MORE             TO TRUE.
057800     PERFORM P42-STRIP-ONE-PREFIX   THRU P42-EXIT
057900       UNTIL WS-NO-MORE-STRIP.
058000
058100     PERFORM P44-COLLAPSE-BLANKS    THRU P44-EXIT.
058200 P45-EXIT.
058300     EXIT.
058400
058500 P41-SKIP-LEAD-BLANKS.
058600     MOVE 1                         TO WS-SUBJ-POS.
058700     PERFORM P41A-ADVANCE-POS THRU P41A-EXIT
058800       UNTIL WS-SUBJ-POS > 60
058900          OR WS-SUBJ-WORK(WS-SUBJ-POS:1) NOT = SPACE.
059000     IF  WS-SUBJ-POS > 1 AND WS-SUBJ-POS <= 60
059100         MOVE SPACES                TO WS-SUBJ-TEMP
059200         MOVE WS-SUBJ-WORK(WS-SUBJ-POS:) TO WS-SUBJ-TEMP
059300         MOVE WS-SUBJ-TEMP          TO WS-SUBJ-WORK
059400     END-IF.
059500     IF  WS-SUBJ-POS > 60
059600         MOVE SPACES                TO WS-SUBJ-WORK
059700     END-IF.
059800 P41-EXIT.
059900     EXIT.
060000
060100 P41A-ADVANCE-POS.
060200     ADD  1                         TO WS-SUBJ-POS.
060300 P41A-EXIT.
060400     EXIT.
060500
060600 P42-STRIP-ONE-PREFIX.
060700     EVALUATE TRUE
060800       WHEN WS-SUBJ-WORK(1:4) = 'fwd:'
060900           MOVE 5                   TO WS-SUBJ-POS
061000       WHEN WS-SUBJ-WORK(1:3) = 're:'
061100       OR   WS-SUBJ-WORK(1:3) = 'fw:'
061200           MOVE 4                   TO WS-SUBJ-POS
061300       WHEN OTHER
061400           SET  WS-NO-MORE-STRIP    TO TRUE
061500           GO TO P42-EXIT
061600     END-EVALUATE.
061700
061800     PERFORM P41A-ADVANCE-POS THRU P41A-EXIT
061900       UNTIL WS-SUBJ-POS > 60
062000          OR WS-SUBJ-WORK(WS-SUBJ-POS:1) NOT = SPACE.
062100
062200     IF  WS-SUBJ-POS <= 60
062300         MOVE SPACES                TO WS-SUBJ-TEMP
062400         MOVE WS-SUBJ-WORK(WS-SUBJ-POS:) TO WS-SUBJ-TEMP
062500         MOVE WS-SUBJ-TEMP          TO WS-SUBJ-WORK
062600     ELSE
062700         MOVE SPACES                TO WS-SUBJ-WORK
062800     END-IF.
062900     SET  WS-STRIP-MORE             TO TRUE.
063000 P42-EXIT.
063100     EXIT.
063200
063300 P44-COLLAPSE-BLANKS.
063400     MOVE SPACES                    TO WS-SUBJ-NORM.
063500     MOVE ZERO                      TO WS-SUBJ-OUT-POS.
063600     SET  WS-SUBJ-PREV-WAS-SPACE    TO TRUE.
063700     PERFORM P46-COLLAPSE-ONE-CHAR THRU P46-EXIT
063800       VARYING WS-SUBJ-POS FROM 1 BY 1 UNTIL WS-SUBJ-POS > 60.
063900 P44-EXIT.
064000     EXIT.
064100
064200 P46-COLLAPSE-ONE-CHAR.
064300     IF  WS-SUBJ-WORK(WS-SUBJ-POS:1) = SPACE
064400         IF  WS-SUBJ-NOT-PREV-SPACE
064500             ADD  1                 TO WS-SUBJ-OUT-POS
064600             MOVE SPACE             TO WS-SUBJ-NORM(WS-SUBJ-OUT-POS:1)
064700             SET  WS-SUBJ-PREV-WAS-SPACE TO TRUE
064800         END-IF
064900     ELSE
065000         ADD  1                     TO WS-SUBJ-OUT-POS
065100         MOVE WS-SUBJ-WORK(WS-SUBJ-POS:1)
065200                                     TO WS-SUBJ-NORM(WS-SUBJ-OUT-POS:1)
065300         SET  WS-SUBJ-NOT-PREV-SPACE TO TRUE
065400     END-IF.
065500 P46-EXIT.
065600     EXIT.
065700
065800*****************************************************************
065900*    BUILD THE THREAD KEY -- FIRST <...> TOKEN IN REFERENCES,    *
066000*    ELSE THE IN-REPLY-TO TOKEN, ELSE THE NORMALIZED SUBJECT --  *
066100*    THEN DIGEST THE BASIS TO A FIXED-WIDTH ID (Q-SERIES).       *
066200*****************************************************************
066300 P50-BUILD-THREAD-KEY.
066400     MOVE SPACES                    TO WS-TRIM-SOURCE.
066500     MOVE RAW-REFERENCES            TO WS-TRIM-SOURCE.
066600     MOVE 250                       TO WS-TRIM-FIELD-LEN.
066700     PERFORM P95-FIND-BRACKET-TOKEN THRU P95-EXIT.
066800
066900     IF  WS-TOK-FOUND
067000         STRING 'ref:'                  DELIMITED BY SIZE
067100                WS-TOKEN-TEXT           DELIMITED BY SPACE
067200                                    INTO WS-DIGEST-BASIS
067300     ELSE
067400         MOVE SPACES                TO WS-TRIM-SOURCE
067500         MOVE RAW-IN-REPLY-TO       TO WS-TRIM-SOURCE
067600         MOVE 64                    TO WS-TRIM-FIELD-LEN
067700         PERFORM P95-FIND-BRACKET-TOKEN THRU P95-EXIT
067800         IF  WS-TOK-FOUND
067900             STRING 'ref:'              DELIMITED BY SIZE
068000                    WS-TOKEN-TEXT       DELIMITED BY SPACE
068100                                    INTO WS-DIGEST-BASIS
068200         ELSE
068300             STRING 'subj:'             DELIMITED BY SIZE
068400                    WS-SUBJ-NORM        DELIMITED BY SIZE
068500                                    INTO WS-DIGEST-BASIS
068600         END-IF
068700     END-IF.
068800
068900     MOVE 120                       TO WS-DIGEST-LEN.
069000     PERFORM Q10-COMPUTE-DIGEST     THRU Q15-EXIT.
069100
069200     MOVE SPACES                    TO WS-THREAD-ID.
069300     MOVE WS-DIGEST-EDIT            TO WS-THREAD-ID(1:10).
069400 P55-EXIT.
069500     EXIT.
069600
069700*****************************************************************
069800*    FIND A <...> TOKEN IN WS-TRIM-SOURCE (UP TO WS-TRIM-FIELD-  *
069900*    LEN BYTES).  FIRST MATCHING PAIR OF BRACKETS WINS.          *
070000*****************************************************************
070100 P95-FIND-BRACKET-TOKEN.
070200     SET  WS-TOK-NOT-FOUND          TO TRUE.
070300     MOVE ZERO                      TO WS-TOK-START.
070400     MOVE 1                         TO WS-SCAN-SUB2.
070500     PERFORM P96-SCAN-FOR-OPEN THRU P96-EXIT
070600       UNTIL WS-SCAN-SUB2 > WS-TRIM-FIELD-LEN
070700          OR WS-TOK-START NOT = ZERO.
070800
070900     IF  WS-TOK-START NOT = ZERO
071000         MOVE WS-TOK-START          TO WS-SCAN-SUB2
071100         MOVE ZERO                  TO WS-TOK-END
071200         PERFORM P97-SCAN-FOR-CLOSE THRU P97-EXIT
071300           UNTIL WS-SCAN-SUB2 > WS-TRIM-FIELD-LEN
071400              OR WS-TOK-END NOT = ZERO
071500         IF  WS-TOK-END NOT = ZERO
071600             SET  WS-TOK-FOUND      TO TRUE
071700             MOVE SPACES            TO WS-TOKEN-TEXT
071800             COMPUTE WS-TOK-LEN = WS-TOK-END - WS-TOK-START + 1
071900             MOVE WS-TRIM-SOURCE(WS-TOK-START:WS-TOK-LEN)
072000                                     TO WS-TOKEN-TEXT
072100         END-IF
072200     END-IF.
072300 P95-EXIT.
072400     EXIT.
072500
072600 P96-SCAN-FOR-OPEN.
072700     IF  WS-TRIM-SOURCE(WS-SCAN-SUB2:1) = '<'
072800         MOVE WS-SCAN-SUB2          TO WS-TOK-START
072900     ELSE
073000         ADD  1                     TO WS-SCAN-SUB2
073100     END-IF.
073200 P96-EXIT.
073300     EXIT.
073400
073500 P97-SCAN-FOR-CLOSE.
073600     IF  WS-TRIM-SOURCE(WS-SCAN-SUB2:1) = '>'
073700         MOVE WS-SCAN-SUB2          TO WS-TOK-END
073800     ELSE
073900         ADD  1                     TO WS-SCAN-SUB2
074000     END-IF.
074100 P97-EXIT.
074200     EXIT.
074300
074400*****************************************************************
074500*    FIND THE LAST NON-BLANK BYTE IN WS-TRIM-SOURCE, WITHIN THE  *
074600*    FIRST WS-TRIM-FIELD-LEN BYTES.  ZERO IF ALL BLANK.          *
074700*****************************************************************
074800 P90-FIND-LAST-NONBLANK.
074900     MOVE WS-TRIM-FIELD-LEN         TO WS-TRIM-SCAN-POS.
075000     MOVE ZERO                      TO WS-TRIM-LAST-POS.
075100     PERFORM P91-TEST-ONE-TRIM-POS THRU P91-EXIT
075200       UNTIL WS-TRIM-SCAN-POS < 1
075300          OR WS-TRIM-LAST-POS NOT = ZERO.
075400 P90-EXIT.
075500     EXIT.
075600
075700 P91-TEST-ONE-TRIM-POS.
075800     IF  WS-TRIM-SOURCE(WS-TRIM-SCAN-POS:1) NOT = SPACE
075900         MOVE WS-TRIM-SCAN-POS      TO WS-TRIM-LAST-POS
076000     ELSE
076100         SUBTRACT 1                 FROM WS-TRIM-SCAN-POS
076200     END-IF.
076300 P91-EXIT.
076400     EXIT.
076500
076600*****************************************************************
076700*    DIGEST THE BASIS STRING INTO A STABLE 10-DIGIT NUMBER --    *
076800*    EACH CHARACTER'S POSITION IN WS-CHARSET-TABLE (VIA INSPECT  *
076900*    TALLYING) FEEDS A ROLLING BASE-31 CHECKSUM, FOLDED MODULO A *
077000*    LARGE PRIME.  EQUAL BASES ALWAYS GIVE EQUAL IDS.            *
077100*****************************************************************
077200 Q10-COMPUTE-DIGEST.
077300     MOVE ZERO                      TO WS-HASH-ACCUM.
077400     PERFORM Q20-HASH-ONE-CHAR THRU Q25-EXIT
077500       VARYING WS-DSUB FROM 1 BY 1 UNTIL WS-DSUB > WS-DIGEST-LEN.
077600     MOVE WS-HASH-ACCUM             TO WS-DIGEST-EDIT.
077700 Q15-EXIT.
077800     EXIT.
077900
078000 Q20-HASH-ONE-CHAR.
078100     MOVE WS-DIGEST-CHAR(WS-DSUB)   TO WS-SCAN-CHAR.
078200     MOVE ZERO                      TO WS-CHAR-IDX.
078300     INSPECT WS-CHARSET-TABLE TALLYING WS-CHAR-IDX
078400             FOR CHARACTERS BEFORE INITIAL WS-SCAN-CHAR.
078500     ADD  1                         TO WS-CHAR-IDX.
078600     COMPUTE WS-HASH-TEMP = (WS-HASH-ACCUM * 31) + WS-CHAR-IDX.
078700     COMPUTE WS-HASH-ACCUM = WS-HASH-TEMP -
078800             ((WS-HASH-TEMP / 9999999937) * 9999999937).
078900 Q25-EXIT.
079000     EXIT.
079100
079200*****************************************************************
079300*    COLLECT THE FROM/TO/CC ADDRESSES FOR THIS MESSAGE,          *
079400*    NORMALIZED, FIRST-APPEARANCE ORDER, DUPLICATES REMOVED.     *
079500*    USED AS INPUT TO THE THREAD-PARTICIPANT UNION AT UPSERT.    *
079600*****************************************************************
079700 P60-COLLECT-PARTICIPANTS.
079800     MOVE ZERO                      TO WS-MSG-PART-COUNT.
079900     MOVE SPACES                    TO WS-MSG-PARTICIPANT(1)
080000                                        WS-MSG-PARTICIPANT(2)
080100                                        WS-MSG-PARTICIPANT(3)
080200                                        WS-MSG-PARTICIPANT(4)
080300                                        WS-MSG-PARTICIPANT(5)
080400                                        WS-MSG-PARTICIPANT(6)
080500                                        WS-MSG-PARTICIPANT(7).
080600
080700     MOVE RAW-FROM-ADDR             TO WS-ADDR-NORM.
080800     PERFORM P61-ADD-ONE-PARTICIPANT THRU P61-EXIT.
080900
081000     MOVE RAW-TO-ADDR(1)            TO WS-ADDR-NORM.
081100     PERFORM P61-ADD-ONE-PARTICIPANT THRU P61-EXIT.
081200     MOVE RAW-TO-ADDR(2)            TO WS-ADDR-NORM.
081300     PERFORM P61-ADD-ONE-PARTICIPANT THRU P61-EXIT.
081400     MOVE RAW-TO-ADDR(3)            TO WS-ADDR-NORM.
081500     PERFORM P61-ADD-ONE-PARTICIPANT THRU P61-EXIT.
081600
081700     MOVE RAW-CC-ADDR(1)            TO WS-ADDR-NORM.
081800     PERFORM P61-ADD-ONE-PARTICIPANT THRU P61-EXIT.
081900     MOVE RAW-CC-ADDR(2)            TO WS-ADDR-NORM.
082000     PERFORM P61-ADD-ONE-PARTICIPANT THRU P61-EXIT.
082100     MOVE RAW-CC-ADDR(3)            TO WS-ADDR-NORM.
082200     PERFORM P61-ADD-ONE-PARTICIPANT THRU P61-EXIT.
082300 P65-EXIT.
082400     EXIT.
082500
082600 P61-ADD-ONE-PARTICIPANT.
082700     INSPECT WS-ADDR-NORM  CONVERTING WS-ALPHA-UPPER TO
082800                                      WS-ALPHA-LOWER.
082900     IF  WS-ADDR-NORM = SPACES
083000         GO TO P61-EXIT
083100     END-IF.
083200
083300     SET  WS-MERGE-NOT-DUP          TO TRUE.
083400     PERFORM P62-TEST-ONE-MSG-PART THRU P62-EXIT
083500       VARYING WS-MERGE-SUB FROM 1 BY 1 UNTIL
083600               WS-MERGE-SUB > WS-MSG-PART-COUNT
083700          OR WS-MERGE-IS-DUP.
083800
083900     IF  WS-MERGE-NOT-DUP
084000     AND WS-MSG-PART-COUNT < 7
084100         ADD  1                     TO WS-MSG-PART-COUNT
084200         MOVE WS-ADDR-NORM
084300              TO WS-MSG-PARTICIPANT(WS-MSG-PART-COUNT)
084400     END-IF.
084500 P61-EXIT.
084600     EXIT.
084700
084800 P62-TEST-ONE-MSG-PART.
084900     IF  WS-MSG-PARTICIPANT(WS-MERGE-SUB) = WS-ADDR-NORM
085000         SET  WS-MERGE-IS-DUP       TO TRUE
085100     END-IF.
085200 P62-EXIT.
085300     EXIT.
085400
085500*****************************************************************
085600*    EXTRACT THE REPLY TEXT VIA MTRXTRCT.                        *
085700*****************************************************************
085800 P70-EXTRACT-TEXT.
085900     INITIALIZE MTRXTRCT-PARMS.
086000     SET  XTR-REQUEST-EXTRACT       TO TRUE.
086100     MOVE RAW-SUBJECT               TO XTR-SUBJECT-TEXT.
086200     MOVE RAW-PLAIN-BODY            TO XTR-PLAIN-BODY.
086300     MOVE RAW-HTML-BODY             TO XTR-HTML-BODY.
086400     CALL 'MTRXTRCT'             USING MTRXTRCT-PARMS.
086500     MOVE XTR-RESULT-TEXT           TO MSG-EXTRACTED-TEXT.
086600 P75-EXIT.
086700     EXIT.
086800
086900*****************************************************************
087000*    WRITE THE MESSAGE RECORD -- FIRST WRITE WINS.  MTRMSGF IS   *
087100*    KEYED ON MSG-MESSAGE-ID, SO A RERUN OF THE SAME RAW FILE     *
087200*    COMES BACK WITH THE SAME KEY ON EACH MESSAGE; THE WRITE      *
087300*    FAILS WITH A DUPLICATE-KEY STATUS, WHICH WE COUNT AND SKIP   *
087400*    RATHER THAN TREAT AS AN ERROR -- THE STORE ENDS UP NO        *
087500*    DIFFERENT THAN IF THE RERUN HAD NOT HAPPENED AT ALL.         *
087600*****************************************************************
087700 D00-WRITE-MESSAGE-RECORD.
087800     SET  WS-MESSAGE-WAS-SKIPPED    TO TRUE.
087900     INITIALIZE MTR-MESSAGE-RECORD.
088000
088100     MOVE WS-MSG-KEY                TO MSG-MESSAGE-ID.
088200     MOVE RAW-ACCOUNT-ID            TO MSG-ACCOUNT-ID.
088300     MOVE RAW-FOLDER                TO MSG-FOLDER.
088400     MOVE WS-RESOLVED-UTC           TO MSG-DATE-UTC.
088500     MOVE RAW-FROM-ADDR             TO MSG-SENDER.
088600     MOVE WS-FROM-NORM              TO MSG-SENDER-EMAIL.
088700     MOVE RAW-TO-ADDR(1)            TO MSG-TO-ADDR(1).
088800     MOVE RAW-TO-ADDR(2)            TO MSG-TO-ADDR(2).
088900     MOVE RAW-TO-ADDR(3)            TO MSG-TO-ADDR(3).
089000     MOVE RAW-CC-ADDR(1)            TO MSG-CC-ADDR(1).
089100     MOVE RAW-CC-ADDR(2)            TO MSG-CC-ADDR(2).
089200     MOVE RAW-CC-ADDR(3)            TO MSG-CC-ADDR(3).
089300     MOVE RAW-SUBJECT               TO MSG-SUBJECT.
089400     IF  WS-IS-OUTBOUND-MSG
089500         SET  MSG-IS-OUTBOUND       TO TRUE
089600         SET  MSG-NOT-INBOUND       TO TRUE
089700     ELSE
089800         SET  MSG-IS-INBOUND        TO TRUE
089900         SET  MSG-NOT-OUTBOUND      TO TRUE
090000     END-IF.
090100     IF  RAW-ATTACH-PRESENT
090200         SET  MSG-ATTACH-PRESENT    TO TRUE
090300     ELSE
090400         SET  MSG-ATTACH-ABSENT     TO TRUE
090500     END-IF.
090600     MOVE RAW-ATTACH-NAMES          TO MSG-ATTACH-NAMES.
090700     MOVE WS-THREAD-ID              TO MSG-THREAD-ID.
090800
090900     MOVE MSGX                      TO VSUB.
091000     SET  FUNC-WRITE(VSUB)          TO TRUE.
091100     WRITE MTR-MESSAGE-RECORD END-WRITE.
091200     IF  STAT-DUPKEY(VSUB)
091300         ADD  1                     TO WS-DUP-COUNT
091400         GO TO D99-EXIT
091500     END-IF.
091600     IF  NOT STAT-NORMAL(VSUB)
091700         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
091800         GO TO D99-EXIT
091900     END-IF.
092000
092100     SET  WS-MESSAGE-WAS-WRITTEN    TO TRUE.
092200     ADD  1                         TO WS-WRITTEN-COUNT.
092300 D99-EXIT.
092400     EXIT.
092500
092600*****************************************************************
092700*    UPSERT THE THREAD RECORD -- READ BY KEY, MERGE IF FOUND,    *
092800*    ELSE BUILD A NEW ONE.  PARTICIPANTS ARE UNIONED, SORTED      *
092900*    ASCENDING, CAPPED AT MTRTHRD'S 5 SLOTS (LOWEST 5 KEPT).      *
093000*    LAST-INBOUND/LAST-OUTBOUND ADVANCE ONLY IF THIS MESSAGE IS   *
093100*    NEWER THAN WHAT IS STORED.                                   *
093200*****************************************************************
093300 D10-UPSERT-THREAD.
093400     MOVE THRX                      TO VSUB.
093500     SET  FUNC-READ(VSUB)           TO TRUE.
093600     MOVE MSG-THREAD-ID             TO THR-THREAD-ID.
093700     READ MTRTHRF-FILE RECORD END-READ.
093800
093900     IF  STAT-NOTFND(VSUB)
094000         SET  WS-THREAD-NOT-FOUND   TO TRUE
094100         INITIALIZE MTR-THREAD-RECORD
094200         MOVE MSG-THREAD-ID         TO THR-THREAD-ID
094300     ELSE
094400         IF  NOT STAT-NORMAL(VSUB)
094500             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
094600             GO TO D15-EXIT
094700         END-IF
094800         SET  WS-THREAD-FOUND       TO TRUE
094900     END-IF.
095000
095100     PERFORM P80-MERGE-PARTICIPANTS THRU P85-EXIT.
095200
095300     IF  WS-IS-INBOUND-MSG
095400         IF  THR-LAST-INBOUND-UTC = SPACES
095500         OR  WS-RESOLVED-UTC > THR-LAST-INBOUND-UTC
095600             MOVE WS-RESOLVED-UTC   TO THR-LAST-INBOUND-UTC
095700         END-IF
095800     ELSE
095900         IF  THR-LAST-OUTBOUND-UTC = SPACES
096000         OR  WS-RESOLVED-UTC > THR-LAST-OUTBOUND-UTC
096100             MOVE WS-RESOLVED-UTC   TO THR-LAST-OUTBOUND-UTC
096200         END-IF
096300     END-IF.
096400
096500     IF  WS-THREAD-NOT-FOUND
096600         SET  FUNC-WRITE(VSUB)      TO TRUE
096700         WRITE MTR-THREAD-RECORD END-WRITE
096800         IF  STAT-NORMAL(VSUB)
096900             ADD  1                 TO WS-THREAD-NEW-COUNT
097000         ELSE
097100             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
097200         END-IF
097300     ELSE
097400         SET  FUNC-REWRITE(VSUB)    TO TRUE
097500         REWRITE MTR-THREAD-RECORD END-REWRITE
097600         IF  STAT-NORMAL(VSUB)
097700             ADD  1                 TO WS-THREAD-UPD-COUNT
097800         ELSE
097900             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
098000         END-IF
098100     END-IF.
098200 D15-EXIT.
098300     EXIT.
098400
098500*****************************************************************
098600*    MERGE THIS MESSAGE'S PARTICIPANTS WITH THE THREAD'S STORED  *
098700*    LIST -- DEDUP, SORT ASCENDING, KEEP THE FIRST 5.             *
098800*****************************************************************
098900 P80-MERGE-PARTICIPANTS.
099000     MOVE ZERO                      TO WS-MERGE-COUNT.
099100     PERFORM P81-ADD-STORED-PART THRU P81-EXIT
099200       VARYING WS-MERGE-SUB FROM 1 BY 1 UNTIL WS-MERGE-SUB > 5.
099300     PERFORM P82-ADD-NEW-PART THRU P82-EXIT
099400       VARYING WS-MERGE-SUB FROM 1 BY 1 UNTIL
099500               WS-MERGE-SUB > WS-MSG-PART-COUNT.
099600
099700     PERFORM P83-BUBBLE-ONE-PASS THRU P83-EXIT
099800       VARYING WS-MERGE-SUB FROM 1 BY 1 UNTIL
099900               WS-MERGE-SUB > WS-MERGE-COUNT.
100000
100100     MOVE SPACES                    TO THR-PARTICIPANT(1)
100200                                        THR-PARTICIPANT(2)
100300                                        THR-PARTICIPANT(3)
100400                                        THR-PARTICIPANT(4)
100500                                        THR-PARTICIPANT(5).
100600     PERFORM P84-COPY-ONE-OUT THRU P84-EXIT
100700       VARYING WS-MERGE-SUB FROM 1 BY 1 UNTIL WS-MERGE-SUB > 5
100800          OR WS-MERGE-SUB > WS-MERGE-COUNT.
100900 P85-EXIT.
101000     EXIT.
101100
101200 P81-ADD-STORED-PART.
101300     IF  THR-PARTICIPANT(WS-MERGE-SUB) NOT = SPACES
101400         PERFORM P86-ADD-MERGE-ITEM THRU P86-EXIT
101500     END-IF.
101600 P81-EXIT.
101700     EXIT.
101800
101900 P82-ADD-NEW-PART.
102000     MOVE WS-MSG-PARTICIPANT(WS-MERGE-SUB) TO WS-ADDR-NORM.
102100     PERFORM P86-ADD-MERGE-ITEM THRU P86-EXIT.
102200 P82-EXIT.
102300     EXIT.
102400
102500 P86-ADD-MERGE-ITEM.
102600     SET  WS-MERGE-NOT-DUP          TO TRUE.
102700     PERFORM P87-TEST-ONE-MERGE-ITEM THRU P87-EXIT
102800       VARYING WS-MERGE-SUB2 FROM 1 BY 1 UNTIL
102900               WS-MERGE-SUB2 > WS-MERGE-COUNT
103000          OR WS-MERGE-IS-DUP.
103100     IF  WS-MERGE-NOT-DUP
103200     AND WS-MERGE-COUNT < 12
103300         ADD  1                     TO WS-MERGE-COUNT
103400         IF  WS-MERGE-SUB NOT = ZERO
103500             MOVE THR-PARTICIPANT(WS-MERGE-SUB)
103600                  TO WS-MERGE-PARTICIPANT(WS-MERGE-COUNT)
103700         ELSE
103800             MOVE WS-ADDR-NORM
103900                  TO WS-MERGE-PARTICIPANT(WS-MERGE-COUNT)
104000         END-IF
104100     END-IF.
104200 P86-EXIT.
104300     EXIT.
104400
104500 P87-TEST-ONE-MERGE-ITEM.
104600     IF  WS-MERGE-PARTICIPANT(WS-MERGE-SUB2) = WS-ADDR-NORM
104700         SET  WS-MERGE-IS-DUP       TO TRUE
104800     END-IF.
104900 P87-EXIT.
105000     EXIT.
105100
105200 P83-BUBBLE-ONE-PASS.
105300     SET  WS-SORT-NOT-SWAPPED       TO TRUE.
105400     PERFORM P88-BUBBLE-ONE-COMPARE THRU P88-EXIT
105500       VARYING WS-MERGE-SUB2 FROM 1 BY 1 UNTIL
105600               WS-MERGE-SUB2 > WS-MERGE-COUNT - 1.
105700 P83-EXIT.
105800     EXIT.
105900
106000 P88-BUBBLE-ONE-COMPARE.
106100     IF  WS-MERGE-PARTICIPANT(WS-MERGE-SUB2) >
106200         WS-MERGE-PARTICIPANT(WS-MERGE-SUB2 + 1)
106300         MOVE WS-MERGE-PARTICIPANT(WS-MERGE-SUB2)     TO WS-SORT-HOLD
106400         MOVE WS-MERGE-PARTICIPANT(WS-MERGE-SUB2 + 1)
106500                             TO WS-MERGE-PARTICIPANT(WS-MERGE-SUB2)
106600         MOVE WS-SORT-HOLD
106700                         TO WS-MERGE-PARTICIPANT(WS-MERGE-SUB2 + 1)
106800         SET  WS-SORT-SWAPPED       TO TRUE
106900     END-IF.
107000 P88-EXIT.
107100     EXIT.
107200
107300 P84-COPY-ONE-OUT.
107400     MOVE WS-MERGE-PARTICIPANT(WS-MERGE-SUB)
107500                                 TO THR-PARTICIPANT(WS-MERGE-SUB).
107600 P84-EXIT.
107700     EXIT.
