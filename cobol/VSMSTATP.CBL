000100*****************************************************************
000200*    CHECK A VSAM OR SEQUENTIAL FILE'S STATUS (COPY VSMSTATP)   *
000300*****************************************************************
000400*REMARKS.  CALLED AFTER EVERY OPEN/CLOSE/READ/WRITE/REWRITE/
000500*          START AS  PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
000600*          VSUB MUST ALREADY POINT AT THE FILE JUST OPERATED ON.
000700*          ANYTHING BUT NORMAL OR END-OF-FILE IS FATAL.
000800*
000900* CHANGE HISTORY ------------------------------------------------
001000* 01/09/1987 DLC ORIGINAL MEMBER, LIFTED OUT OF THE SECURITY
001100*                BATCH SUITE FOR REUSE BY MAILTRIAGE.
001200* END OF HISTORY ------------------------------------------------
001300*
001400 B90-CHECK-STATUS.
001500     EVALUATE VSUB
001600       WHEN 1
001700           MOVE FILE1-STAT          TO VSAM-STATUS-CODE(VSUB)
001800           MOVE FILE1-FDBK          TO VSAM-FDBK-CODE(VSUB)
001900       WHEN 2
002000           MOVE FILE2-STAT          TO VSAM-STATUS-CODE(VSUB)
002100           MOVE FILE2-FDBK          TO VSAM-FDBK-CODE(VSUB)
002200       WHEN 3
002300           MOVE FILE3-STAT          TO VSAM-STATUS-CODE(VSUB)
002400           MOVE FILE3-FDBK          TO VSAM-FDBK-CODE(VSUB)
002500       WHEN 4
002600           MOVE FILE4-STAT          TO VSAM-STATUS-CODE(VSUB)
002700           MOVE FILE4-FDBK          TO VSAM-FDBK-CODE(VSUB)
002800       WHEN 5
002900           MOVE FILE5-STAT          TO VSAM-STATUS-CODE(VSUB)
003000           MOVE FILE5-FDBK          TO VSAM-FDBK-CODE(VSUB)
003100     END-EVALUATE.
003200
003300     IF  NOT STAT-NORMAL(VSUB)
003400     AND NOT STAT-EOFILE(VSUB)
003500         DISPLAY THIS-PGM ' FILE STATUS ERROR, FILE='
003600                 VSAM-FILE(VSUB)
003700                 ' STATUS=' VSAM-STATUS-CODE(VSUB)
003800                 ' FDBK='   VSAM-FDBK-CODE(VSUB)
003900                                   UPON PRINTER
004000         MOVE 8                      TO RTC-CODE
004100     END-IF.
004200 B95-EXIT-CHECK.
004300     EXIT.
