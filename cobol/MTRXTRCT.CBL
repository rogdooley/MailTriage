000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    MTRXTRCT.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  MAY 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       REDUCES ONE MAIL-LOG BODY (PLAIN AND/OR HTML PART)
001500*               TO A SHORT EXCERPT OF NEW TEXT FOR THE DAILY
001600*               REPORT -- STRIPS MARKUP, QUOTED REPLIES, SIGNATURE
001700*               BLOCKS AND STRUCTURED HEADER-LOOKING LEAD-INS.
001800*               CALLED BY MTRINGST (REQUEST '1', FULL EXTRACT) TO
001900*               BUILD THE REPLY-THREAD EXCERPT STORED ON THE
002000*               MESSAGE RECORD.
002100
002200* CHANGE HISTORY ------------------------------------------------
002300* 05/04/1987 DLC ORIGINAL PROGRAM.  CARRIES FORWARD THE OLD
002400*                TABLE-CHASING SHAPE FROM THE SIGN-ON NAME LOOKUP,
002500*                NOW WALKING A LINE TABLE INSTEAD OF A CICS CHAIN.
002600* 10/19/1988 DLC ADDED THE QUOTE-BLOCK AND SIGNATURE-BLOCK STRIP
002700*                AFTER THE MAIL ROOM COMPLAINED THE EXCERPTS WERE
002800*                MOSTLY OLD REPLY TEXT.
002900* 03/11/1990 RAK ADDED HTML BODY-PART HANDLING (SCRIPT/STYLE
003000*                REMOVAL, TAG STRIP, ENTITY DECODE) FOR THE NEW
003100*                HTML-CAPABLE MAIL GATEWAY.
003200* 06/30/1999 DLC Y2K SCAN -- NO DATE FIELDS IN THIS PROGRAM, NO
003300*                CHANGE REQUIRED.  NOTED FOR THE AUDIT BINDER.
003400* 08/22/2014 RAK REWORKED THE FORWARD-BLOCK STRIP -- IT WAS ONLY
003500*                CATCHING THE OUTLOOK BANNER LINE, NOT THE INDENTED
003600*                OR "TAG:" HEADER LINES AHEAD OF IT.  ALSO ROUNDED
003700*                OUT THE QUOTE STRIP TO CATCH "ON ", "FROM:", AND
003800*                "SENT:" LEAD-INS, NOT JUST A LEADING '>'.
003900* 03/07/2019 CJW DROPPED THE REQUEST '2' (REPORT EXCERPT) ENTRY
004000*                POINT -- MTRDAILY NEVER CALLED IT, AND BUILT ITS
004100*                OWN EXCERPT WALK AGAINST MSG-EXTRACTED-TEXT
004200*                INSTEAD.  REMOVED THE J-SERIES AND THE SPARE
004300*                REQUEST-CODE VALUE SO THE PARM LIST MATCHES WHAT
004400*                THIS PROGRAM ACTUALLY DOES.
004500* 07/11/2019 TLM THE HTML PATH WAS RELYING ON THE GENERAL NORMALIZE
004600*                STEP (E10/P76) TO CLEAN UP BLANK RUNS AND LINE
004700*                EDGES, BUT THAT STEP ONLY CAPS BLANKS AT TWO AND
004800*                ONLY TRIMS TRAILING -- TAG STRIP LEFT BEHIND
004900*                INDENTED LINES AND LONG BLANK RUNS FROM STACKED
005000*                <BR>/<P> TAGS THAT NEVER GOT CLEANED UP.  ADDED
005100*                D50/D60/D70 SO THE HTML PATH TRIMS EACH LINE BOTH
005200*                ENDS AND COLLAPSES RUNS OF 3+ BLANKS TO ONE BEFORE
005300*                THE TEXT EVER REACHES THE NORMALIZE STEP.
005400* END OF HISTORY ------------------------------------------------
005500
005600*****************************************************************
005700*                                                                *
005800*    ENVIRONMENT DIVISION                                       *
005900*                                                                *
006000*****************************************************************
006100 ENVIRONMENT DIVISION.
006200
006300*****************************************************************
006400*    CONFIGURATION SECTION                                      *
006500*****************************************************************
006600 CONFIGURATION SECTION.
006700
006800 SOURCE-COMPUTER. IBM-2086-A04-140.
006900 OBJECT-COMPUTER. IBM-2086-A04-140.
007000
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300
007400*****************************************************************
007500*                                                                *
007600*    DATA DIVISION                                               *
007700*                                                                *
007800*****************************************************************
007900 DATA DIVISION.
008000
008100*****************************************************************
008200*    WORKING-STORAGE SECTION                                    *
008300*****************************************************************
008400 WORKING-STORAGE SECTION.
008500
008600 01  WS-FIELDS.
008700     03  THIS-PGM                   PIC  X(08)   VALUE 'MTRXTRCT'.
008800
008900 01  WS-XLATE-PAIR.
009000     03  WS-ALPHA-UPPER             PIC  X(26)
009100                          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009200     03  WS-ALPHA-LOWER             PIC  X(26)
009300                          VALUE 'abcdefghijklmnopqrstuvwxyz'.
009400 01  WS-XLATE-PAIR-DUMP REDEFINES WS-XLATE-PAIR.
009500     03  WS-XLATE-PAIR-X            PIC  X(52).
009600
009700*    HTML-LOOKS-LIKE MARKER LIST -- ORDER DOES NOT MATTER, FIRST
009800*    MATCH IN THE LEAD 2048 BYTES IS ENOUGH TO CALL IT HTML.
009900 01  WS-HTML-MARKER-LIST.
010000     03  FILLER                     PIC  X(10)   VALUE '<html'.
010100     03  FILLER                     PIC  X(10)   VALUE '<head'.
010200     03  FILLER                     PIC  X(10)   VALUE '<body'.
010300     03  FILLER                     PIC  X(10)   VALUE '<style'.
010400     03  FILLER                     PIC  X(10)   VALUE '<script'.
010500     03  FILLER                     PIC  X(10)   VALUE '<table'.
010600     03  FILLER                     PIC  X(10)   VALUE '<div'.
010700     03  FILLER                     PIC  X(10)   VALUE '<span'.
010800     03  FILLER                     PIC  X(10)   VALUE '<meta'.
010900     03  FILLER                     PIC  X(10)   VALUE '<!doctype'.
011000 01  WS-HTML-MARKER-TABLE REDEFINES WS-HTML-MARKER-LIST.
011100     03  WS-HTML-MARKER             PIC  X(10)   OCCURS 10 TIMES.
011200
011300*    CLOSING BLOCK TAGS (AND <BR>) THAT BECOME A LINE BREAK RATHER
011400*    THAN JUST DISAPPEARING.
011500 01  WS-BLOCK-TAG-LIST.
011600     03  FILLER                     PIC  X(08)   VALUE '</p>'.
011700     03  FILLER                     PIC  X(08)   VALUE '</div>'.
011800     03  FILLER                     PIC  X(08)   VALUE '</li>'.
011900     03  FILLER                     PIC  X(08)   VALUE '</tr>'.
012000     03  FILLER                     PIC  X(08)   VALUE '</h1>'.
012100     03  FILLER                     PIC  X(08)   VALUE '</h2>'.
012200     03  FILLER                     PIC  X(08)   VALUE '</h3>'.
012300     03  FILLER                     PIC  X(08)   VALUE '</h4>'.
012400     03  FILLER                     PIC  X(08)   VALUE '</h5>'.
012500     03  FILLER                     PIC  X(08)   VALUE '</h6>'.
012600     03  FILLER                     PIC  X(08)   VALUE '<br>'.
012700     03  FILLER                     PIC  X(08)   VALUE '<br/>'.
012800     03  FILLER                     PIC  X(08)   VALUE '<br />'.
012900 01  WS-BLOCK-TAG-TABLE REDEFINES WS-BLOCK-TAG-LIST.
013000     03  WS-BLOCK-TAG               PIC  X(08)   OCCURS 13 TIMES.
013100
013200 01  WS-BUFFERS.
013300     03  WS-TEXT-BUFFR              PIC  X(4000).
013400     03  WS-TEXT-LEN                PIC S9(04)   COMP.
013500     03  WS-FOLD-SHADOW             PIC  X(4000).
013600
013700 01  WS-LINE-TABLE.
013800     03  WS-LINE-ENTRY              OCCURS 200 TIMES
013900                                     INDEXED BY WS-LINE-NDX.
014000         05  WS-LINE-TEXT           PIC  X(200).
014100         05  WS-LINE-LEN            PIC S9(04)   COMP.
014200
014300 01  WS-LINE-CTL.
014400     03  WS-LINE-COUNT              PIC S9(04)   COMP  VALUE ZERO.
014500     03  WS-FIRST-LINE              PIC S9(04)   COMP  VALUE ZERO.
014600     03  WS-LAST-LINE               PIC S9(04)   COMP  VALUE ZERO.
014700     03  WS-BLANK-RUN               PIC S9(04)   COMP  VALUE ZERO.
014800     03  WS-OUT-LEN                 PIC S9(04)   COMP  VALUE ZERO.
014900     03  WS-DEST-COUNT              PIC S9(04)   COMP  VALUE ZERO.
015000
015100 01  WS-SCAN-FIELDS.
015200     03  WS-SCAN-SUB                PIC S9(04)   COMP.
015300     03  WS-SCAN-LIMIT              PIC S9(04)   COMP.
015400     03  WS-FIND-TARGET             PIC  X(10).
015500     03  WS-FIND-TARGET-LEN         PIC S9(04)   COMP.
015600     03  WS-FIND-START              PIC S9(04)   COMP.
015700     03  WS-FIND-POS                PIC S9(04)   COMP.
015800     03  WS-FIND-END-POS            PIC S9(04)   COMP.
015900     03  WS-BLANK-POS               PIC S9(04)   COMP.
016000     03  WS-BLANK-LEN               PIC S9(04)   COMP.
016100     03  WS-TAG-SUB                 PIC S9(04)   COMP.
016200     03  WS-MARKER-SUB              PIC S9(04)   COMP.
016300     03  WS-MATCH-SWITCH            PIC  X(01)   VALUE 'N'.
016400         88  WS-MATCH-FOUND                      VALUE 'Y'.
016500         88  WS-MATCH-NOT-FOUND                  VALUE 'N'.
016600     03  WS-TRIM-START              PIC S9(04)   COMP.
016700     03  WS-COLON-COUNT             PIC S9(04)   COMP.
016800     03  WS-STRUCT-SWITCH           PIC  X(01)   VALUE 'N'.
016900         88  WS-LOOKS-STRUCTURED                 VALUE 'Y'.
017000         88  WS-LOOKS-NOT-STRUCTURED             VALUE 'N'.
017100
017200 01  WS-CHECK-FIELDS.
017300     03  WS-CHECK-TEXT              PIC  X(2048).
017400
017500*    SCRATCH FOR THE D-SERIES PER-LINE EDGE TRIM AND THE BUFFER
017600*    REASSEMBLY THAT FOLLOWS IT.
017700 01  WS-EDGE-FIELDS.
017800     03  WS-EDGE-COUNT              PIC S9(04)   COMP.
017900     03  WS-EDGE-KEEP               PIC S9(04)   COMP.
018000     03  WS-ASSEM-POS               PIC S9(04)   COMP.
018100
018200 01  WS-HTML-SWITCH                 PIC  X(01)   VALUE 'N'.
018300     88  WS-IS-HTML                              VALUE 'Y'.
018400     88  WS-NOT-HTML                             VALUE 'N'.
018500
018600*****************************************************************
018700*    LINKAGE SECTION                                             *
018800*****************************************************************
018900 LINKAGE SECTION.
019000
019100 01  MTRXTRCT-PARMS.
019200     03  XTR-REQUEST-CODE           PIC  X(01).
019300         88  XTR-REQUEST-EXTRACT                 VALUE '1'.
019400     03  XTR-SUBJECT-TEXT           PIC  X(60).
019500     03  XTR-PLAIN-BODY             PIC  X(4000).
019600     03  XTR-HTML-BODY              PIC  X(4000).
019700     03  XTR-RESULT-TEXT            PIC  X(200).
019800     03  XTR-RESULT-SOURCE          PIC  X(01).
019900         88  XTR-SOURCE-BODY                     VALUE 'B'.
020000         88  XTR-SOURCE-SUBJECT                  VALUE 'J'.
020100         88  XTR-SOURCE-NONE                     VALUE 'N'.
020200     03  XTR-TRIMMED-QUOTE-FLAG     PIC  X(01).
020300         88  XTR-QUOTE-TRIMMED                   VALUE 'Y'.
020400         88  XTR-QUOTE-KEPT                      VALUE 'N'.
020500     03  XTR-TRIMMED-SIG-FLAG       PIC  X(01).
020600         88  XTR-SIG-TRIMMED                     VALUE 'Y'.
020700         88  XTR-SIG-KEPT                        VALUE 'N'.
020800     03  XTR-STRUCTURED-FLAG        PIC  X(01).
020900         88  XTR-HAD-STRUCTURED                  VALUE 'Y'.
021000         88  XTR-NO-STRUCTURED                   VALUE 'N'.
021100     03  XTR-RETURN-CODE            PIC S9(04)   COMP.
021200         88  XTR-REQUEST-COMPLETED               VALUE 0.
021300         88  XTR-REQUEST-INVALID                 VALUE 8.
021400
021500*****************************************************************
021600*                                                                *
021700*    PROCEDURE DIVISION                                         *
021800*                                                                *
021900*****************************************************************
022000 PROCEDURE DIVISION USING MTRXTRCT-PARMS.
022100
022200 A00-MAINLINE-ROUTINE.
022300     MOVE ZERO                      TO XTR-RETURN-CODE.
022400     PERFORM B10-INITIALIZATION THRU B15-EXIT.
022500     PERFORM C00-SELECT-BODY    THRU C05-EXIT.
022600     IF  WS-TEXT-LEN = ZERO
022700         PERFORM P90-FALLBACK-SUBJECT THRU P95-EXIT
022800     ELSE
022900         IF  WS-IS-HTML
023000             PERFORM D00-HTML-TO-TEXT THRU D05-EXIT
023100         END-IF
023200         PERFORM E00-NORMALIZE-TEXT    THRU E05-EXIT
023300         PERFORM F00-STRIP-STRUCTURED  THRU F05-EXIT
023400         PERFORM G00-STRIP-QUOTES      THRU G05-EXIT
023500         PERFORM H00-STRIP-SIGNATURE   THRU H05-EXIT
023600         IF  WS-FIRST-LINE > WS-LAST-LINE
023700             PERFORM P90-FALLBACK-SUBJECT THRU P95-EXIT
023800         ELSE
023900             PERFORM P60-ASSEMBLE-RESULT  THRU P65-EXIT
024000             SET XTR-SOURCE-BODY           TO TRUE
024100         END-IF
024200     END-IF.
024300     GOBACK.
024400
024500 B10-INITIALIZATION.
024600     MOVE SPACES                    TO WS-TEXT-BUFFR WS-FOLD-SHADOW.
024700     MOVE ZERO                      TO WS-TEXT-LEN
024800                                        WS-LINE-COUNT
024900                                        WS-FIRST-LINE
025000                                        WS-LAST-LINE.
025100     SET  WS-NOT-HTML                TO TRUE.
025200     SET  XTR-QUOTE-KEPT             TO TRUE.
025300     SET  XTR-SIG-KEPT               TO TRUE.
025400     SET  XTR-NO-STRUCTURED          TO TRUE.
025500 B15-EXIT.
025600     EXIT.
025700
025800 C00-SELECT-BODY.
025900*    PREFER THE PLAIN PART UNLESS IT IS ITSELF HTML; ELSE TAKE THE
026000*    HTML PART; ELSE THERE IS NOTHING TO EXTRACT.
026100     IF  XTR-PLAIN-BODY > SPACES
026200         MOVE XTR-PLAIN-BODY(1:2048) TO WS-CHECK-TEXT
026300         PERFORM P10-CHECK-IS-HTML   THRU P15-EXIT
026400         IF  WS-NOT-HTML
026500             MOVE XTR-PLAIN-BODY      TO WS-TEXT-BUFFR
026600         END-IF
026700     END-IF.
026800     IF  WS-TEXT-BUFFR = SPACES
026900     AND XTR-HTML-BODY > SPACES
027000         MOVE XTR-HTML-BODY          TO WS-TEXT-BUFFR
027100         SET  WS-IS-HTML             TO TRUE
027200     END-IF.
027300     IF  WS-TEXT-BUFFR > SPACES
027400         MOVE 4000                   TO WS-TEXT-LEN
027500     END-IF.
027600 C05-EXIT.
027700     EXIT.
027800
027900 P10-CHECK-IS-HTML.
028000     INSPECT WS-CHECK-TEXT CONVERTING WS-ALPHA-UPPER TO
028100                                       WS-ALPHA-LOWER.
028200     SET  WS-NOT-HTML                TO TRUE.
028300     MOVE 1                          TO WS-MARKER-SUB.
028400     PERFORM P12-TEST-ONE-MARKER THRU P14-EXIT
028500         UNTIL WS-MARKER-SUB > 10
028600         OR WS-IS-HTML.
028700 P15-EXIT.
028800     EXIT.
028900
029000 P12-TEST-ONE-MARKER.
029100     MOVE WS-HTML-MARKER(WS-MARKER-SUB) TO WS-FIND-TARGET.
029200     PERFORM Q10-TRIM-TARGET-LEN    THRU Q15-EXIT.
029300     MOVE WS-CHECK-TEXT              TO WS-FOLD-SHADOW(1:2048).
029400     MOVE 1                          TO WS-FIND-START.
029500     MOVE 2048                       TO WS-SCAN-LIMIT.
029600     PERFORM P30-FIND-SUBSTR         THRU P31-EXIT.
029700     IF  WS-MATCH-FOUND
029800         SET  WS-IS-HTML              TO TRUE
029900     END-IF.
030000     ADD  1                          TO WS-MARKER-SUB.
030100 P14-EXIT.
030200     EXIT.
030300
030400 Q10-TRIM-TARGET-LEN.
030500     MOVE 10                         TO WS-SCAN-SUB.
030600     PERFORM Q12-BACK-SCAN-TARG THRU Q14-EXIT
030700         UNTIL WS-SCAN-SUB < 1
030800         OR WS-FIND-TARGET(WS-SCAN-SUB:1) NOT = SPACE.
030900     MOVE WS-SCAN-SUB                TO WS-FIND-TARGET-LEN.
031000 Q15-EXIT.
031100     EXIT.
031200
031300 Q12-BACK-SCAN-TARG.
031400     SUBTRACT 1                      FROM WS-SCAN-SUB.
031500 Q14-EXIT.
031600     EXIT.
031700
031800 P30-FIND-SUBSTR.
031900*    SEARCH WS-FOLD-SHADOW, STARTING AT WS-FIND-START, FOR
032000*    WS-FIND-TARGET(1:WS-FIND-TARGET-LEN), NOT PAST POSITION
032100*    WS-SCAN-LIMIT.  RESULT IN WS-FIND-POS (ZERO IF NOT FOUND)
032200*    AND WS-MATCH-SWITCH.
032300     SET  WS-MATCH-NOT-FOUND         TO TRUE.
032400     MOVE ZERO                       TO WS-FIND-POS.
032500     IF  WS-FIND-TARGET-LEN > ZERO
032600         MOVE WS-FIND-START           TO WS-SCAN-SUB
032700         PERFORM P32-TEST-ONE-POSN   THRU P34-EXIT
032800             UNTIL WS-SCAN-SUB >
032900                   WS-SCAN-LIMIT - WS-FIND-TARGET-LEN + 1
033000             OR WS-MATCH-FOUND
033100     END-IF.
033200 P31-EXIT.
033300     EXIT.
033400
033500 P32-TEST-ONE-POSN.
033600     IF  WS-FOLD-SHADOW(WS-SCAN-SUB:WS-FIND-TARGET-LEN) =
033700         WS-FIND-TARGET(1:WS-FIND-TARGET-LEN)
033800         SET  WS-MATCH-FOUND          TO TRUE
033900         MOVE WS-SCAN-SUB             TO WS-FIND-POS
034000     ELSE
034100         ADD  1                       TO WS-SCAN-SUB
034200     END-IF.
034300 P34-EXIT.
034400     EXIT.
034500
034600 P40-BLANK-SPAN.
034700*    BLANK BOTH THE REAL BUFFER AND ITS FOLD-CASED SHADOW OVER THE
034800*    SAME SPAN SO THE TWO NEVER DRIFT OUT OF STEP.
034900     MOVE SPACES  TO WS-TEXT-BUFFR(WS-BLANK-POS:WS-BLANK-LEN).
035000     MOVE SPACES  TO WS-FOLD-SHADOW(WS-BLANK-POS:WS-BLANK-LEN).
035100 P41-EXIT.
035200     EXIT.
035300
035400 P50-REFOLD-SHADOW.
035500     MOVE WS-TEXT-BUFFR               TO WS-FOLD-SHADOW.
035600     INSPECT WS-FOLD-SHADOW CONVERTING WS-ALPHA-UPPER TO
035700                                        WS-ALPHA-LOWER.
035800 P51-EXIT.
035900     EXIT.
036000
036100*****************************************************************
036200*    D-SERIES -- HTML BODY PART REDUCED TO PLAIN TEXT            *
036300*****************************************************************
036400 D00-HTML-TO-TEXT.
036500     PERFORM P50-REFOLD-SHADOW       THRU P51-EXIT.
036600     PERFORM D10-BLANK-SCRIPT-STYLE  THRU D15-EXIT.
036700     PERFORM D20-MARK-BLOCK-BREAKS   THRU D25-EXIT.
036800     PERFORM D30-STRIP-REMAINING-TAGS THRU D35-EXIT.
036900     PERFORM D40-DECODE-ENTITIES     THRU D45-EXIT.
037000     PERFORM D50-TRIM-LINE-EDGES     THRU D55-EXIT.
037100     PERFORM D60-COLLAPSE-BLANK-RUNS THRU D65-EXIT.
037200     PERFORM D70-REASSEMBLE-BUFFER   THRU D75-EXIT.
037300 D05-EXIT.
037400     EXIT.
037500
037600 D10-BLANK-SCRIPT-STYLE.
037700     MOVE '<script  ' TO WS-FIND-TARGET.
037800     MOVE 7            TO WS-FIND-TARGET-LEN.
037900     PERFORM D12-BLANK-ONE-PAIR THRU D14-EXIT
038000         UNTIL WS-MATCH-NOT-FOUND.
038100     MOVE '<style   ' TO WS-FIND-TARGET.
038200     MOVE 6            TO WS-FIND-TARGET-LEN.
038300     PERFORM D12-BLANK-ONE-PAIR THRU D14-EXIT
038400         UNTIL WS-MATCH-NOT-FOUND.
038500 D15-EXIT.
038600     EXIT.
038700
038800 D12-BLANK-ONE-PAIR.
038900*    FIND THE OPENING TAG, THEN THE MATCHING CLOSE, AND BLANK THE
039000*    WHOLE SPAN INCLUDING BOTH TAGS.
039100     MOVE 1             TO WS-FIND-START.
039200     MOVE 4000           TO WS-SCAN-LIMIT.
039300     PERFORM P30-FIND-SUBSTR THRU P31-EXIT.
039400     IF  WS-MATCH-FOUND
039500         MOVE WS-FIND-POS TO WS-BLANK-POS
039600         IF  WS-FIND-TARGET-LEN = 7
039700             MOVE '</script>' TO WS-FIND-TARGET
039800             MOVE 9            TO WS-FIND-TARGET-LEN
039900         ELSE
040000             MOVE '</style> ' TO WS-FIND-TARGET
040100             MOVE 8            TO WS-FIND-TARGET-LEN
040200         END-IF
040300         MOVE WS-FIND-POS      TO WS-FIND-START
040400         PERFORM P30-FIND-SUBSTR THRU P31-EXIT
040500         IF  WS-MATCH-FOUND
040600             COMPUTE WS-BLANK-LEN = WS-FIND-POS + WS-FIND-TARGET-LEN
040700                                   - WS-BLANK-POS
040800         ELSE
040900             COMPUTE WS-BLANK-LEN = 4000 - WS-BLANK-POS + 1
041000         END-IF
041100         PERFORM P40-BLANK-SPAN THRU P41-EXIT
041200         IF  WS-FIND-TARGET-LEN = 9
041300             MOVE '<script  ' TO WS-FIND-TARGET
041400             MOVE 7            TO WS-FIND-TARGET-LEN
041500         ELSE
041600             MOVE '<style   ' TO WS-FIND-TARGET
041700             MOVE 6            TO WS-FIND-TARGET-LEN
041800         END-IF
041900     END-IF.
042000 D14-EXIT.
042100     EXIT.
042200
042300 D20-MARK-BLOCK-BREAKS.
042400*    EACH CLOSING BLOCK TAG OR <BR> BECOMES A SINGLE LINE-FEED,
042500*    FOLLOWED BY BLANKS FOR THE REST OF THE TAG'S SPAN.
042600     MOVE 1 TO WS-TAG-SUB.
042700     PERFORM D22-MARK-ONE-TAG-KIND THRU D29-EXIT
042800         UNTIL WS-TAG-SUB > 13.
042900 D25-EXIT.
043000     EXIT.
043100
043200 D22-MARK-ONE-TAG-KIND.
043300     MOVE WS-BLOCK-TAG(WS-TAG-SUB)  TO WS-FIND-TARGET.
043400     PERFORM Q10-TRIM-TARGET-LEN    THRU Q15-EXIT.
043500     PERFORM D23-MARK-ONE-OCCURRENCE THRU D24-EXIT
043600         UNTIL WS-MATCH-NOT-FOUND.
043700     ADD  1                          TO WS-TAG-SUB.
043800 D29-EXIT.
043900     EXIT.
044000
044100 D23-MARK-ONE-OCCURRENCE.
044200     MOVE 1                          TO WS-FIND-START.
044300     MOVE 4000                       TO WS-SCAN-LIMIT.
044400     PERFORM P30-FIND-SUBSTR         THRU P31-EXIT.
044500     IF  WS-MATCH-FOUND
044600         MOVE WS-FIND-POS             TO WS-BLANK-POS
044700         MOVE WS-FIND-TARGET-LEN      TO WS-BLANK-LEN
044800         PERFORM P40-BLANK-SPAN      THRU P41-EXIT
044900         MOVE X'0A'   TO WS-TEXT-BUFFR(WS-BLANK-POS:1)
045000         MOVE X'0A'   TO WS-FOLD-SHADOW(WS-BLANK-POS:1)
045100     END-IF.
045200 D24-EXIT.
045300     EXIT.
045400
045500 D30-STRIP-REMAINING-TAGS.
045600*    ANYTHING STILL LOOKING LIKE <...> IS MARKUP WE DO NOT
045700*    RECOGNISE -- BLANK THE WHOLE ANGLE-BRACKET SPAN.
045800     MOVE '<        '  TO WS-FIND-TARGET.
045900     MOVE 1             TO WS-FIND-TARGET-LEN.
046000     PERFORM D32-STRIP-ONE-TAG  THRU D34-EXIT
046100         UNTIL WS-MATCH-NOT-FOUND.
046200 D35-EXIT.
046300     EXIT.
046400
046500 D32-STRIP-ONE-TAG.
046600     MOVE 1                          TO WS-FIND-START.
046700     MOVE 4000                       TO WS-SCAN-LIMIT.
046800     PERFORM P30-FIND-SUBSTR         THRU P31-EXIT.
046900     IF  WS-MATCH-FOUND
047000         MOVE WS-FIND-POS             TO WS-BLANK-POS
047100         MOVE '>        '             TO WS-FIND-TARGET
047200         MOVE 1                       TO WS-FIND-TARGET-LEN
047300         MOVE WS-FIND-POS             TO WS-FIND-START
047400         PERFORM P30-FIND-SUBSTR     THRU P31-EXIT
047500         IF  WS-MATCH-FOUND
047600             COMPUTE WS-BLANK-LEN = WS-FIND-POS - WS-BLANK-POS + 1
047700         ELSE
047800             MOVE 1                   TO WS-BLANK-LEN
047900         END-IF
048000         PERFORM P40-BLANK-SPAN      THRU P41-EXIT
048100         MOVE '<        '             TO WS-FIND-TARGET
048200         MOVE 1                       TO WS-FIND-TARGET-LEN
048300     END-IF.
048400 D34-EXIT.
048500     EXIT.
048600
048700 D40-DECODE-ENTITIES.
048800*    SAME-LENGTH REPLACEMENT, PADDED WITH BLANKS -- AVOIDS ANY
048900*    BUFFER RESHUFFLE.  LEAVES A FEW EXTRA BLANKS WHERE THE LONGER
049000*    ENTITY CODE USED TO BE; THE NORMALIZE STEP MOPS THOSE UP.
049100     INSPECT WS-TEXT-BUFFR REPLACING ALL '&amp;' BY '&    '.
049200     INSPECT WS-TEXT-BUFFR REPLACING ALL '&lt;'  BY '<   '.
049300     INSPECT WS-TEXT-BUFFR REPLACING ALL '&gt;'  BY '>   '.
049400     INSPECT WS-TEXT-BUFFR REPLACING ALL '&quot;' BY '"     '.
049500     INSPECT WS-TEXT-BUFFR REPLACING ALL '&apos;' BY "'     ".
049600     INSPECT WS-TEXT-BUFFR REPLACING ALL '&nbsp;' BY '      '.
049700 D45-EXIT.
049800     EXIT.
049900
050000 D50-TRIM-LINE-EDGES.
050100*    HTML-TO-TEXT RULE -- TRIM EACH LINE BOTH ENDS.  STRICTER THAN
050200*    THE GENERAL NORMALIZE-TEXT RULE (P76, TRAILING ONLY) BECAUSE
050300*    INDENTED <LI>/<TD>/<BLOCKQUOTE> CONTENT LEAVES LEADING BLANKS
050400*    BEHIND ONCE THE TAG ITSELF IS GONE.
050500     PERFORM P70-SPLIT-INTO-LINES    THRU P75-EXIT.
050600     MOVE 1                          TO WS-SCAN-SUB.
050700     PERFORM D51-TRIM-ONE-LINE      THRU D52-EXIT
050800         UNTIL WS-SCAN-SUB > WS-LINE-COUNT.
050900 D55-EXIT.
051000     EXIT.
051100
051200 D51-TRIM-ONE-LINE.
051300     MOVE ZERO                       TO WS-EDGE-COUNT.
051400     PERFORM D53-COUNT-ONE-BLANK    THRU D54-EXIT
051500         UNTIL WS-EDGE-COUNT NOT < WS-LINE-LEN(WS-SCAN-SUB)
051600         OR WS-LINE-TEXT(WS-SCAN-SUB)(WS-EDGE-COUNT + 1:1)
051700                NOT = SPACE.
051800     IF  WS-EDGE-COUNT > ZERO
051900         IF  WS-EDGE-COUNT < WS-LINE-LEN(WS-SCAN-SUB)
052000             COMPUTE WS-EDGE-KEEP = WS-LINE-LEN(WS-SCAN-SUB) -
052100                                     WS-EDGE-COUNT
052200             MOVE WS-LINE-TEXT(WS-SCAN-SUB)
052300                     (WS-EDGE-COUNT + 1 : WS-EDGE-KEEP)
052400                 TO WS-CHECK-TEXT(1:WS-EDGE-KEEP)
052500             MOVE SPACES              TO WS-LINE-TEXT(WS-SCAN-SUB)
052600             MOVE WS-CHECK-TEXT(1:WS-EDGE-KEEP)
052700                 TO WS-LINE-TEXT(WS-SCAN-SUB)(1:WS-EDGE-KEEP)
052800             MOVE WS-EDGE-KEEP        TO WS-LINE-LEN(WS-SCAN-SUB)
052900         ELSE
053000             MOVE SPACES              TO WS-LINE-TEXT(WS-SCAN-SUB)
053100             MOVE ZERO                TO WS-LINE-LEN(WS-SCAN-SUB)
053200         END-IF
053300     END-IF.
053400     ADD  1                          TO WS-SCAN-SUB.
053500 D52-EXIT.
053600     EXIT.
053700
053800 D53-COUNT-ONE-BLANK.
053900     ADD  1                          TO WS-EDGE-COUNT.
054000 D54-EXIT.
054100     EXIT.
054200
054300 D60-COLLAPSE-BLANK-RUNS.
054400*    HTML-TO-TEXT RULE -- RUNS OF THREE OR MORE BLANK LINES COLLAPSE
054500*    TO ONE.  STRICTER THAN THE GENERAL NORMALIZE-TEXT RULE (E10,
054600*    WHICH ONLY CAPS AT TWO) -- STACKED <BR>/<P> TAGS LEAVE LONGER
054700*    BLANK RUNS THAN A TYPED PLAIN-TEXT MESSAGE EVER WOULD.
054800     MOVE ZERO                       TO WS-DEST-COUNT WS-BLANK-RUN.
054900     MOVE 1                          TO WS-SCAN-SUB.
055000     PERFORM D62-TEST-ONE-LINE      THRU D64-EXIT
055100         UNTIL WS-SCAN-SUB > WS-LINE-COUNT.
055200     MOVE WS-DEST-COUNT              TO WS-LINE-COUNT.
055300 D65-EXIT.
055400     EXIT.
055500
055600 D62-TEST-ONE-LINE.
055700     IF  WS-LINE-LEN(WS-SCAN-SUB) = ZERO
055800         ADD  1                       TO WS-BLANK-RUN
055900     ELSE
056000         MOVE ZERO                    TO WS-BLANK-RUN
056100     END-IF.
056200     IF  WS-LINE-LEN(WS-SCAN-SUB) > ZERO OR WS-BLANK-RUN NOT > 1
056300         ADD  1                       TO WS-DEST-COUNT
056400         MOVE WS-LINE-ENTRY(WS-SCAN-SUB) TO WS-LINE-ENTRY(WS-DEST-COUNT)
056500     END-IF.
056600     ADD  1                          TO WS-SCAN-SUB.
056700 D64-EXIT.
056800     EXIT.
056900
057000 D70-REASSEMBLE-BUFFER.
057100*    THE TRIM/COLLAPSE ABOVE WORK ON THE LINE TABLE -- PUT IT BACK
057200*    INTO WS-TEXT-BUFFR (ONE X'0A' BETWEEN LINES) SO E00 CAN SPLIT
057300*    IT AGAIN THE SAME WAY IT DOES FOR A PLAIN-TEXT BODY.
057400     MOVE SPACES                     TO WS-TEXT-BUFFR.
057500     MOVE 1                          TO WS-ASSEM-POS.
057600     MOVE 1                          TO WS-SCAN-SUB.
057700     PERFORM D72-APPEND-ONE-LINE    THRU D74-EXIT
057800         UNTIL WS-SCAN-SUB > WS-LINE-COUNT.
057900     MOVE 4000                       TO WS-TEXT-LEN.
058000 D75-EXIT.
058100     EXIT.
058200
058300 D72-APPEND-ONE-LINE.
058400     IF  WS-LINE-LEN(WS-SCAN-SUB) > ZERO
058500     AND WS-ASSEM-POS + WS-LINE-LEN(WS-SCAN-SUB) - 1 NOT > 4000
058600         MOVE WS-LINE-TEXT(WS-SCAN-SUB)(1:WS-LINE-LEN(WS-SCAN-SUB))
058700             TO WS-TEXT-BUFFR(WS-ASSEM-POS:WS-LINE-LEN(WS-SCAN-SUB))
058800         ADD  WS-LINE-LEN(WS-SCAN-SUB) TO WS-ASSEM-POS
058900     END-IF.
059000     IF  WS-SCAN-SUB < WS-LINE-COUNT
059100     AND WS-ASSEM-POS NOT > 4000
059200         MOVE X'0A'                   TO WS-TEXT-BUFFR(WS-ASSEM-POS:1)
059300         ADD  1                       TO WS-ASSEM-POS
059400     END-IF.
059500     ADD  1                          TO WS-SCAN-SUB.
059600 D74-EXIT.
059700     EXIT.
059800
059900*****************************************************************
060000*    E-SERIES -- CR/LF NORMALIZE, BLANK-RUN CAP, EDGE TRIM        *
060100*****************************************************************
060200 E00-NORMALIZE-TEXT.
060300     INSPECT WS-TEXT-BUFFR REPLACING ALL X'0D0A' BY X'0A20'.
060400     INSPECT WS-TEXT-BUFFR REPLACING ALL X'0D'   BY X'0A'.
060500     PERFORM P70-SPLIT-INTO-LINES   THRU P75-EXIT.
060600     PERFORM E10-LIMIT-BLANK-RUNS   THRU E15-EXIT.
060700     PERFORM E20-TRIM-EDGE-BLANKS   THRU E25-EXIT.
060800 E05-EXIT.
060900     EXIT.
061000
061100 E10-LIMIT-BLANK-RUNS.
061200*    AT MOST TWO CONSECUTIVE BLANK LINES SURVIVE.
061300     MOVE ZERO                       TO WS-DEST-COUNT WS-BLANK-RUN.
061400     MOVE 1                          TO WS-SCAN-SUB.
061500     PERFORM E12-TEST-ONE-LINE      THRU E14-EXIT
061600         UNTIL WS-SCAN-SUB > WS-LINE-COUNT.
061700     MOVE WS-DEST-COUNT              TO WS-LINE-COUNT.
061800 E15-EXIT.
061900     EXIT.
062000
062100 E12-TEST-ONE-LINE.
062200     IF  WS-LINE-LEN(WS-SCAN-SUB) = ZERO
062300         ADD  1                       TO WS-BLANK-RUN
062400     ELSE
062500         MOVE ZERO                    TO WS-BLANK-RUN
062600     END-IF.
062700     IF  WS-LINE-LEN(WS-SCAN-SUB) > ZERO OR WS-BLANK-RUN NOT > 2
062800         ADD  1                       TO WS-DEST-COUNT
062900         MOVE WS-LINE-ENTRY(WS-SCAN-SUB) TO WS-LINE-ENTRY(WS-DEST-COUNT)
063000     END-IF.
063100     ADD  1                          TO WS-SCAN-SUB.
063200 E14-EXIT.
063300     EXIT.
063400
063500 E20-TRIM-EDGE-BLANKS.
063600     MOVE 1                          TO WS-FIRST-LINE.
063700     PERFORM E22-ADVANCE-FIRST      THRU E24-EXIT
063800         UNTIL WS-FIRST-LINE > WS-LINE-COUNT
063900         OR WS-LINE-LEN(WS-FIRST-LINE) > ZERO.
064000     MOVE WS-LINE-COUNT              TO WS-LAST-LINE.
064100     PERFORM E26-RETREAT-LAST       THRU E28-EXIT
064200         UNTIL WS-LAST-LINE < WS-FIRST-LINE
064300         OR WS-LINE-LEN(WS-LAST-LINE) > ZERO.
064400 E25-EXIT.
064500     EXIT.
064600
064700 E22-ADVANCE-FIRST.
064800     ADD  1                          TO WS-FIRST-LINE.
064900 E24-EXIT.
065000     EXIT.
065100
065200 E26-RETREAT-LAST.
065300     SUBTRACT 1                      FROM WS-LAST-LINE.
065400 E28-EXIT.
065500     EXIT.
065600
065700 P70-SPLIT-INTO-LINES.
065800*    SPLITS WS-TEXT-BUFFR ON X'0A' INTO WS-LINE-TABLE.
065900     MOVE ZERO                       TO WS-LINE-COUNT.
066000     MOVE 1                          TO WS-SCAN-SUB.
066100     PERFORM P72-TAKE-ONE-LINE      THRU P74-EXIT
066200         UNTIL WS-SCAN-SUB > 4000
066300         OR WS-LINE-COUNT NOT < 200.
066400 P75-EXIT.
066500     EXIT.
066600
066700 P72-TAKE-ONE-LINE.
066800     MOVE X'0A'                      TO WS-FIND-TARGET(1:1).
066900     MOVE 1                          TO WS-FIND-TARGET-LEN.
067000     MOVE WS-SCAN-SUB                TO WS-FIND-START.
067100     MOVE 4000                       TO WS-SCAN-LIMIT.
067200     PERFORM P30-FIND-SUBSTR        THRU P31-EXIT.
067300     ADD  1                          TO WS-LINE-COUNT.
067400     IF  WS-MATCH-FOUND
067500         COMPUTE WS-OUT-LEN = WS-FIND-POS - WS-SCAN-SUB
067600     ELSE
067700         COMPUTE WS-OUT-LEN = 4000 - WS-SCAN-SUB + 1
067800     END-IF.
067900     IF  WS-OUT-LEN > 200
068000         MOVE 200                    TO WS-OUT-LEN
068100     END-IF.
068200     MOVE SPACES                     TO WS-LINE-TEXT(WS-LINE-COUNT).
068300     IF  WS-OUT-LEN > ZERO
068400         MOVE WS-TEXT-BUFFR(WS-SCAN-SUB:WS-OUT-LEN)
068500             TO WS-LINE-TEXT(WS-LINE-COUNT)
068600     END-IF.
068700     PERFORM P76-TRIM-TRAILING-BLANKS THRU P77-EXIT.
068800     IF  WS-MATCH-FOUND
068900         COMPUTE WS-SCAN-SUB = WS-FIND-POS + 1
069000     ELSE
069100         MOVE 4001                   TO WS-SCAN-SUB
069200     END-IF.
069300 P74-EXIT.
069400     EXIT.
069500
069600 P76-TRIM-TRAILING-BLANKS.
069700     MOVE 200                        TO WS-TAG-SUB.
069800     PERFORM P78-BACK-SCAN          THRU P79-EXIT
069900         UNTIL WS-TAG-SUB < 1
070000         OR WS-LINE-TEXT(WS-LINE-COUNT)(WS-TAG-SUB:1) NOT = SPACE.
070100     MOVE WS-TAG-SUB                 TO WS-LINE-LEN(WS-LINE-COUNT).
070200 P77-EXIT.
070300     EXIT.
070400
070500 P78-BACK-SCAN.
070600     SUBTRACT 1                      FROM WS-TAG-SUB.
070700 P79-EXIT.
070800     EXIT.
070900
071000*****************************************************************
071100*    F-SERIES -- STRIP A LEADING STRUCTURED (FORWARD / HEADER)    *
071200*    BLOCK.  UNLIKE G/H BELOW THIS EATS FROM THE TOP: A RUN OF    *
071300*    INDENTED OR "TAG:" LOOKING LINES AT THE VERY START OF THE    *
071400*    BODY IS A QUOTED FORWARD HEADER, NOT NEW TEXT.  THE FIRST    *
071500*    LINE THAT DOES NOT LOOK THAT WAY ENDS THE BLOCK -- EVERYTHING *
071600*    FROM THERE ON, INCLUDING THAT LINE, IS KEPT VERBATIM.        *
071700*****************************************************************
071800 F00-STRIP-STRUCTURED.
071900     SET  WS-MATCH-NOT-FOUND         TO TRUE.
072000     PERFORM F10-TEST-ONE-LINE      THRU F14-EXIT
072100         UNTIL WS-FIRST-LINE > WS-LAST-LINE
072200         OR WS-MATCH-FOUND.
072300 F05-EXIT.
072400     EXIT.
072500
072600 F10-TEST-ONE-LINE.
072700     PERFORM F20-LINE-LOOKS-STRUCTURED THRU F25-EXIT.
072800     IF  WS-LOOKS-STRUCTURED
072900         SET  XTR-HAD-STRUCTURED      TO TRUE
073000         ADD  1                       TO WS-FIRST-LINE
073100     ELSE
073200         SET  WS-MATCH-FOUND          TO TRUE
073300     END-IF.
073400 F14-EXIT.
073500     EXIT.
073600
073700*    A LINE "LOOKS STRUCTURED" WHEN IT STARTS WITH A BLANK (AN
073800*    INDENTED CONTINUATION, OR A BLANK SEPARATOR LINE) OR CARRIES A
073900*    COLON SOMEWHERE IN ITS FIRST 20 BYTES (A "TAG: VALUE" HEADER
074000*    LINE SUCH AS "FROM:" OR "DATE:").
074100 F20-LINE-LOOKS-STRUCTURED.
074200     IF  WS-LINE-TEXT(WS-FIRST-LINE)(1:1) = SPACE
074300         SET  WS-LOOKS-STRUCTURED     TO TRUE
074400     ELSE
074500         MOVE ZERO                    TO WS-COLON-COUNT
074600         INSPECT WS-LINE-TEXT(WS-FIRST-LINE)(1:20)
074700                 TALLYING WS-COLON-COUNT FOR ALL ':'
074800         IF  WS-COLON-COUNT > 0
074900             SET  WS-LOOKS-STRUCTURED TO TRUE
075000         ELSE
075100             SET  WS-LOOKS-NOT-STRUCTURED TO TRUE
075200         END-IF
075300     END-IF.
075400 F25-EXIT.
075500     EXIT.
075600
075700*****************************************************************
075800*    G-SERIES -- STRIP QUOTED-REPLY TAIL.  TRIGGERS ON THE FIRST  *
075900*    LINE (TRIMMED, LOWER-CASED) STARTING WITH '>', "ON ",        *
076000*    "FROM:", "SENT:", OR THE OUTLOOK "-----ORIGINAL MESSAGE-----" *
076100*    BANNER.                                                      *
076200*****************************************************************
076300 G00-STRIP-QUOTES.
076400     SET  WS-MATCH-NOT-FOUND         TO TRUE.
076500     IF  WS-FIRST-LINE NOT > WS-LAST-LINE
076600         MOVE WS-FIRST-LINE           TO WS-SCAN-SUB
076700         PERFORM G10-TEST-ONE-LINE  THRU G14-EXIT
076800             UNTIL WS-SCAN-SUB > WS-LAST-LINE
076900             OR WS-MATCH-FOUND
077000     END-IF.
077100 G05-EXIT.
077200     EXIT.
077300
077400 G10-TEST-ONE-LINE.
077500     MOVE SPACES                     TO WS-CHECK-TEXT(1:200).
077600     MOVE WS-LINE-TEXT(WS-SCAN-SUB)  TO WS-CHECK-TEXT(1:200).
077700     INSPECT WS-CHECK-TEXT(1:200) CONVERTING WS-ALPHA-UPPER TO
077800                                              WS-ALPHA-LOWER.
077900     PERFORM G20-FIND-TRIM-START   THRU G25-EXIT.
078000     IF  WS-TRIM-START > 200
078100         ADD  1                       TO WS-SCAN-SUB
078200     ELSE
078300         IF  WS-CHECK-TEXT(WS-TRIM-START:1)  = '>'
078400         OR  WS-CHECK-TEXT(WS-TRIM-START:3)  = 'on '
078500         OR  WS-CHECK-TEXT(WS-TRIM-START:5)  = 'from:'
078600         OR  WS-CHECK-TEXT(WS-TRIM-START:5)  = 'sent:'
078700         OR  WS-CHECK-TEXT(WS-TRIM-START:27) =
078800                                  '-----original message-----'
078900             SET  WS-MATCH-FOUND      TO TRUE
079000             SET  XTR-QUOTE-TRIMMED   TO TRUE
079100             COMPUTE WS-LAST-LINE = WS-SCAN-SUB - 1
079200         ELSE
079300             ADD  1                   TO WS-SCAN-SUB
079400         END-IF
079500     END-IF.
079600 G14-EXIT.
079700     EXIT.
079800
079900*    LOCATES THE FIRST NON-BLANK BYTE OF THE FOLDED LINE SO THE
080000*    TRIGGER WORDS ARE TESTED AGAINST ITS TRIMMED FORM, NOT AGAINST
080100*    WHATEVER LEADING BLANKS THE ORIGINAL MAIL CLIENT LEFT IN.
080200 G20-FIND-TRIM-START.
080300     MOVE 1                           TO WS-TRIM-START.
080400     PERFORM G30-ADVANCE-TRIM       THRU G35-EXIT
080500         UNTIL WS-TRIM-START > 200
080600         OR WS-CHECK-TEXT(WS-TRIM-START:1) NOT = SPACE.
080700 G25-EXIT.
080800     EXIT.
080900
081000 G30-ADVANCE-TRIM.
081100     ADD  1                           TO WS-TRIM-START.
081200 G35-EXIT.
081300     EXIT.
081400
081500*****************************************************************
081600*    H-SERIES -- STRIP SIGNATURE BLOCK (THE "-- " DELIMITER)      *
081700*****************************************************************
081800 H00-STRIP-SIGNATURE.
081900     SET  WS-MATCH-NOT-FOUND         TO TRUE.
082000     IF  WS-FIRST-LINE NOT > WS-LAST-LINE
082100         MOVE WS-FIRST-LINE           TO WS-SCAN-SUB
082200         PERFORM H10-TEST-ONE-LINE  THRU H14-EXIT
082300             UNTIL WS-SCAN-SUB > WS-LAST-LINE
082400             OR WS-MATCH-FOUND
082500     END-IF.
082600 H05-EXIT.
082700     EXIT.
082800
082900 H10-TEST-ONE-LINE.
083000     IF  WS-LINE-LEN(WS-SCAN-SUB) = 2
083100     AND WS-LINE-TEXT(WS-SCAN-SUB)(1:2) = '--'
083200         SET  WS-MATCH-FOUND          TO TRUE
083300         SET  XTR-SIG-TRIMMED         TO TRUE
083400         COMPUTE WS-LAST-LINE = WS-SCAN-SUB - 1
083500     ELSE
083600         ADD  1                       TO WS-SCAN-SUB
083700     END-IF.
083800 H14-EXIT.
083900     EXIT.
084000
084100*****************************************************************
084200*    P-SERIES -- RESULT ASSEMBLY AND FALLBACK                    *
084300*****************************************************************
084400 P60-ASSEMBLE-RESULT.
084500     MOVE SPACES                     TO XTR-RESULT-TEXT.
084600     MOVE ZERO                       TO WS-OUT-LEN.
084700     IF  WS-FIRST-LINE NOT > WS-LAST-LINE
084800         MOVE WS-FIRST-LINE           TO WS-SCAN-SUB
084900         PERFORM P62-APPEND-ONE-LINE THRU P64-EXIT
085000             UNTIL WS-SCAN-SUB > WS-LAST-LINE
085100             OR WS-OUT-LEN NOT < 200
085200     END-IF.
085300 P65-EXIT.
085400     EXIT.
085500
085600 P62-APPEND-ONE-LINE.
085700     IF  WS-OUT-LEN > ZERO AND WS-OUT-LEN < 200
085800         ADD  1                       TO WS-OUT-LEN
085900         MOVE X'0A'                   TO XTR-RESULT-TEXT(WS-OUT-LEN:1)
086000     END-IF.
086100     IF  WS-LINE-LEN(WS-SCAN-SUB) > ZERO
086200         COMPUTE WS-BLANK-LEN = 200 - WS-OUT-LEN
086300         IF  WS-LINE-LEN(WS-SCAN-SUB) < WS-BLANK-LEN
086400             MOVE WS-LINE-LEN(WS-SCAN-SUB) TO WS-BLANK-LEN
086500         END-IF
086600         IF  WS-BLANK-LEN > ZERO
086700             MOVE WS-LINE-TEXT(WS-SCAN-SUB)(1:WS-BLANK-LEN)
086800                 TO XTR-RESULT-TEXT(WS-OUT-LEN + 1:WS-BLANK-LEN)
086900             ADD  WS-BLANK-LEN         TO WS-OUT-LEN
087000         END-IF
087100     END-IF.
087200     ADD  1                          TO WS-SCAN-SUB.
087300 P64-EXIT.
087400     EXIT.
087500
087600 P90-FALLBACK-SUBJECT.
087700     MOVE SPACES                     TO XTR-RESULT-TEXT.
087800     IF  XTR-SUBJECT-TEXT > SPACES
087900         MOVE XTR-SUBJECT-TEXT        TO XTR-RESULT-TEXT(1:60)
088000         SET  XTR-SOURCE-SUBJECT      TO TRUE
088100     ELSE
088200         SET  XTR-SOURCE-NONE         TO TRUE
088300     END-IF.
088400 P95-EXIT.
088500     EXIT.
