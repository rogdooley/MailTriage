000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    MTRDAILY.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  JUNE 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       BUILDS THE DAILY TRIAGE REPORT, ONE SECTION PER
001500*               WINDOW ON MTRWINF (BUILT BY A PRIOR RUN OF
001600*               MTRWNDOW).  FOR EACH WINDOW, READS THE MESSAGES
001700*               FALLING INSIDE IT OFF MTRMSGF BY ITS MSG-DATE-UTC
001800*               ALTERNATE KEY (STARTED ONCE AT B10, READ NEXT
001900*               RECORD THEREAFTER FOR ASCENDING DATE ORDER),
002000*               CLASSIFIES EACH ONE VIA MTRCLSFY, GROUPS
002100*               HIGH-PRIORITY BY SENDER AND ORDINARY THREADS BY
002200*               THREAD ID (DROPPING THREADS ALREADY REPLIED TO,
002300*               PER MTRTHRF), AND WRITES THE SECTIONED REPORT TO
002400*               MTRRPTF.
002500*               REPLACES THE OLD IESCNTLP FOUR-FILE AGE/PURGE
002600*               DRIVER.
002700
002800* CHANGE HISTORY ------------------------------------------------
002900* 06/09/1987 DLC ORIGINAL PROGRAM.
003000* 02/14/1989 DLC ADDED THE HIGH-PRIORITY SENDER GROUPING -- THE
003100*                MAIL ROOM WANTED URGENT SENDERS CALLED OUT
003200*                SEPARATELY FROM THE ORDINARY THREAD LISTING.
003300* 06/30/1999 DLC Y2K -- ALL DATE WORK IS ON THE FULL ISO-Z STAMP,
003400*                NO CHANGE NEEDED.
003500* 08/11/2015 RAK WIDENED THE IN-MEMORY MESSAGE TABLE FROM 200 TO
003600*                500 ENTRIES AFTER A HOLIDAY-WEEK RUN OVERFLOWED
003700*                IT AND SILENTLY DROPPED MESSAGES.
003800* 03/07/2019 CJW MTRMSGF IS NOW A KEYED FILE SO MTRINGST CAN
003900*                APPEND ACROSS RUNS (SEE MTRINGST).  ADDED THE
004000*                MSG-DATE-UTC ALTERNATE KEY AND A START AT B10 SO
004100*                THIS PROGRAM STILL SEES MESSAGES IN ASCENDING
004200*                DATE ORDER NO MATTER WHAT ORDER THEY WERE WRITTEN.
004300* END OF HISTORY ------------------------------------------------
004400
004500*****************************************************************
004600*                                                                *
004700*    ENVIRONMENT DIVISION                                       *
004800*                                                                *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100
005200*****************************************************************
005300*    CONFIGURATION SECTION                                      *
005400*****************************************************************
005500 CONFIGURATION SECTION.
005600
005700 SOURCE-COMPUTER. IBM-2086-A04-140.
005800 OBJECT-COMPUTER. IBM-2086-A04-140.
005900
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300*****************************************************************
006400*    INPUT-OUTPUT SECTION                                       *
006500*****************************************************************
006600 INPUT-OUTPUT SECTION.
006700
006800 FILE-CONTROL.
006900     SELECT MTRMSGF-FILE   ASSIGN TO MTRMSGF
007000            ACCESS IS DYNAMIC  INDEXED
007100            RECORD KEY IS MSG-MESSAGE-ID
007200            ALTERNATE RECORD KEY IS MSG-DATE-UTC WITH DUPLICATES
007300            FILE STATUS    IS FILE1-STAT FILE1-FDBK.
007400
007500     SELECT MTRTHRF-FILE   ASSIGN TO MTRTHRF
007600            ACCESS IS RANDOM   INDEXED
007700            RECORD KEY IS THR-THREAD-ID
007800            FILE STATUS    IS FILE2-STAT FILE2-FDBK.
007900
008000     SELECT MTRWINF-FILE   ASSIGN TO MTRWINF
008100            ORGANIZATION   IS SEQUENTIAL
008200            FILE STATUS    IS FILE3-STAT FILE3-FDBK.
008300
008400     SELECT MTRRPTF-FILE   ASSIGN TO MTRRPTF
008500            ORGANIZATION   IS SEQUENTIAL
008600            FILE STATUS    IS FILE4-STAT FILE4-FDBK.
008700
008800*****************************************************************
008900*                                                                *
009000*    DATA DIVISION                                               *
009100*                                                                *
009200*****************************************************************
009300 DATA DIVISION.
009400
009500*****************************************************************
009600*    FILE SECTION                                                *
009700*****************************************************************
009800 FILE SECTION.
009900
010000 FD  MTRMSGF-FILE.
010100     COPY MTRMSG.
010200
010300 FD  MTRTHRF-FILE.
010400     COPY MTRTHRD.
010500
010600 FD  MTRWINF-FILE
010700     RECORDING MODE IS F.
010800     COPY MTRWIND.
010900
011000 FD  MTRRPTF-FILE
011100     RECORDING MODE IS F.
011200 01  MTR-REPORT-RECORD               PIC  X(132).
011300
011400*****************************************************************
011500*    WORKING-STORAGE SECTION                                    *
011600*****************************************************************
011700 WORKING-STORAGE SECTION.
011800
011900 01  WS-FIELDS.
012000     03  THIS-PGM                    PIC  X(08)  VALUE 'MTRDAILY'.
012100     03  FILE1-STAT                  PIC  X(02).
012200     03  FILE1-FDBK                  PIC  X(06).
012300     03  FILE2-STAT                  PIC  X(02).
012400     03  FILE2-FDBK                  PIC  X(06).
012500     03  FILE3-STAT                  PIC  X(02).
012600     03  FILE3-FDBK                  PIC  X(06).
012700     03  FILE4-STAT                  PIC  X(02).
012800     03  FILE4-FDBK                  PIC  X(06).
012900
013000     03  MSGX                        PIC S9(04) COMP VALUE 1.
013100     03  THRX                        PIC S9(04) COMP VALUE 2.
013200     03  WINX                        PIC S9(04) COMP VALUE 3.
013300     03  RPTX                        PIC S9(04) COMP VALUE 4.
013400
013500     03  WS-WINDOW-COUNT             PIC S9(05) COMP VALUE ZERO.
013600     03  WS-GRAND-INGESTED           PIC S9(09) COMP VALUE ZERO.
013700     03  WS-GRAND-ACTIONABLE         PIC S9(09) COMP VALUE ZERO.
013800     03  WS-GRAND-THREADS            PIC S9(09) COMP VALUE ZERO.
013900     03  VAR-EDIT                    PIC  Z(8)9-.
014000
014100     03  WS-WIN-START-UTC            PIC  X(20).
014200     03  WS-WIN-START-PARTS REDEFINES WS-WIN-START-UTC.
014300         05  WS-WIN-START-DATE        PIC  X(10).
014400         05  FILLER                   PIC  X(10).
014500     03  WS-WIN-END-UTC              PIC  X(20).
014600
014700     03  WS-MSG-PEND-SWITCH          PIC  X(01) VALUE 'N'.
014800         88  WS-MSG-IS-PENDING                  VALUE 'Y'.
014900         88  WS-MSG-NOT-PENDING                 VALUE 'N'.
015000     03  WS-PEND-DATE                PIC  X(20).
015100     03  WS-COLLECT-SWITCH           PIC  X(01).
015200         88  WS-COLLECT-MORE                    VALUE 'Y'.
015300         88  WS-COLLECT-DONE                    VALUE 'N'.
015400
015500     03  WS-INGESTED-COUNT           PIC S9(09) COMP VALUE ZERO.
015600     03  WS-ACTIONABLE-COUNT         PIC S9(09) COMP VALUE ZERO.
015700     03  WS-THREAD-COUNT             PIC S9(09) COMP VALUE ZERO.
015800
015900     03  WS-RPT-COUNT                PIC S9(04) COMP VALUE ZERO.
016000     03  WS-RPT-MAX                  PIC S9(04) COMP VALUE +500.
016100     03  WS-RPT-OVERFLOW-COUNT       PIC S9(04) COMP VALUE ZERO.
016200     03  WS-RPT-SUB                  PIC S9(04) COMP.
016300     03  WS-RPT-SUB2                 PIC S9(04) COMP.
016400     03  WS-RPT-SUB3                 PIC S9(04) COMP.
016500
016600     03  WS-RPT-TABLE.
016700         05  WS-RPT-ENTRY            OCCURS 500 TIMES.
016800             07  WS-M-THREAD-ID      PIC  X(32).
016900             07  WS-M-DATE-UTC       PIC  X(20).
017000             07  WS-M-SENDER-EMAIL   PIC  X(40).
017100             07  WS-M-SUBJECT        PIC  X(60).
017200             07  WS-M-EXCERPT-SRC    PIC  X(200).
017300             07  WS-M-TO-ADDR        PIC  X(40) OCCURS 3 TIMES.
017400             07  WS-M-CC-ADDR        PIC  X(40) OCCURS 3 TIMES.
017500             07  WS-M-CLASS          PIC  X(02).
017600                 88  WS-M-IS-SUPPRESS          VALUE 'SP'.
017700                 88  WS-M-IS-ARRIVAL-ONLY      VALUE 'AO'.
017800                 88  WS-M-IS-HIGH-PRI          VALUE 'HP'.
017900                 88  WS-M-IS-NORMAL            VALUE 'NO'.
018000             07  WS-M-INBOUND-FLAG   PIC  X(01).
018100                 88  WS-M-IS-INBOUND           VALUE 'Y'.
018200                 88  WS-M-IS-OUTBOUND          VALUE 'N'.
018300             07  WS-M-DONE-FLAG      PIC  X(01).
018400                 88  WS-M-ALREADY-GROUPED      VALUE 'Y'.
018500                 88  WS-M-NOT-YET-GROUPED      VALUE 'N'.
018600
018700     03  WS-RPT-TABLE-DATES REDEFINES WS-RPT-TABLE.
018800         05  WS-RPT-DATE-VIEW        OCCURS 500 TIMES PIC X(415).
018900
019000     03  WS-KEY-SWITCH               PIC  X(01).
019100         88  WS-KEY-SEEN-BEFORE                VALUE 'Y'.
019200         88  WS-KEY-NOT-SEEN-BEFORE            VALUE 'N'.
019300     03  WS-CUR-SENDER                PIC  X(40).
019400     03  WS-CUR-THREAD-ID             PIC  X(32).
019500     03  WS-CUR-SUBJECT               PIC  X(60).
019600     03  WS-HP-EXCLUDE-SWITCH         PIC  X(01).
019700         88  WS-THREAD-IS-EXCLUDED             VALUE 'Y'.
019800         88  WS-THREAD-NOT-EXCLUDED            VALUE 'N'.
019900     03  WS-ALREADY-REPLIED-SWITCH    PIC  X(01).
020000         88  WS-THREAD-ALREADY-REPLIED         VALUE 'Y'.
020100         88  WS-THREAD-NOT-REPLIED             VALUE 'N'.
020200     03  WS-SECTION-ANY-SWITCH        PIC  X(01).
020300         88  WS-SECTION-HAS-ENTRIES            VALUE 'Y'.
020400         88  WS-SECTION-IS-EMPTY               VALUE 'N'.
020500
020600     03  WS-HHMM                      PIC  X(05).
020700     03  WS-PRINT-SUBJECT             PIC  X(60).
020800
020900     03  WS-LF-CHAR                   PIC  X(01) VALUE X'0A'.
021000     03  WS-EXC-LINE-COUNT            PIC S9(04) COMP.
021100     03  WS-EXC-LINE                  PIC  X(200) OCCURS 3 TIMES.
021200     03  WS-EXC-PTR                   PIC S9(05) COMP.
021300     03  WS-EXC-RAW-LINE              PIC  X(200).
021400     03  WS-EXC-TRIM-LINE             PIC  X(200).
021500     03  WS-EXC-TRIM-LOWER            PIC  X(200).
021600     03  WS-EXC-FIRST-POS             PIC S9(04) COMP.
021700     03  WS-EXC-LAST-POS              PIC S9(04) COMP.
021800     03  WS-EXC-SCAN-POS              PIC S9(04) COMP.
021900     03  WS-EXC-DONE-SWITCH           PIC  X(01).
022000         88  WS-EXC-IS-DONE                     VALUE 'Y'.
022100         88  WS-EXC-NOT-DONE                    VALUE 'N'.
022200     03  WS-WROTE-TALLY                PIC S9(04) COMP.
022300
022400     03  WS-RCPT-ADDR                  PIC  X(40) OCCURS 6 TIMES.
022500     03  WS-RCPT-TOTAL                 PIC S9(04) COMP.
022600     03  WS-RCPT-SHOWN                 PIC S9(04) COMP.
022700     03  WS-RCPT-SUB                   PIC S9(04) COMP.
022800     03  WS-RCPT-LINE                  PIC  X(120).
022900     03  WS-RCPT-EDIT                  PIC  ZZ9.
023000
023100     03  WS-XLATE-PAIR.
023200         05  WS-ALPHA-UPPER           PIC  X(26)
023300                              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023400         05  WS-ALPHA-LOWER           PIC  X(26)
023500                              VALUE 'abcdefghijklmnopqrstuvwxyz'.
023600     03  WS-XLATE-PAIR-VIEW REDEFINES WS-XLATE-PAIR.
023700         05  WS-XLATE-PAIR-X          PIC  X(52).
023800
023900     COPY VSMSTATW.
024000     COPY RTCMAN.
024100
024200*****************************************************************
024300*    LINKAGE-STYLE WORK AREA FOR THE MTRCLSFY CALL               *
024400*****************************************************************
024500 01  MTRCLSFY-PARMS.
024600     03  CLS-REQUEST-CODE            PIC  X(01).
024700     03  CLS-SENDER-EMAIL            PIC  X(40).
024800     03  CLS-SUBJECT                 PIC  X(60).
024900     03  CLS-RESULT-CLASS            PIC  X(02).
025000         88  CLS-RESULT-SUPPRESS               VALUE 'SP'.
025100         88  CLS-RESULT-ARRIVAL-ONLY           VALUE 'AO'.
025200         88  CLS-RESULT-HIGH-PRI               VALUE 'HP'.
025300         88  CLS-RESULT-NORMAL                 VALUE 'NO'.
025400     03  CLS-RETURN-CODE             PIC S9(04) COMP.
025500         88  CLS-REQUEST-COMPLETED             VALUE 0.
025600         88  CLS-REQUEST-INVALID               VALUE 8.
025700
025800*****************************************************************
025900*                                                                *
026000*    PROCEDURE DIVISION                                         *
026100*                                                                *
026200*****************************************************************
026300 PROCEDURE DIVISION.
026400
026500*****************************************************************
026600*    MAINLINE ROUTINE                                           *
026700*****************************************************************
026800 A00-MAINLINE-ROUTINE.
026900
027000     PERFORM B10-INITIALIZATION THRU B15-EXIT.
027100
027200     PERFORM C00-PROCESS-ONE-WINDOW THRU C99-EXIT-PROCESS
027300       UNTIL STAT-EOFILE(WINX)
027400          OR RTC-CODE NOT = ZERO.
027500
027600     PERFORM B20-TERMINATION THRU B25-EXIT.
027700
027800     DISPLAY SPACES               UPON PRINTER.
027900     MOVE WS-WINDOW-COUNT            TO VAR-EDIT.
028000     DISPLAY 'Windows reported .......... ' VAR-EDIT
028100                               UPON PRINTER.
028200     MOVE WS-GRAND-INGESTED          TO VAR-EDIT.
028300     DISPLAY 'Messages ingested ......... ' VAR-EDIT
028400                               UPON PRINTER.
028500     MOVE WS-GRAND-ACTIONABLE        TO VAR-EDIT.
028600     DISPLAY 'Actionable messages ....... ' VAR-EDIT
028700                               UPON PRINTER.
028800     MOVE WS-GRAND-THREADS           TO VAR-EDIT.
028900     DISPLAY 'Threads needing response .. ' VAR-EDIT
029000                               UPON PRINTER.
029100     IF  WS-RPT-OVERFLOW-COUNT NOT = ZERO
029200         MOVE WS-RPT-OVERFLOW-COUNT  TO VAR-EDIT
029300         DISPLAY 'WARNING -- messages dropped, table full ' VAR-EDIT
029400                               UPON PRINTER
029500     END-IF.
029600
029700     GOBACK.
029800
029900*****************************************************************
030000*    PROGRAM INITIALIZATION ROUTINE                             *
030100*****************************************************************
030200 B10-INITIALIZATION.
030300
030400     COPY BATCHINI.
030500
030600     MOVE 4                         TO STAT-TOTL.
030700     MOVE 'MTRMSGF '                TO VSAM-FILE(MSGX).
030800     MOVE 64                        TO VSAM-KEYL(MSGX).
030900     MOVE 'MTRTHRF '                TO VSAM-FILE(THRX).
031000     MOVE 32                        TO VSAM-KEYL(THRX).
031100     MOVE 'MTRWINF '                TO VSAM-FILE(WINX).
031200     MOVE 20                        TO VSAM-KEYL(WINX).
031300     MOVE 'MTRRPTF '                TO VSAM-FILE(RPTX).
031400     MOVE 132                       TO VSAM-KEYL(RPTX).
031500
031600     OPEN INPUT  MTRMSGF-FILE.
031700     SET  FUNC-OPEN                 TO TRUE.
031800     MOVE MSGX                      TO VSUB.
031900     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
032000     IF  RTC-CODE NOT = ZERO
032100         GO TO B15-EXIT
032200     END-IF.
032300
032400     MOVE LOW-VALUES                TO MSG-DATE-UTC.
032500     SET  FUNC-START                TO TRUE.
032600     START MTRMSGF-FILE  KEY IS NOT LESS THAN MSG-DATE-UTC
032700       INVALID KEY
032800         SET  STAT-EOFILE(MSGX)     TO TRUE
032900     END-START.
033000     MOVE MSGX                      TO VSUB.
033100     IF  NOT STAT-EOFILE(MSGX)
033200         PERFORM B90-CHECK-STATUS   THRU B95-EXIT-CHECK
033300     END-IF.
033400     IF  RTC-CODE NOT = ZERO
033500         GO TO B15-EXIT
033600     END-IF.
033700
033800     OPEN INPUT  MTRTHRF-FILE.
033900     SET  FUNC-OPEN                 TO TRUE.
034000     MOVE THRX                      TO VSUB.
034100     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
034200     IF  RTC-CODE NOT = ZERO
034300         GO TO B15-EXIT
034400     END-IF.
034500
034600     OPEN INPUT  MTRWINF-FILE.
034700     SET  FUNC-OPEN                 TO TRUE.
034800     MOVE WINX                      TO VSUB.
034900     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
035000     IF  RTC-CODE NOT = ZERO
035100         GO TO B15-EXIT
035200     END-IF.
035300
035400     OPEN OUTPUT MTRRPTF-FILE.
035500     SET  FUNC-OPEN                 TO TRUE.
035600     MOVE RPTX                      TO VSUB.
035700     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
035800     IF  RTC-CODE NOT = ZERO
035900         GO TO B15-EXIT
036000     END-IF.
036100
036200     SET  WS-MSG-NOT-PENDING        TO TRUE.
036300     PERFORM C05-READ-NEXT-MESSAGE  THRU C05-EXIT.
036400 B15-EXIT.
036500     EXIT.
036600
036700*****************************************************************
036800*    PROGRAM TERMINATION ROUTINE                                *
036900*****************************************************************
037000 B20-TERMINATION.
037100
037200     CLOSE MTRMSGF-FILE
037300           MTRTHRF-FILE
037400           MTRWINF-FILE
037500           MTRRPTF-FILE.
037600     COPY BATCHRTN.
037700 B25-EXIT.
037800     EXIT.
037900
038000     COPY VSMSTATP.
038100
038200*****************************************************************
038300*    READ THE NEXT MESSAGE INTO THE LOOKAHEAD BUFFER.  THE       *
038400*    MESSAGE FILE IS READ ONCE, FORWARD, ACROSS ALL WINDOWS --   *
038500*    WHEN A RECORD'S DATE FALLS PAST THE CURRENT WINDOW IT IS    *
038600*    HELD HERE FOR THE NEXT WINDOW TO CONSUME.  MTRMSGF IS NOW   *
038700*    KEYED ON MSG-MESSAGE-ID WITH MSG-DATE-UTC AS AN ALTERNATE   *
038800*    KEY; B10 START'D THE FILE ON THE ALTERNATE KEY SO THIS      *
038900*    READ NEXT ADVANCES IN DATE ORDER REGARDLESS OF THE ORDER    *
039000*    MTRINGST WROTE THE RECORDS IN.                              *
039100*****************************************************************
039200 C05-READ-NEXT-MESSAGE.
039300     SET  FUNC-READNEXT             TO TRUE.
039400     MOVE MSGX                      TO VSUB.
039500     READ MTRMSGF-FILE NEXT RECORD.
039600     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
039700     IF  STAT-EOFILE(MSGX)
039800         SET  WS-MSG-NOT-PENDING    TO TRUE
039900     ELSE
040000         IF  RTC-CODE NOT = ZERO
040100             SET  WS-MSG-NOT-PENDING TO TRUE
040200         ELSE
040300             SET  WS-MSG-IS-PENDING TO TRUE
040400             MOVE MSG-DATE-UTC      TO WS-PEND-DATE
040500         END-IF
040600     END-IF.
040700 C05-EXIT.
040800     EXIT.
040900
041000*****************************************************************
041100*    PROCESS ONE WINDOW -- COLLECT ITS MESSAGES, CLASSIFY THEM,  *
041200*    GROUP AND WRITE THE REPORT SECTIONS.                        *
041300*****************************************************************
041400 C00-PROCESS-ONE-WINDOW.
041500     SET  FUNC-READNEXT             TO TRUE.
041600     MOVE WINX                      TO VSUB.
041700     READ MTRWINF-FILE RECORD.
041800     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
041900     IF  STAT-EOFILE(WINX)
042000     OR  RTC-CODE NOT = ZERO
042100         GO TO C99-EXIT-PROCESS
042200     END-IF.
042300
042400     MOVE WIN-START-UTC             TO WS-WIN-START-UTC.
042500     MOVE WIN-END-UTC               TO WS-WIN-END-UTC.
042600     ADD  1                         TO WS-WINDOW-COUNT.
042700
042800     MOVE ZERO                      TO WS-RPT-COUNT
042900                                        WS-INGESTED-COUNT
043000                                        WS-ACTIONABLE-COUNT
043100                                        WS-THREAD-COUNT.
043200
043300     SET  WS-COLLECT-MORE           TO TRUE.
043400     PERFORM D00-COLLECT-ONE-MESSAGE THRU D05-EXIT
043500       UNTIL WS-COLLECT-DONE.
043600
043700     PERFORM E00-WRITE-REPORT       THRU E99-EXIT-PROCESS.
043800
043900     ADD  WS-INGESTED-COUNT         TO WS-GRAND-INGESTED.
044000     ADD  WS-ACTIONABLE-COUNT       TO WS-GRAND-ACTIONABLE.
044100     ADD  WS-THREAD-COUNT           TO WS-GRAND-THREADS.
044200 C99-EXIT-PROCESS.
044300     EXIT.
044400
044500*****************************************************************
044600*    TEST THE PENDING MESSAGE AGAINST THE CURRENT WINDOW.        *
044700*****************************************************************
044800 D00-COLLECT-ONE-MESSAGE.
044900     IF  WS-MSG-NOT-PENDING
045000         SET  WS-COLLECT-DONE       TO TRUE
045100         GO TO D05-EXIT
045200     END-IF.
045300
045400     IF  WS-PEND-DATE < WS-WIN-START-UTC
045500         PERFORM C05-READ-NEXT-MESSAGE THRU C05-EXIT
045600         GO TO D05-EXIT
045700     END-IF.
045800
045900     IF  WS-PEND-DATE NOT < WS-WIN-END-UTC
046000         SET  WS-COLLECT-DONE       TO TRUE
046100         GO TO D05-EXIT
046200     END-IF.
046300
046400     ADD  1                         TO WS-INGESTED-COUNT.
046500
046600     IF  WS-RPT-COUNT < WS-RPT-MAX
046700         ADD  1                     TO WS-RPT-COUNT
046800         PERFORM D10-STORE-ONE-ROW  THRU D15-EXIT
046900     ELSE
047000         ADD  1                     TO WS-RPT-OVERFLOW-COUNT
047100     END-IF.
047200
047300     PERFORM C05-READ-NEXT-MESSAGE  THRU C05-EXIT.
047400 D05-EXIT.
047500     EXIT.
047600
047700*****************************************************************
047800*    STORE THE PENDING MESSAGE INTO THE REPORT TABLE, CLASSIFY   *
047900*    IT VIA MTRCLSFY.                                             *
048000*****************************************************************
048100 D10-STORE-ONE-ROW.
048200     MOVE MSG-THREAD-ID       TO WS-M-THREAD-ID(WS-RPT-COUNT).
048300     MOVE MSG-DATE-UTC        TO WS-M-DATE-UTC(WS-RPT-COUNT).
048400     MOVE MSG-SENDER-EMAIL    TO WS-M-SENDER-EMAIL(WS-RPT-COUNT).
048500     MOVE MSG-SUBJECT         TO WS-M-SUBJECT(WS-RPT-COUNT).
048600     MOVE MSG-EXTRACTED-TEXT  TO WS-M-EXCERPT-SRC(WS-RPT-COUNT).
048700     MOVE MSG-TO-ADDR(1)      TO WS-M-TO-ADDR(WS-RPT-COUNT, 1).
048800     MOVE MSG-TO-ADDR(2)      TO WS-M-TO-ADDR(WS-RPT-COUNT, 2).
048900     MOVE MSG-TO-ADDR(3)      TO WS-M-TO-ADDR(WS-RPT-COUNT, 3).
049000     MOVE MSG-CC-ADDR(1)      TO WS-M-CC-ADDR(WS-RPT-COUNT, 1).
049100     MOVE MSG-CC-ADDR(2)      TO WS-M-CC-ADDR(WS-RPT-COUNT, 2).
049200     MOVE MSG-CC-ADDR(3)      TO WS-M-CC-ADDR(WS-RPT-COUNT, 3).
049300     IF  MSG-IS-INBOUND
049400         SET  WS-M-IS-INBOUND(WS-RPT-COUNT) TO TRUE
049500     ELSE
049600         SET  WS-M-IS-OUTBOUND(WS-RPT-COUNT) TO TRUE
049700     END-IF.
049800     SET  WS-M-NOT-YET-GROUPED(WS-RPT-COUNT) TO TRUE.
049900
050000     MOVE MSG-SENDER-EMAIL    TO CLS-SENDER-EMAIL.
050100     MOVE MSG-SUBJECT         TO CLS-SUBJECT.
050200     CALL 'MTRCLSFY'        USING MTRCLSFY-PARMS.
050300     MOVE CLS-RESULT-CLASS    TO WS-M-CLASS(WS-RPT-COUNT).
050400 D15-EXIT.
050500     EXIT.
050600
050700*****************************************************************
050800*    WRITE THE REPORT FOR THE WINDOW JUST COLLECTED.              *
050900*****************************************************************
051000 E00-WRITE-REPORT.
051100     MOVE SPACES                    TO MTR-REPORT-RECORD.
051200     STRING 'MAILTRIAGE -- ' WS-WIN-START-DATE
051300                                     DELIMITED BY SIZE
051400                                     INTO MTR-REPORT-RECORD.
051500     WRITE MTR-REPORT-RECORD.
051600     MOVE ALL '-'                   TO MTR-REPORT-RECORD(1:32).
051700     WRITE MTR-REPORT-RECORD.
051800
051900     PERFORM F00-WRITE-HIGH-PRI-SECT THRU F99-EXIT.
052000     PERFORM G00-WRITE-NORMAL-SECT   THRU G99-EXIT.
052100     PERFORM H00-WRITE-ARRIVALS-SECT THRU H99-EXIT.
052200
052300     MOVE SPACES                    TO MTR-REPORT-RECORD.
052400     MOVE 'SUMMARY'                 TO MTR-REPORT-RECORD(1:7).
052500     WRITE MTR-REPORT-RECORD.
052600     MOVE WS-INGESTED-COUNT         TO VAR-EDIT.
052700     MOVE SPACES                    TO MTR-REPORT-RECORD.
052800     STRING '  TOTAL MESSAGES INGESTED:   ' VAR-EDIT
052900                                     DELIMITED BY SIZE
053000                                     INTO MTR-REPORT-RECORD.
053100     WRITE MTR-REPORT-RECORD.
053200     MOVE WS-ACTIONABLE-COUNT       TO VAR-EDIT.
053300     MOVE SPACES                    TO MTR-REPORT-RECORD.
053400     STRING '  ACTIONABLE MESSAGES:       ' VAR-EDIT
053500                                     DELIMITED BY SIZE
053600                                     INTO MTR-REPORT-RECORD.
053700     WRITE MTR-REPORT-RECORD.
053800     MOVE WS-THREAD-COUNT           TO VAR-EDIT.
053900     MOVE SPACES                    TO MTR-REPORT-RECORD.
054000     STRING '  THREADS NEEDING RESPONSE:  ' VAR-EDIT
054100                                     DELIMITED BY SIZE
054200                                     INTO MTR-REPORT-RECORD.
054300     WRITE MTR-REPORT-RECORD.
054400 E99-EXIT-PROCESS.
054500     EXIT.
054600
054700*****************************************************************
054800*    HIGH-PRIORITY SECTION -- INBOUND HIGH-PRIORITY MESSAGES     *
054900*    ONLY, GROUPED BY NORMALIZED SENDER ADDRESS (FIRST-          *
055000*    APPEARANCE ORDER), EACH GROUP'S MESSAGES IN DATE ORDER.      *
055100*****************************************************************
055200 F00-WRITE-HIGH-PRI-SECT.
055300     SET  WS-SECTION-IS-EMPTY       TO TRUE.
055400     PERFORM F01-TEST-ONE-ENTRY     THRU F01-EXIT
055500       VARYING WS-RPT-SUB FROM 1 BY 1 UNTIL WS-RPT-SUB > WS-RPT-COUNT.
055600     IF  WS-SECTION-IS-EMPTY
055700         GO TO F99-EXIT
055800     END-IF.
055900
056000     MOVE SPACES                    TO MTR-REPORT-RECORD.
056100     MOVE 'HIGH PRIORITY'           TO MTR-REPORT-RECORD(1:13).
056200     WRITE MTR-REPORT-RECORD.
056300     MOVE ALL '-'                   TO MTR-REPORT-RECORD(1:32).
056400     WRITE MTR-REPORT-RECORD.
056500
056600     PERFORM F05-SCAN-ONE-ENTRY     THRU F05-EXIT
056700       VARYING WS-RPT-SUB FROM 1 BY 1 UNTIL WS-RPT-SUB > WS-RPT-COUNT.
056800 F99-EXIT.
056900     EXIT.
057000
057100 F01-TEST-ONE-ENTRY.
057200     IF  WS-M-IS-HIGH-PRI(WS-RPT-SUB)
057300     AND WS-M-IS-INBOUND(WS-RPT-SUB)
057400         SET  WS-SECTION-HAS-ENTRIES TO TRUE
057500     END-IF.
057600     SET  WS-M-NOT-YET-GROUPED(WS-RPT-SUB) TO TRUE.
057700 F01-EXIT.
057800     EXIT.
057900
058000 F05-SCAN-ONE-ENTRY.
058100     IF  WS-M-IS-HIGH-PRI(WS-RPT-SUB)
058200     AND WS-M-IS-INBOUND(WS-RPT-SUB)
058300     AND WS-M-NOT-YET-GROUPED(WS-RPT-SUB)
058400         PERFORM F10-WRITE-ONE-SENDER-GROUP THRU F15-EXIT
058500     END-IF.
058600 F05-EXIT.
058700     EXIT.
058800
058900 F10-WRITE-ONE-SENDER-GROUP.
059000     MOVE WS-M-SENDER-EMAIL(WS-RPT-SUB) TO WS-CUR-SENDER.
059100     MOVE SPACES                    TO MTR-REPORT-RECORD.
059200     STRING '  ' WS-CUR-SENDER         DELIMITED BY SIZE
059300                                     INTO MTR-REPORT-RECORD.
059400     WRITE MTR-REPORT-RECORD.
059500
059600     PERFORM F11-TEST-ONE-MEMBER    THRU F11-EXIT
059700       VARYING WS-RPT-SUB2 FROM 1 BY 1 UNTIL WS-RPT-SUB2 > WS-RPT-COUNT.
059800 F15-EXIT.
059900     EXIT.
060000
060100 F11-TEST-ONE-MEMBER.
060200     IF  WS-M-IS-HIGH-PRI(WS-RPT-SUB2)
060300     AND WS-M-IS-INBOUND(WS-RPT-SUB2)
060400     AND WS-M-SENDER-EMAIL(WS-RPT-SUB2) = WS-CUR-SENDER
060500         PERFORM F20-WRITE-ONE-HP-MESSAGE THRU F25-EXIT
060600         SET  WS-M-ALREADY-GROUPED(WS-RPT-SUB2) TO TRUE
060700         ADD  1                 TO WS-ACTIONABLE-COUNT
060800     END-IF.
060900 F11-EXIT.
061000     EXIT.
061100
061200 F20-WRITE-ONE-HP-MESSAGE.
061300     MOVE WS-M-DATE-UTC(WS-RPT-SUB2)(12:5) TO WS-HHMM.
061400     MOVE WS-M-SUBJECT(WS-RPT-SUB2)  TO WS-PRINT-SUBJECT.
061500     IF  WS-PRINT-SUBJECT = SPACES
061600         MOVE '(no subject)'        TO WS-PRINT-SUBJECT
061700     END-IF.
061800     MOVE SPACES                    TO MTR-REPORT-RECORD.
061900     STRING '    ' WS-HHMM '  ' WS-PRINT-SUBJECT
062000                                     DELIMITED BY SIZE
062100                                     INTO MTR-REPORT-RECORD.
062200     WRITE MTR-REPORT-RECORD.
062300
062400     MOVE WS-M-EXCERPT-SRC(WS-RPT-SUB2) TO WS-EXC-RAW-LINE.
062500     PERFORM P10-FORMAT-EXCERPT     THRU P15-EXIT.
062600     PERFORM P30-WRITE-EXCERPT-LINES THRU P35-EXIT.
062700
062800     MOVE WS-RPT-SUB2                TO WS-RPT-SUB3.
062900     PERFORM P40-FORMAT-RECIPIENTS  THRU P45-EXIT.
063000     IF  WS-RCPT-LINE NOT = SPACES
063100         MOVE SPACES                TO MTR-REPORT-RECORD
063200         STRING '      ' WS-RCPT-LINE
063300                                     DELIMITED BY SIZE
063400                                     INTO MTR-REPORT-RECORD
063500         WRITE MTR-REPORT-RECORD
063600     END-IF.
063700 F25-EXIT.
063800     EXIT.
063900
064000*****************************************************************
064100*    OTHER MESSAGES SECTION -- NORMAL THREADS, SKIPPING ANY       *
064200*    THREAD CARRYING A HIGH-PRIORITY MESSAGE OR ALREADY REPLIED   *
064300*    TO.                                                           *
064400*****************************************************************
064500 G00-WRITE-NORMAL-SECT.
064600     PERFORM G01-RESET-ONE-FLAG     THRU G01-EXIT
064700       VARYING WS-RPT-SUB FROM 1 BY 1 UNTIL WS-RPT-SUB > WS-RPT-COUNT.
064800
064900     SET  WS-SECTION-IS-EMPTY       TO TRUE.
065000     PERFORM G05-TEST-ONE-ENTRY     THRU G05-EXIT
065100       VARYING WS-RPT-SUB FROM 1 BY 1 UNTIL WS-RPT-SUB > WS-RPT-COUNT.
065200     IF  WS-SECTION-IS-EMPTY
065300         GO TO G99-EXIT
065400     END-IF.
065500
065600     MOVE SPACES                    TO MTR-REPORT-RECORD.
065700     MOVE 'OTHER MESSAGES'          TO MTR-REPORT-RECORD(1:14).
065800     WRITE MTR-REPORT-RECORD.
065900     MOVE ALL '-'                   TO MTR-REPORT-RECORD(1:32).
066000     WRITE MTR-REPORT-RECORD.
066100
066200     PERFORM G06-SCAN-ONE-ENTRY     THRU G06-EXIT
066300       VARYING WS-RPT-SUB FROM 1 BY 1 UNTIL WS-RPT-SUB > WS-RPT-COUNT.
066400 G99-EXIT.
066500     EXIT.
066600
066700 G01-RESET-ONE-FLAG.
066800     SET  WS-M-NOT-YET-GROUPED(WS-RPT-SUB) TO TRUE.
066900 G01-EXIT.
067000     EXIT.
067100
067200 G05-TEST-ONE-ENTRY.
067300     IF  WS-M-IS-NORMAL(WS-RPT-SUB)
067400         MOVE WS-M-THREAD-ID(WS-RPT-SUB) TO WS-CUR-THREAD-ID
067500         PERFORM G10-TEST-THREAD-EXCLUDED THRU G15-EXIT
067600         IF  WS-THREAD-NOT-EXCLUDED
067700             PERFORM G20-TEST-ALREADY-REPLIED THRU G25-EXIT
067800             IF  WS-THREAD-NOT-REPLIED
067900                 SET  WS-SECTION-HAS-ENTRIES TO TRUE
068000             END-IF
068100         END-IF
068200     END-IF.
068300 G05-EXIT.
068400     EXIT.
068500
068600 G06-SCAN-ONE-ENTRY.
068700     IF  WS-M-IS-NORMAL(WS-RPT-SUB)
068800     AND WS-M-NOT-YET-GROUPED(WS-RPT-SUB)
068900         MOVE WS-M-THREAD-ID(WS-RPT-SUB) TO WS-CUR-THREAD-ID
069000         PERFORM G10-TEST-THREAD-EXCLUDED THRU G15-EXIT
069100         IF  WS-THREAD-NOT-EXCLUDED
069200             PERFORM G20-TEST-ALREADY-REPLIED THRU G25-EXIT
069300             IF  WS-THREAD-NOT-REPLIED
069400                 PERFORM G30-WRITE-ONE-THREAD-GROUP THRU G35-EXIT
069500                 ADD  1         TO WS-THREAD-COUNT
069600             ELSE
069700                 PERFORM G40-MARK-THREAD-GROUPED THRU G45-EXIT
069800             END-IF
069900         ELSE
070000             PERFORM G40-MARK-THREAD-GROUPED THRU G45-EXIT
070100         END-IF
070200     END-IF.
070300 G06-EXIT.
070400     EXIT.
070500
070600*****************************************************************
070700*    TRUE IF ANY MESSAGE IN THIS WINDOW'S TABLE, OF ANY CLASS     *
070800*    OR DIRECTION, SHARES THE THREAD ID AND IS HIGH-PRIORITY.     *
070900*****************************************************************
071000 G10-TEST-THREAD-EXCLUDED.
071100     SET  WS-THREAD-NOT-EXCLUDED    TO TRUE.
071200     PERFORM G11-TEST-ONE-FOR-EXCL  THRU G11-EXIT
071300       VARYING WS-RPT-SUB3 FROM 1 BY 1
071400         UNTIL WS-RPT-SUB3 > WS-RPT-COUNT
071500            OR WS-THREAD-IS-EXCLUDED.
071600 G15-EXIT.
071700     EXIT.
071800
071900 G11-TEST-ONE-FOR-EXCL.
072000     IF  WS-M-THREAD-ID(WS-RPT-SUB3) = WS-CUR-THREAD-ID
072100     AND WS-M-IS-HIGH-PRI(WS-RPT-SUB3)
072200         SET  WS-THREAD-IS-EXCLUDED TO TRUE
072300     END-IF.
072400 G11-EXIT.
072500     EXIT.
072600
072700*****************************************************************
072800*    LOOK UP MTRTHRF -- ALREADY-REPLIED WHEN BOTH LAST-OUTBOUND   *
072900*    AND LAST-INBOUND ARE PRESENT AND LAST-OUTBOUND >= LAST-      *
073000*    INBOUND.  A MISSING THREAD RECORD IS NEVER ALREADY-REPLIED.  *
073100*****************************************************************
073200 G20-TEST-ALREADY-REPLIED.
073300     SET  WS-THREAD-NOT-REPLIED     TO TRUE.
073400     MOVE WS-CUR-THREAD-ID          TO THR-THREAD-ID.
073500     READ MTRTHRF-FILE RECORD
073600         INVALID KEY
073700             GO TO G25-EXIT
073800     END-READ.
073900     IF  FILE2-STAT NOT = '00'
074000         GO TO G25-EXIT
074100     END-IF.
074200     IF  THR-LAST-OUTBOUND-UTC NOT = SPACES
074300     AND THR-LAST-INBOUND-UTC  NOT = SPACES
074400     AND THR-LAST-OUTBOUND-UTC >= THR-LAST-INBOUND-UTC
074500         SET  WS-THREAD-ALREADY-REPLIED TO TRUE
074600     END-IF.
074700 G25-EXIT.
074800     EXIT.
074900
075000 G30-WRITE-ONE-THREAD-GROUP.
075100     MOVE WS-M-SUBJECT(WS-RPT-SUB)   TO WS-CUR-SUBJECT.
075200     IF  WS-CUR-SUBJECT = SPACES
075300         MOVE '(no subject)'        TO WS-CUR-SUBJECT
075400     END-IF.
075500     MOVE SPACES                    TO MTR-REPORT-RECORD.
075600     STRING '  ' WS-CUR-SUBJECT        DELIMITED BY SIZE
075700                                     INTO MTR-REPORT-RECORD.
075800     WRITE MTR-REPORT-RECORD.
075900
076000     PERFORM G31-TEST-ONE-MEMBER    THRU G31-EXIT
076100       VARYING WS-RPT-SUB2 FROM 1 BY 1 UNTIL WS-RPT-SUB2 > WS-RPT-COUNT.
076200 G35-EXIT.
076300     EXIT.
076400
076500 G31-TEST-ONE-MEMBER.
076600     IF  WS-M-IS-NORMAL(WS-RPT-SUB2)
076700     AND WS-M-THREAD-ID(WS-RPT-SUB2) = WS-CUR-THREAD-ID
076800         PERFORM G50-WRITE-ONE-NORMAL-MSG THRU G55-EXIT
076900         SET  WS-M-ALREADY-GROUPED(WS-RPT-SUB2) TO TRUE
077000         ADD  1                 TO WS-ACTIONABLE-COUNT
077100     END-IF.
077200 G31-EXIT.
077300     EXIT.
077400
077500 G40-MARK-THREAD-GROUPED.
077600     PERFORM G41-MARK-ONE-MEMBER    THRU G41-EXIT
077700       VARYING WS-RPT-SUB2 FROM 1 BY 1 UNTIL WS-RPT-SUB2 > WS-RPT-COUNT.
077800 G45-EXIT.
077900     EXIT.
078000
078100 G41-MARK-ONE-MEMBER.
078200     IF  WS-M-THREAD-ID(WS-RPT-SUB2) = WS-CUR-THREAD-ID
078300         SET  WS-M-ALREADY-GROUPED(WS-RPT-SUB2) TO TRUE
078400     END-IF.
078500 G41-EXIT.
078600     EXIT.
078700
078800 G50-WRITE-ONE-NORMAL-MSG.
078900     MOVE WS-M-DATE-UTC(WS-RPT-SUB2)(12:5) TO WS-HHMM.
079000     MOVE SPACES                    TO MTR-REPORT-RECORD.
079100     STRING '    ' WS-HHMM '  ' WS-M-SENDER-EMAIL(WS-RPT-SUB2)
079200                                     DELIMITED BY SIZE
079300                                     INTO MTR-REPORT-RECORD.
079400     WRITE MTR-REPORT-RECORD.
079500
079600     MOVE WS-M-EXCERPT-SRC(WS-RPT-SUB2) TO WS-EXC-RAW-LINE.
079700     PERFORM P10-FORMAT-EXCERPT     THRU P15-EXIT.
079800     PERFORM P30-WRITE-EXCERPT-LINES THRU P35-EXIT.
079900 G55-EXIT.
080000     EXIT.
080100
080200*****************************************************************
080300*    ARRIVALS SECTION -- ARRIVAL-ONLY MESSAGES, FLAT LIST IN      *
080400*    DATE ORDER.                                                  *
080500*****************************************************************
080600 H00-WRITE-ARRIVALS-SECT.
080700     SET  WS-SECTION-IS-EMPTY       TO TRUE.
080800     PERFORM H01-TEST-ONE-ENTRY     THRU H01-EXIT
080900       VARYING WS-RPT-SUB FROM 1 BY 1 UNTIL WS-RPT-SUB > WS-RPT-COUNT.
081000     IF  WS-SECTION-IS-EMPTY
081100         GO TO H99-EXIT
081200     END-IF.
081300
081400     MOVE SPACES                    TO MTR-REPORT-RECORD.
081500     MOVE 'ARRIVALS (NO ACTION NEEDED)' TO MTR-REPORT-RECORD(1:28).
081600     WRITE MTR-REPORT-RECORD.
081700     MOVE ALL '-'                   TO MTR-REPORT-RECORD(1:32).
081800     WRITE MTR-REPORT-RECORD.
081900
082000     PERFORM H05-SCAN-ONE-ENTRY     THRU H05-EXIT
082100       VARYING WS-RPT-SUB FROM 1 BY 1 UNTIL WS-RPT-SUB > WS-RPT-COUNT.
082200 H99-EXIT.
082300     EXIT.
082400
082500 H01-TEST-ONE-ENTRY.
082600     IF  WS-M-IS-ARRIVAL-ONLY(WS-RPT-SUB)
082700         SET  WS-SECTION-HAS-ENTRIES TO TRUE
082800     END-IF.
082900 H01-EXIT.
083000     EXIT.
083100
083200 H05-SCAN-ONE-ENTRY.
083300     IF  WS-M-IS-ARRIVAL-ONLY(WS-RPT-SUB)
083400         PERFORM H10-WRITE-ONE-ARRIVAL THRU H15-EXIT
083500     END-IF.
083600 H05-EXIT.
083700     EXIT.
083800
083900 H10-WRITE-ONE-ARRIVAL.
084000     MOVE WS-M-DATE-UTC(WS-RPT-SUB)(12:5) TO WS-HHMM.
084100     MOVE WS-M-SUBJECT(WS-RPT-SUB)   TO WS-PRINT-SUBJECT.
084200     IF  WS-PRINT-SUBJECT = SPACES
084300         MOVE '(no subject)'        TO WS-PRINT-SUBJECT
084400     END-IF.
084500     MOVE SPACES                    TO MTR-REPORT-RECORD.
084600     STRING '  ' WS-HHMM '  ' WS-PRINT-SUBJECT
084700            ' (' WS-M-SENDER-EMAIL(WS-RPT-SUB) ')'
084800                                     DELIMITED BY SIZE
084900                                     INTO MTR-REPORT-RECORD.
085000     WRITE MTR-REPORT-RECORD.
085100 H15-EXIT.
085200     EXIT.
085300
085400*****************************************************************
085500*    FORMAT-EXCERPT -- PER THE U1 NORMALIZE-EXCERPT RULE, WALK    *
085600*    THE EXTRACTED TEXT LINE BY LINE (LINES DELIMITED BY LF),     *
085700*    TRIMMING EACH; STOP AT THE FIRST BLANK LINE, A LINE          *
085800*    STARTING WITH '>', OR AN "ON ... WROTE:" LINE; KEEP AT MOST  *
085900*    3 NON-EMPTY LINES.                                            *
086000*****************************************************************
086100 P10-FORMAT-EXCERPT.
086200     MOVE ZERO                      TO WS-EXC-LINE-COUNT.
086300     MOVE SPACES                    TO WS-EXC-LINE(1)
086400                                        WS-EXC-LINE(2)
086500                                        WS-EXC-LINE(3).
086600     MOVE 1                         TO WS-EXC-PTR.
086700     SET  WS-EXC-NOT-DONE           TO TRUE.
086800     PERFORM P11-EXTRACT-ONE-LINE   THRU P11-EXIT
086900       UNTIL WS-EXC-PTR > LENGTH OF WS-EXC-RAW-LINE
087000          OR WS-EXC-IS-DONE
087100          OR WS-EXC-LINE-COUNT >= 3.
087200 P15-EXIT.
087300     EXIT.
087400
087500 P11-EXTRACT-ONE-LINE.
087600     MOVE SPACES                    TO WS-EXC-TRIM-LINE.
087700     UNSTRING WS-EXC-RAW-LINE  DELIMITED BY WS-LF-CHAR
087800              INTO WS-EXC-TRIM-LINE
087900              WITH POINTER WS-EXC-PTR
088000     END-UNSTRING.
088100
088200     PERFORM P20-TRIM-BOTH-ENDS     THRU P25-EXIT.
088300
088400     IF  WS-EXC-TRIM-LINE = SPACES
088500         SET  WS-EXC-IS-DONE        TO TRUE
088600         GO TO P11-EXIT
088700     END-IF.
088800     IF  WS-EXC-TRIM-LINE(1:1) = '>'
088900         SET  WS-EXC-IS-DONE        TO TRUE
089000         GO TO P11-EXIT
089100     END-IF.
089200
089300     MOVE WS-EXC-TRIM-LINE          TO WS-EXC-TRIM-LOWER.
089400     INSPECT WS-EXC-TRIM-LOWER  CONVERTING WS-ALPHA-UPPER TO
089500                                           WS-ALPHA-LOWER.
089600     MOVE ZERO                      TO WS-WROTE-TALLY.
089700     IF  WS-EXC-TRIM-LOWER(1:3) = 'on '
089800         INSPECT WS-EXC-TRIM-LOWER TALLYING WS-WROTE-TALLY
089900                 FOR ALL 'wrote:'
090000         IF  WS-WROTE-TALLY NOT = ZERO
090100             SET  WS-EXC-IS-DONE    TO TRUE
090200             GO TO P11-EXIT
090300         END-IF
090400     END-IF.
090500
090600     ADD  1                         TO WS-EXC-LINE-COUNT.
090700     MOVE WS-EXC-TRIM-LINE          TO WS-EXC-LINE(WS-EXC-LINE-COUNT).
090800 P11-EXIT.
090900     EXIT.
091000
091100*****************************************************************
091200*    TRIM WS-EXC-TRIM-LINE IN PLACE -- LEADING AND TRAILING       *
091300*    BLANKS REMOVED.                                               *
091400*****************************************************************
091500 P20-TRIM-BOTH-ENDS.
091600     MOVE 1                         TO WS-EXC-SCAN-POS.
091700     PERFORM P21-SKIP-LEADING       THRU P21-EXIT
091800       UNTIL WS-EXC-SCAN-POS > 200
091900          OR WS-EXC-TRIM-LINE(WS-EXC-SCAN-POS:1) NOT = SPACE.
092000     MOVE WS-EXC-SCAN-POS           TO WS-EXC-FIRST-POS.
092100
092200     MOVE 200                       TO WS-EXC-SCAN-POS.
092300     PERFORM P22-SKIP-TRAILING      THRU P22-EXIT
092400       UNTIL WS-EXC-SCAN-POS < WS-EXC-FIRST-POS
092500          OR WS-EXC-TRIM-LINE(WS-EXC-SCAN-POS:1) NOT = SPACE.
092600     MOVE WS-EXC-SCAN-POS           TO WS-EXC-LAST-POS.
092700
092800     IF  WS-EXC-FIRST-POS > 200
092900     OR  WS-EXC-LAST-POS < WS-EXC-FIRST-POS
093000         MOVE SPACES                TO WS-EXC-TRIM-LINE
093100     ELSE
093200         COMPUTE WS-EXC-SCAN-POS =
093300                 WS-EXC-LAST-POS - WS-EXC-FIRST-POS + 1
093400         MOVE WS-EXC-TRIM-LINE(WS-EXC-FIRST-POS:WS-EXC-SCAN-POS)
093500                                     TO WS-EXC-RAW-LINE
093600         MOVE SPACES                TO WS-EXC-TRIM-LINE
093700         MOVE WS-EXC-RAW-LINE       TO WS-EXC-TRIM-LINE
093800     END-IF.
093900 P25-EXIT.
094000     EXIT.
094100
094200 P21-SKIP-LEADING.
094300     ADD  1                         TO WS-EXC-SCAN-POS.
094400 P21-EXIT.
094500     EXIT.
094600
094700 P22-SKIP-TRAILING.
094800     SUBTRACT 1                     FROM WS-EXC-SCAN-POS.
094900 P22-EXIT.
095000     EXIT.
095100
095200*****************************************************************
095300*    WRITE THE FORMATTED EXCERPT LINES (IF ANY), PREFIXED        *
095400*    "      > ".                                                  *
095500*****************************************************************
095600 P30-WRITE-EXCERPT-LINES.
095700     PERFORM P31-WRITE-ONE-EXC-LINE THRU P31-EXIT
095800       VARYING WS-EXC-SCAN-POS FROM 1 BY 1
095900         UNTIL WS-EXC-SCAN-POS > WS-EXC-LINE-COUNT.
096000 P35-EXIT.
096100     EXIT.
096200
096300 P31-WRITE-ONE-EXC-LINE.
096400     MOVE SPACES                    TO MTR-REPORT-RECORD.
096500     STRING '      > ' WS-EXC-LINE(WS-EXC-SCAN-POS)
096600                                     DELIMITED BY SIZE
096700                                     INTO MTR-REPORT-RECORD.
096800     WRITE MTR-REPORT-RECORD.
096900 P31-EXIT.
097000     EXIT.
097100
097200*****************************************************************
097300*    FORMAT-RECIPIENTS -- "TO: A, B, C, D (+K)", AT MOST 4        *
097400*    ADDRESSES SHOWN, REMAINDER FOLDED INTO THE (+K) COUNT.        *
097500*    BLANK WHEN THE MESSAGE HAS NO RECIPIENTS AT ALL.  CALLER      *
097600*    SETS WS-RPT-SUB3 TO THE TABLE ROW FIRST.                     *
097700*****************************************************************
097800 P40-FORMAT-RECIPIENTS.
097900     MOVE SPACES                    TO WS-RCPT-LINE.
098000     MOVE ZERO                      TO WS-RCPT-TOTAL.
098100     MOVE SPACES                    TO WS-RCPT-ADDR(1) WS-RCPT-ADDR(2)
098200                                        WS-RCPT-ADDR(3) WS-RCPT-ADDR(4)
098300                                        WS-RCPT-ADDR(5) WS-RCPT-ADDR(6).
098400
098500     PERFORM P41-ADD-ONE-RCPT THRU P41-EXIT
098600       VARYING WS-RCPT-SUB FROM 1 BY 1 UNTIL WS-RCPT-SUB > 3.
098700
098800     IF  WS-RCPT-TOTAL = ZERO
098900         GO TO P45-EXIT
099000     END-IF.
099100
099200     IF  WS-RCPT-TOTAL > 4
099300         MOVE 4                     TO WS-RCPT-SHOWN
099400     ELSE
099500         MOVE WS-RCPT-TOTAL         TO WS-RCPT-SHOWN
099600     END-IF.
099700
099800     MOVE 'To: '                    TO WS-RCPT-LINE(1:4).
099900     MOVE 5                         TO WS-RCPT-SUB.
100000     PERFORM P42-APPEND-ONE-RCPT THRU P42-EXIT
100100       VARYING WS-RPT-SUB2 FROM 1 BY 1
100200         UNTIL WS-RPT-SUB2 > WS-RCPT-SHOWN.
100300
100400     IF  WS-RCPT-TOTAL > 4
100500         COMPUTE WS-RCPT-EDIT = WS-RCPT-TOTAL - 4
100600         STRING ' (+' WS-RCPT-EDIT ')' DELIMITED BY SIZE
100700                INTO WS-RCPT-LINE  POINTER WS-RCPT-SUB
100800     END-IF.
100900 P45-EXIT.
101000     EXIT.
101100
101200 P41-ADD-ONE-RCPT.
101300     IF  WS-M-TO-ADDR(WS-RPT-SUB3, WS-RCPT-SUB) NOT = SPACES
101400         ADD  1                     TO WS-RCPT-TOTAL
101500         IF  WS-RCPT-TOTAL <= 6
101600             MOVE WS-M-TO-ADDR(WS-RPT-SUB3, WS-RCPT-SUB)
101700                                     TO WS-RCPT-ADDR(WS-RCPT-TOTAL)
101800         END-IF
101900     END-IF.
102000     IF  WS-M-CC-ADDR(WS-RPT-SUB3, WS-RCPT-SUB) NOT = SPACES
102100         ADD  1                     TO WS-RCPT-TOTAL
102200         IF  WS-RCPT-TOTAL <= 6
102300             MOVE WS-M-CC-ADDR(WS-RPT-SUB3, WS-RCPT-SUB)
102400                                     TO WS-RCPT-ADDR(WS-RCPT-TOTAL)
102500         END-IF
102600     END-IF.
102700 P41-EXIT.
102800     EXIT.
102900
103000 P42-APPEND-ONE-RCPT.
103100     IF  WS-RPT-SUB2 > 1
103200         STRING ', '                   DELIMITED BY SIZE
103300                INTO WS-RCPT-LINE   POINTER WS-RCPT-SUB
103400     END-IF.
103500     STRING WS-RCPT-ADDR(WS-RPT-SUB2)  DELIMITED BY SPACE
103600            INTO WS-RCPT-LINE       POINTER WS-RCPT-SUB.
103700 P42-EXIT.
103800     EXIT.
