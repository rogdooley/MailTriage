000100*****************************************************************
000200*                                                                *
000300*    RTCMAN -- SHOP RETURN-CODE WORKING STORAGE                 *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  COMMON RETURN-CODE CELL.  EVERY MAILTRIAGE BATCH
000700*          PROGRAM TESTS RTC-CODE AFTER EACH STEP AND FALLS
000800*          OUT OF ITS MAIN PROCESSING LOOP THE MOMENT IT GOES
000900*          NON-ZERO.  SAME IDEA AS THE OLD IESCNTL* FAMILY.
001000*
001100* CHANGE HISTORY ------------------------------------------------
001200* 01/09/1987 DLC ORIGINAL MEMBER, LIFTED OUT OF THE SECURITY
001300*                BATCH SUITE FOR REUSE BY MAILTRIAGE.
001400* END OF HISTORY ------------------------------------------------
001500*
001600 01  RTCMAN-WORK.
001700     03  RTC-CODE                   PIC S9(04)  COMP  VALUE ZERO.
001800         88  RTC-NORMAL                          VALUE 0.
001900         88  RTC-WARNING                         VALUE 4.
002000         88  RTC-ERROR                           VALUE 8.
002100         88  RTC-SEVERE                          VALUE 12.
002200     03  FILLER                     PIC  X(04).
