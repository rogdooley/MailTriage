000100*****************************************************************
000200*                                                                *
000300*    MTRMSG  -- MAILTRIAGE MESSAGE RECORD LAYOUT                *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  ONE ENTRY PER INGESTED E-MAIL MESSAGE, KEPT ACROSS RUNS.
000700*          MTRINGST ADDS TO IT (I-O, KEYED ON MSG-MESSAGE-ID, DUPLICATE
000800*          KEY IGNORED SO A RERUN OF THE SAME RAW FILE DOES NOT DOUBLE
000900*          THE STORE); MTRDAILY READS IT BY THE MSG-DATE-UTC ALTERNATE
001000*          KEY FOR ITS CHRONOLOGICAL WINDOW WALK; MTRWATCH READS IT
001100*          FLAT AND SORTS ITS OWN COPY BY THREAD/DATE.
001200*
001300* CHANGE HISTORY ------------------------------------------------
001400* 11/06/1986 DLC ORIGINAL LAYOUT.
001500* 06/30/1999 DLC Y2K -- MSG-DATE-UTC WAS 9(6) JULIAN, WIDENED TO
001600*                THE FULL ISO-Z STAMP SO CENTURY IS NEVER GUESSED.
001700* 04/02/2009 RAK ADDED MSG-HAS-ATTACH / MSG-ATTACH-NAMES FOR THE
001800*                ATTACHMENT-AWARE RULES REQUESTED BY INFOSEC.
001900* 09/14/2018 TLM WIDENED MSG-EXTRACTED-TEXT FOR LONGER EXCERPTS.
002000* 03/07/2019 CJW RECLASSIFIED THE STORE AS A KEYED FILE (MSG-MESSAGE-ID
002100*                PRIMARY, MSG-DATE-UTC ALTERNATE) SO MTRINGST CAN OPEN
002200*                IT I-O AND APPEND ACROSS RUNS INSTEAD OF REBUILDING IT
002300*                FROM SCRATCH EVERY TIME -- SEE MTRINGST/MTRDAILY.
002400* END OF HISTORY ------------------------------------------------
002500*
002600 01  MTR-MESSAGE-RECORD.
002700     03  MSG-MESSAGE-ID             PIC  X(64).
002800     03  MSG-ACCOUNT-ID             PIC  X(16).
002900     03  MSG-FOLDER                 PIC  X(16).
003000     03  MSG-DATE-UTC               PIC  X(20).
003100     03  MSG-SENDER                 PIC  X(60).
003200     03  MSG-SENDER-EMAIL           PIC  X(40).
003300     03  MSG-TO-ADDRS.
003400         05  MSG-TO-ADDR            PIC  X(40)  OCCURS 3 TIMES.
003500     03  MSG-CC-ADDRS.
003600         05  MSG-CC-ADDR            PIC  X(40)  OCCURS 3 TIMES.
003700     03  MSG-SUBJECT                PIC  X(60).
003800     03  MSG-INBOUND-FLAG           PIC  X(01).
003900         88  MSG-IS-INBOUND                     VALUE 'Y'.
004000         88  MSG-NOT-INBOUND                    VALUE 'N'.
004100     03  MSG-OUTBOUND-FLAG          PIC  X(01).
004200         88  MSG-IS-OUTBOUND                    VALUE 'Y'.
004300         88  MSG-NOT-OUTBOUND                   VALUE 'N'.
004400     03  MSG-EXTRACTED-TEXT         PIC  X(200).
004500     03  MSG-HAS-ATTACH             PIC  X(01).
004600         88  MSG-ATTACH-PRESENT                 VALUE 'Y'.
004700         88  MSG-ATTACH-ABSENT                  VALUE 'N'.
004800     03  MSG-ATTACH-NAMES           PIC  X(80).
004900     03  MSG-THREAD-ID              PIC  X(32).
005000     03  FILLER                     PIC  X(09).
