000100*****************************************************************
000200*                                                                *
000300*    MTRWIND -- MAILTRIAGE REPORTING-WINDOW RECORD LAYOUT        *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  ONE ENTRY PER CALENDAR DAY TO BE REPORTED ON, OLDEST
000700*          FIRST.  BUILT BY MTRWNDOW, CONSUMED BY MTRDAILY.
000800*
000900* CHANGE HISTORY ------------------------------------------------
001000* 03/09/1987 DLC ORIGINAL LAYOUT.
001100* END OF HISTORY ------------------------------------------------
001200*
001300 01  MTR-WINDOW-RECORD.
001400     03  WIN-LABEL-DATE              PIC  X(10).
001500     03  WIN-START-UTC               PIC  X(20).
001600     03  WIN-END-UTC                 PIC  X(20).
001700     03  FILLER                      PIC  X(06).
