000100*****************************************************************
000200*                                                                *
000300*    MTRNOTF -- MAILTRIAGE NOTIFY-STATE RECORD LAYOUT            *
000400*                                                                *
000500*****************************************************************
000600*REMARKS.  PERSISTENT COOLDOWN STATE FOR THE UNREPLIED WATCHER.
000700*          ONE ENTRY PER (RULE, THREAD) EVER NOTIFIED.  INDEXED,
000800*          KEYED ON NST-KEY (RULE-ID + THREAD-ID).  MAINTAINED
000900*          AND RE-READ BY MTRWATCH EACH RUN.
001000*
001100* CHANGE HISTORY ------------------------------------------------
001200* 03/04/1987 DLC ORIGINAL LAYOUT.
001300* END OF HISTORY ------------------------------------------------
001400*
001500 01  MTR-NOTIFY-RECORD.
001600     03  NST-KEY.
001700         05  NST-RULE-ID            PIC  X(16).
001800         05  NST-THREAD-ID          PIC  X(32).
001900     03  NST-NOTIFIED-AT-UTC        PIC  X(20).
002000     03  FILLER                     PIC  X(08).
