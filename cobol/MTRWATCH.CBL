000100************************************************************************
000200*    IDENTIFICATION DIVISION                                    
000300************************************************************************
000400 IDENTIFICATION DIVISION.
000500
000600 PROGRAM-ID.    MTRWATCH.
000700 AUTHOR.        R A KOWALSKI.
000800 DATE-WRITTEN.  MARCH 1991.
000900 DATE-COMPILED.
001000 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001100 SECURITY.      NONE.
001200*REMARKS.       SCANS MTRMSGF FOR THREADS THAT HAVE HAD NO
001300*               OUTBOUND REPLY WITHIN A WATCHED ADDRESS'S
001400*               SERVICE WINDOW.  WATCH-RULES (MTRWATR) NAME THE
001500*               ADDRESSES TO WATCH, THE SLA IN MINUTES, HOW FAR
001600*               BACK TO LOOK, AND HOW LONG TO WAIT BEFORE
001700*               RENOTIFYING THE SAME THREAD.  ONE SORT PASS
001800*               FINDS EACH THREAD'S LATEST MESSAGE; RULES ARE
001900*               THEN APPLIED TO THAT MESSAGE ALONE.  THREADS
002000*               PASSING ALL TESTS ARE RECORDED ON MTRNOTF (SO
002100*               THE COOLDOWN HOLDS ACROSS RUNS) AND LISTED ON
002200*               THE MTRALRT REPORT, FIVE NEWEST PER RULE.
002300
002400* CHANGE HISTORY ------------------------------------------------
002500* 03/11/1991 RAK ORIGINAL PROGRAM.
002600* 09/02/1992 RAK ADDED THE PER-RULE COOLDOWN SO A SLOW THREAD
002700*                DID NOT RENOTIFY THE MAIL ROOM EVERY SINGLE
002800*                RUN UNTIL SOMEONE FINALLY REPLIED.
002900* 07/19/1994 DLC WIDENED WRT-ADDR-TABLE TO 10 ENTRIES PER RULE --
003000*                PURCHASING WANTED ONE RULE TO COVER BOTH THE
003100*                OLD AND NEW BUYER DISTRIBUTION ADDRESSES.
003200* 06/28/1999 RAK Y2K -- ALL DATE WORK RUNS THROUGH DTEMAN ON THE
003300*                FULL ISO-Z STAMP, NO TWO-DIGIT YEARS HELD
003400*                ANYWHERE IN THIS PROGRAM.  REVIEWED, NO CHANGE
003500*                REQUIRED BEYOND THIS NOTE.
003600* 11/03/2003 TLM CHANGED THE TARGET-ADDRESS MATCH TO CONSIDER CC
003700*                ADDRESSES AS WELL AS TO -- SEVERAL WATCHED
003800*                MAILBOXES ARE ONLY EVER CARBON-COPIED.
003900* 05/17/2011 RAK ADDED THE TOP-FIVE-NEWEST LIST TO THE ALERT
004000*                REPORT SO THE MAIL ROOM SUPERVISOR DOES NOT
004100*                HAVE TO OPEN MTRNOTF TO SEE WHAT IS WAITING.
004200* 02/09/2016 TLM SKIP RULES WITH NO TARGET ADDRESS OR A ZERO SLA
004300*                OR LOOKBACK -- A BLANK WATCH-RULE CARD HAD BEEN
004400*                MATCHING EVERYTHING.
004500* 03/07/2019 CJW MTRMSGF IS NOW INDEXED ON MSG-MESSAGE-ID SO
004600*                MTRINGST CAN APPEND TO IT ACROSS RUNS (SEE
004700*                MTRINGST).  NO LOGIC CHANGE HERE -- THIS PROGRAM
004800*                SORTS ITS OWN COPY OF MTRMSGF BY THREAD/DATE
004900*                ANYWAY, SO THE PHYSICAL ORDER MTRMSGF IS READ IN
005000*                NEVER MATTERED.
005100* END OF HISTORY ------------------------------------------------
005200
005300************************************************************************
005400*    ENVIRONMENT DIVISION                                       
005500************************************************************************
005600 ENVIRONMENT DIVISION.
005700
005800************************************************************************
005900*    CONFIGURATION SECTION                                      
006000************************************************************************
006100 CONFIGURATION SECTION.
006200
006300 SOURCE-COMPUTER. IBM-2086-A04-140.
006400 OBJECT-COMPUTER. IBM-2086-A04-140.
006500
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900************************************************************************
007000*    INPUT-OUTPUT SECTION                                       
007100************************************************************************
007200 INPUT-OUTPUT SECTION.
007300
007400 FILE-CONTROL.
007500     SELECT MTRWATF-FILE  ASSIGN TO MTRWATF
007600             ORGANIZATION   IS SEQUENTIAL
007700             FILE STATUS    IS FILE1-STAT FILE1-FDBK.
007800
007900     SELECT MTRMSGF-FILE  ASSIGN TO MTRMSGF
008000             ORGANIZATION   IS INDEXED
008100             RECORD KEY     IS MSG-MESSAGE-ID
008200             FILE STATUS    IS FILE2-STAT FILE2-FDBK.
008300
008400     SELECT MTRNOTF-FILE  ASSIGN TO MTRNOTF
008500             ACCESS IS RANDOM   INDEXED
008600             RECORD KEY IS NST-KEY
008700             FILE STATUS    IS FILE3-STAT FILE3-FDBK.
008800
008900     SELECT MTRALTF-FILE  ASSIGN TO MTRALTF
009000             ORGANIZATION   IS SEQUENTIAL
009100             FILE STATUS    IS FILE4-STAT FILE4-FDBK.
009200
009300     SELECT SORT-WKFILE   ASSIGN TO SORTWK1.
009400
009500************************************************************************
009600*    DATA DIVISION                                              
009700************************************************************************
009800 DATA DIVISION.
009900
010000************************************************************************
010100*    FILE SECTION                                               
010200************************************************************************
010300 FILE SECTION.
010400
010500 FD  MTRWATF-FILE
010600     RECORDING MODE IS F.
010700     COPY MTRWATR.
010800
010900 FD  MTRMSGF-FILE.
011000     COPY MTRMSG.
011100
011200 FD  MTRNOTF-FILE.
011300     COPY MTRNOTF.
011400
011500 FD  MTRALTF-FILE
011600     RECORDING MODE IS F.
011700 01  MTR-ALERT-RECORD               PIC  X(132).
011800
011900 SD  SORT-WKFILE.
012000     COPY MTRMSG REPLACING ==MTR-MESSAGE-RECORD==
012100             BY  ==SORT-RECORD==
012200             ==MSG-== BY ==SRT-==.
012300
012400************************************************************************
012500*    WORKING-STORAGE SECTION                                    
012600************************************************************************
012700 WORKING-STORAGE SECTION.
012800
012900 01  WS-FIELDS.
013000     03  THIS-PGM                   PIC  X(08)   VALUE 'MTRWATCH'.
013100     03  FILE1-STAT                 PIC  X(02).
013200     03  FILE1-FDBK                 PIC  X(06).
013300     03  FILE2-STAT                 PIC  X(02).
013400     03  FILE2-FDBK                 PIC  X(06).
013500     03  FILE3-STAT                 PIC  X(02).
013600     03  FILE3-FDBK                 PIC  X(06).
013700     03  FILE4-STAT                 PIC  X(02).
013800     03  FILE4-FDBK                 PIC  X(06).
013900     03  RULEX                      PIC S9(04)   COMP  VALUE 1.
014000     03  MSGX                       PIC S9(04)   COMP  VALUE 2.
014100     03  NOTFX                      PIC S9(04)   COMP  VALUE 3.
014200     03  ALRTX                      PIC S9(04)   COMP  VALUE 4.
014300
014400     COPY VSMSTATW.
014500     COPY RTCMAN.
014600
014700*    FIELDS PASSED TO DTEMAN -- SAME SHAPE AS THE SUBPROGRAM'S OWN
014800*    DTEMAN-PARMS LINKAGE, PER THE SHOP'S CALLING CONVENTION.
014900 01  WS-DTEMAN-PARMS.
015000     03  DTE-REQUEST-CODE           PIC  X(01).
015100         88  DTE-REQUEST-CURRENT-UTC             VALUE '1'.
015200         88  DTE-REQUEST-MINUTES-BETWEEN         VALUE '2'.
015300         88  DTE-REQUEST-ADD-DAYS                VALUE '3'.
015400         88  DTE-REQUEST-VALIDATE-DATE           VALUE '4'.
015500     03  DTE-RETURN-CODE            PIC S9(04)   COMP.
015600         88  DTE-REQUEST-COMPLETED               VALUE 0.
015700         88  DTE-REQUEST-INVALID                 VALUE 8.
015800     03  DTE-CURRENT-UTC            PIC  X(20).
015900     03  DTE-TS-1                   PIC  X(20).
016000     03  DTE-TS-2                   PIC  X(20).
016100     03  DTE-MINUTES-DIFF           PIC S9(09)   COMP.
016200     03  DTE-BASE-DATE              PIC  X(10).
016300     03  DTE-DAY-OFFSET             PIC S9(05)   COMP.
016400     03  DTE-RESULT-DATE            PIC  X(10).
016500     03  DTE-CHECK-HH               PIC  9(02).
016600     03  DTE-CHECK-MM               PIC  9(02).
016700
016800*    CURRENT RUN TIMESTAMP, FETCHED ONCE AT INITIALIZATION.  EVERY
016900*    SLA, LOOKBACK AND COOLDOWN TEST IN THE RUN IS MADE AGAINST
017000*    THIS SAME INSTANT.
017100 01  WS-NOW-UTC                    PIC  X(20).
017200 01  WS-NOW-UTC-PARTS REDEFINES WS-NOW-UTC.
017300     03  WS-NOW-DATE                PIC  X(10).
017400     03  FILLER                     PIC  X(10).
017500
017600*    ONE ENTRY PER RULE-ID, BUILT FROM THE GROUPED MTRWATR RECORDS
017700*    BEFORE THE MESSAGE FILE IS EVER SORTED.  WRT-CUTOFF-DATE IS
017800*    WS-NOW-DATE WALKED BACK WRT-LOOKBACK-DAYS VIA DTEMAN.
017900 01  WS-RULE-CONTROL.
018000     03  WS-RULE-MAX                PIC S9(04)   COMP  VALUE +20.
018100     03  WS-RULE-COUNT              PIC S9(04)   COMP  VALUE ZERO.
018200     03  WS-RULE-OVERFLOW-COUNT     PIC S9(04)   COMP  VALUE ZERO.
018300     03  WS-ADDR-OVERFLOW-COUNT     PIC S9(04)   COMP  VALUE ZERO.
018400     03  WS-RULE-SUB                PIC S9(04)   COMP.
018500     03  WS-ADDR-SUB                PIC S9(04)   COMP.
018600     03  WS-CAND-SUB                PIC S9(04)   COMP.
018700     03  WS-TOP-SUB                 PIC S9(04)   COMP.
018800     03  WS-TOP-INS-SUB             PIC S9(04)   COMP.
018900     03  WS-TOP-SHIFT-FROM          PIC S9(04)   COMP.
019000
019100 01  WS-RULE-TABLE.
019200     03  WRT-ENTRY OCCURS 20 TIMES.
019300         05  WRT-RULE-ID            PIC  X(16).
019400         05  WRT-SLA-MINUTES        PIC  9(05).
019500         05  WRT-LOOKBACK-DAYS      PIC  9(03).
019600         05  WRT-COOLDOWN-MINUTES   PIC  9(05).
019700         05  WRT-CUTOFF-DATE        PIC  X(10).
019800         05  WRT-VALID-SWITCH       PIC  X(01).
019900             88  WRT-IS-VALID                    VALUE 'Y'.
020000             88  WRT-NOT-VALID                   VALUE 'N'.
020100         05  WRT-ADDR-COUNT         PIC S9(04)   COMP.
020200         05  WRT-ADDR-TABLE         PIC  X(40)   OCCURS 10 TIMES.
020300         05  WRT-ADDR-DUMP REDEFINES WRT-ADDR-TABLE
020400                 PIC  X(400).
020500         05  WRT-ALERT-COUNT        PIC S9(05)   COMP.
020600         05  WRT-TOP-COUNT          PIC S9(04)   COMP.
020700         05  WRT-TOP-ENTRY OCCURS 5 TIMES.
020800             10  WRT-TOP-DATE       PIC  X(20).
020900             10  WRT-TOP-SUBJECT    PIC  X(60).
021000             10  WRT-TOP-SENDER     PIC  X(60).
021100
021200*    SEQUENTIAL-READ LOOKAHEAD BUFFER FOR MTRWATR -- THE FILE IS
021300*    GROUPED BY RULE-ID BUT NOT OTHERWISE SORTED, SO THE RULE
021400*    TABLE IS BUILT WITH THE SAME ONE-RECORD-AHEAD TECHNIQUE
021500*    MTRDAILY USES ON MTRMSGF.
021600 01  WS-RULE-READ-CONTROL.
021700     03  WS-RULE-PEND-SWITCH        PIC  X(01)   VALUE 'N'.
021800         88  WS-RULE-IS-PENDING                  VALUE 'Y'.
021900         88  WS-RULE-NOT-PENDING                 VALUE 'N'.
022000
022100     COPY MTRWATR REPLACING ==MTR-WATCH-RULE-RECORD==
022200            BY  ==WS-PEND-RULE-RECORD==
022300            ==WRL-== BY ==PRL-==.
022400
022500*    ONE SORT PASS GROUPS MTRMSGF BY THREAD, ASCENDING BY DATE
022600*    WITHIN THREAD, SO THE LAST RECORD RETURNED FOR A GIVEN
022700*    THREAD-ID IS ALWAYS ITS LATEST ACTIVITY -- NO CONTROL TOTALS
022800*    OR RE-READ OF MTRMSGF ARE NEEDED ONCE THE SORT STARTS.
022900 01  WS-SORT-CONTROL.
023000     03  WS-CUR-THREAD-ID           PIC  X(32).
023100     03  WS-GROUP-PEND-SWITCH       PIC  X(01)   VALUE 'N'.
023200         88  WS-GROUP-IS-PENDING                 VALUE 'Y'.
023300         88  WS-GROUP-NOT-PENDING                VALUE 'N'.
023400     03  WS-SORT-EOF-SWITCH         PIC  X(01)   VALUE 'N'.
023500         88  WS-NO-MORE-SORT-RECS                VALUE 'Y'.
023600         88  WS-MORE-SORT-RECS                   VALUE 'N'.
023700
023800     COPY MTRMSG REPLACING ==MTR-MESSAGE-RECORD==
023900            BY  ==WS-WORK-MESSAGE==
024000            ==MSG-== BY ==WRK-==.
024100
024200     COPY MTRMSG REPLACING ==MTR-MESSAGE-RECORD==
024300            BY  ==WS-HOLD-MESSAGE==
024400            ==MSG-== BY ==HLD-==.
024500
024600*    SIX CANDIDATE ADDRESSES (3 TO + 3 CC) OFF THE HELD MESSAGE,
024700*    TESTED AGAINST THE RULE'S TARGET-ADDRESS TABLE.
024800 01  WS-MATCH-FIELDS.
024900     03  WS-CAND-ADDR-TABLE         PIC  X(40)   OCCURS 6 TIMES.
025000     03  WS-CAND-ADDR-DUMP REDEFINES WS-CAND-ADDR-TABLE
025100             PIC  X(240).
025200     03  WS-TARGET-MATCH-SWITCH     PIC  X(01).
025300         88  WS-TARGET-MATCHED                   VALUE 'Y'.
025400         88  WS-TARGET-NOT-MATCHED               VALUE 'N'.
025500     03  WS-SLA-SWITCH              PIC  X(01).
025600         88  WS-SLA-PASSED                       VALUE 'Y'.
025700         88  WS-SLA-NOT-PASSED                   VALUE 'N'.
025800     03  WS-COOLDOWN-SWITCH         PIC  X(01).
025900         88  WS-COOLDOWN-PASSED                  VALUE 'Y'.
026000         88  WS-COOLDOWN-NOT-PASSED              VALUE 'N'.
026100     03  WS-NOTIFY-EXISTS-SWITCH    PIC  X(01).
026200         88  WS-NOTIFY-REC-EXISTS                VALUE 'Y'.
026300         88  WS-NOTIFY-REC-NOT-EXISTS            VALUE 'N'.
026400     03  WS-EFF-COOLDOWN-MIN        PIC S9(05)   COMP.
026500
026600 01  WS-REPORT-FIELDS.
026700     03  WS-ALERT-RULE-ID           PIC  X(16).
026800     03  WS-ALERT-COUNT-ED          PIC  ZZZZ9.
026900     03  WS-ALERT-SLA-ED            PIC  ZZZZ9.
027000     03  WS-ALERT-SUBJECT           PIC  X(60).
027100     03  WS-ALERT-SENDER            PIC  X(60).
027200
027300************************************************************************
027400*    PROCEDURE DIVISION                                         
027500************************************************************************
027600 PROCEDURE DIVISION.
027700
027800************************************************************************
027900*    MAINLINE ROUTINE                                           
028000************************************************************************
028100 A00-MAINLINE-ROUTINE.
028200     PERFORM B10-INITIALIZATION     THRU B15-EXIT.
028300     IF  RTC-CODE = ZERO
028400         SORT SORT-WKFILE
028500             ON ASCENDING KEY SRT-THREAD-ID SRT-DATE-UTC
028600             INPUT PROCEDURE  IS D00-RELEASE-MESSAGES
028700                 THRU D99-EXIT-PROCESS
028800             OUTPUT PROCEDURE IS E00-SELECT-LATEST    THRU E99-EXIT
028900         PERFORM G00-WRITE-ALERT-REPORT THRU G99-EXIT
029000     END-IF.
029100     PERFORM B20-TERMINATION        THRU B25-EXIT.
029200     GOBACK.
029300
029400************************************************************************
029500*    PROGRAM INITIALIZATION ROUTINE                              
029600************************************************************************
029700 B10-INITIALIZATION.
029800     COPY BATCHINI.
029900
030000     MOVE 4                          TO STAT-TOTL.
030100     MOVE 'MTRWATF '                TO VSAM-FILE(RULEX).
030200     MOVE 16                         TO VSAM-KEYL(RULEX).
030300     MOVE 'MTRMSGF '                TO VSAM-FILE(MSGX).
030400     MOVE 32                         TO VSAM-KEYL(MSGX).
030500     MOVE 'MTRNOTF '                TO VSAM-FILE(NOTFX).
030600     MOVE 48                         TO VSAM-KEYL(NOTFX).
030700     MOVE 'MTRALTF '                TO VSAM-FILE(ALRTX).
030800     MOVE 132                        TO VSAM-KEYL(ALRTX).
030900
031000     OPEN INPUT  MTRWATF-FILE.
031100     SET  FUNC-OPEN                  TO TRUE.
031200     MOVE RULEX                      TO VSUB.
031300     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
031400     IF  RTC-CODE NOT = ZERO
031500         GO TO B15-EXIT
031600     END-IF.
031700
031800     OPEN INPUT  MTRMSGF-FILE.
031900     SET  FUNC-OPEN                  TO TRUE.
032000     MOVE MSGX                       TO VSUB.
032100     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
032200     IF  RTC-CODE NOT = ZERO
032300         GO TO B15-EXIT
032400     END-IF.
032500
032600     OPEN I-O    MTRNOTF-FILE.
032700     SET  FUNC-OPEN                  TO TRUE.
032800     MOVE NOTFX                      TO VSUB.
032900     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
033000     IF  RTC-CODE NOT = ZERO
033100         GO TO B15-EXIT
033200     END-IF.
033300
033400     OPEN OUTPUT MTRALTF-FILE.
033500     SET  FUNC-OPEN                  TO TRUE.
033600     MOVE ALRTX                      TO VSUB.
033700     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
033800     IF  RTC-CODE NOT = ZERO
033900         GO TO B15-EXIT
034000     END-IF.
034100
034200*    FETCH "NOW" ONCE -- EVERY LOOKBACK, SLA AND COOLDOWN TEST
034300*    IN THIS RUN IS MADE AGAINST THIS SAME INSTANT.
034400     SET  DTE-REQUEST-CURRENT-UTC    TO TRUE.
034500     CALL 'DTEMAN' USING WS-DTEMAN-PARMS.
034600     MOVE DTE-CURRENT-UTC            TO WS-NOW-UTC.
034700
034800     SET  WS-RULE-NOT-PENDING        TO TRUE.
034900     PERFORM C05-READ-NEXT-RULE     THRU C05-EXIT.
035000     PERFORM C10-BUILD-RULE-TABLE   THRU C15-EXIT
035100         UNTIL WS-RULE-NOT-PENDING
035200         OR RTC-CODE NOT = ZERO.
035300     PERFORM C20-FINALIZE-RULES     THRU C25-EXIT.
035400 B15-EXIT.
035500     EXIT.
035600
035700************************************************************************
035800*    PROGRAM TERMINATION ROUTINE                                 
035900************************************************************************
036000 B20-TERMINATION.
036100     CLOSE MTRWATF-FILE
036200             MTRMSGF-FILE
036300             MTRNOTF-FILE
036400             MTRALTF-FILE.
036500     COPY BATCHRTN.
036600 B25-EXIT.
036700     EXIT.
036800
036900     COPY VSMSTATP.
037000
037100************************************************************************
037200*    C-SERIES -- BUILD THE IN-MEMORY RULE TABLE FROM MTRWATR     
037300************************************************************************
037400*    READ THE NEXT WATCH-RULE RECORD INTO THE LOOKAHEAD BUFFER.
037500 C05-READ-NEXT-RULE.
037600     SET  FUNC-READNEXT              TO TRUE.
037700     MOVE RULEX                      TO VSUB.
037800     READ MTRWATF-FILE RECORD INTO WS-PEND-RULE-RECORD.
037900     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
038000     IF  STAT-EOFILE(RULEX) OR RTC-CODE NOT = ZERO
038100         SET  WS-RULE-NOT-PENDING    TO TRUE
038200     ELSE
038300         SET  WS-RULE-IS-PENDING     TO TRUE
038400     END-IF.
038500 C05-EXIT.
038600     EXIT.
038700
038800*    ONE NEW WRT-ENTRY PER DISTINCT RULE-ID; EACH FOLLOWING
038900*    RECORD FOR THE SAME RULE-ID ONLY ADDS A TARGET ADDRESS.
039000 C10-BUILD-RULE-TABLE.
039100     IF  WS-RULE-COUNT = ZERO
039200         OR  PRL-RULE-ID NOT = WRT-RULE-ID(WS-RULE-COUNT)
039300         PERFORM C11-START-ONE-RULE  THRU C11-EXIT
039400     ELSE
039500         PERFORM C12-ADD-ONE-ADDRESS THRU C12-EXIT
039600     END-IF.
039700     PERFORM C05-READ-NEXT-RULE     THRU C05-EXIT.
039800 C15-EXIT.
039900     EXIT.
040000
040100 C11-START-ONE-RULE.
040200     IF  WS-RULE-COUNT >= WS-RULE-MAX
040300         ADD  1                       TO WS-RULE-OVERFLOW-COUNT
040400     ELSE
040500         ADD  1                       TO WS-RULE-COUNT
040600         MOVE PRL-RULE-ID             TO WRT-RULE-ID(WS-RULE-COUNT)
040700         MOVE PRL-SLA-MINUTES         TO WRT-SLA-MINUTES(WS-RULE-COUNT)
040800         MOVE PRL-LOOKBACK-DAYS       TO
040900                 WRT-LOOKBACK-DAYS(WS-RULE-COUNT)
041000         MOVE PRL-COOLDOWN-MINUTES    TO
041100                 WRT-COOLDOWN-MINUTES(WS-RULE-COUNT)
041200         MOVE ZERO                    TO WRT-ADDR-COUNT(WS-RULE-COUNT)
041300         MOVE ZERO                    TO WRT-ALERT-COUNT(WS-RULE-COUNT)
041400         MOVE ZERO                    TO WRT-TOP-COUNT(WS-RULE-COUNT)
041500         PERFORM C13-COMPUTE-CUTOFF  THRU C13-EXIT
041600         PERFORM C12-ADD-ONE-ADDRESS THRU C12-EXIT
041700     END-IF.
041800 C11-EXIT.
041900     EXIT.
042000
042100*    CUTOFF DATE = WS-NOW-DATE WALKED BACK WRT-LOOKBACK-DAYS.
042200 C13-COMPUTE-CUTOFF.
042300     SET  DTE-REQUEST-ADD-DAYS       TO TRUE.
042400     MOVE WS-NOW-DATE                TO DTE-BASE-DATE.
042500     COMPUTE DTE-DAY-OFFSET = 0 -
042600             WRT-LOOKBACK-DAYS(WS-RULE-COUNT).
042700     CALL 'DTEMAN' USING WS-DTEMAN-PARMS.
042800     IF  DTE-REQUEST-INVALID
042900         MOVE WS-NOW-DATE             TO WRT-CUTOFF-DATE(WS-RULE-COUNT)
043000     ELSE
043100         MOVE DTE-RESULT-DATE         TO
043200                 WRT-CUTOFF-DATE(WS-RULE-COUNT)
043300     END-IF.
043400 C13-EXIT.
043500     EXIT.
043600
043700 C12-ADD-ONE-ADDRESS.
043800     IF  PRL-TARGET-ADDR NOT = SPACES
043900         IF  WRT-ADDR-COUNT(WS-RULE-COUNT) >= 10
044000             ADD  1                   TO WS-ADDR-OVERFLOW-COUNT
044100         ELSE
044200             ADD  1                   TO WRT-ADDR-COUNT(WS-RULE-COUNT)
044300             MOVE PRL-TARGET-ADDR     TO
044400                     WRT-ADDR-TABLE(WS-RULE-COUNT,
044500                     WRT-ADDR-COUNT(WS-RULE-COUNT))
044600         END-IF
044700     END-IF.
044800 C12-EXIT.
044900     EXIT.
045000
045100*    A RULE WITH NO TARGET ADDRESS, OR A ZERO SLA OR LOOKBACK,
045200*    PRODUCES NOTHING -- FLAG IT HERE RATHER THAN GUARD EVERY
045300*    TEST DOWNSTREAM AGAINST DIVIDE-BY-ZERO OR EMPTY TABLES.
045400 C20-FINALIZE-RULES.
045500     PERFORM C21-FINALIZE-ONE-RULE  THRU C21-EXIT
045600         VARYING WS-RULE-SUB FROM 1 BY 1
045700             UNTIL WS-RULE-SUB > WS-RULE-COUNT.
045800 C25-EXIT.
045900     EXIT.
046000
046100 C21-FINALIZE-ONE-RULE.
046200     SET  WRT-IS-VALID(WS-RULE-SUB)  TO TRUE.
046300     IF  WRT-ADDR-COUNT(WS-RULE-SUB) = ZERO
046400         OR  WRT-SLA-MINUTES(WS-RULE-SUB) = ZERO
046500         OR  WRT-LOOKBACK-DAYS(WS-RULE-SUB) = ZERO
046600         SET  WRT-NOT-VALID(WS-RULE-SUB) TO TRUE
046700     END-IF.
046800     IF  WRT-COOLDOWN-MINUTES(WS-RULE-SUB) < 1
046900         MOVE 1                      TO
047000                 WRT-COOLDOWN-MINUTES(WS-RULE-SUB)
047100     END-IF.
047200 C21-EXIT.
047300     EXIT.
047400
047500************************************************************************
047600*    D-SERIES -- SORT INPUT PROCEDURE, RELEASE EVERY MESSAGE     
047700************************************************************************
047800 D00-RELEASE-MESSAGES.
047900     PERFORM D10-RELEASE-ONE-MESSAGE THRU D15-EXIT
048000         UNTIL STAT-EOFILE(MSGX)
048100         OR RTC-CODE NOT = ZERO.
048200 D99-EXIT-PROCESS.
048300     EXIT.
048400
048500 D10-RELEASE-ONE-MESSAGE.
048600     SET  FUNC-READNEXT              TO TRUE.
048700     MOVE MSGX                       TO VSUB.
048800     READ MTRMSGF-FILE RECORD.
048900     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
049000     IF  NOT STAT-EOFILE(MSGX) AND RTC-CODE = ZERO
049100         RELEASE SORT-RECORD FROM MTR-MESSAGE-RECORD
049200     END-IF.
049300 D15-EXIT.
049400     EXIT.
049500
049600************************************************************************
049700*    E-SERIES -- SORT OUTPUT PROCEDURE, KEEP LATEST OF EACH GROUP
049800************************************************************************
049900*    MESSAGES COME BACK ASCENDING BY THREAD, THEN BY DATE WITHIN
050000*    THREAD -- THE LAST RECORD SEEN BEFORE THE THREAD-ID CHANGES
050100*    IS THAT THREAD'S LATEST ACTIVITY.  WS-HOLD-MESSAGE CARRIES
050200*    IT FORWARD UNTIL THE GROUP BREAK IS CONFIRMED.
050300 E00-SELECT-LATEST.
050400     RETURN SORT-WKFILE RECORD INTO WS-WORK-MESSAGE
050500         AT END
050600             SET  WS-NO-MORE-SORT-RECS TO TRUE
050700     END-RETURN.
050800     IF  WS-NO-MORE-SORT-RECS
050900         IF  WS-GROUP-IS-PENDING
051000             PERFORM F00-APPLY-RULES-TO-THREAD THRU F05-EXIT
051100         END-IF
051200         GO TO E99-EXIT
051300     END-IF.
051400     IF  WS-GROUP-IS-PENDING AND WRK-THREAD-ID = WS-CUR-THREAD-ID
051500         MOVE WS-WORK-MESSAGE         TO WS-HOLD-MESSAGE
051600         GO TO E00-SELECT-LATEST
051700     END-IF.
051800     IF  WS-GROUP-IS-PENDING
051900         PERFORM F00-APPLY-RULES-TO-THREAD THRU F05-EXIT
052000     END-IF.
052100     MOVE WS-WORK-MESSAGE            TO WS-HOLD-MESSAGE.
052200     MOVE WRK-THREAD-ID              TO WS-CUR-THREAD-ID.
052300     SET  WS-GROUP-IS-PENDING        TO TRUE.
052400     GO TO E00-SELECT-LATEST.
052500 E99-EXIT.
052600     EXIT.
052700
052800************************************************************************
052900*    F-SERIES -- TEST ONE THREAD'S LATEST MESSAGE AGAINST EVERY  
053000************************************************************************
053100*    RULE IN THE TABLE                                          
053200 F00-APPLY-RULES-TO-THREAD.
053300     PERFORM F10-TEST-ONE-RULE  THRU F15-EXIT
053400         VARYING WS-RULE-SUB FROM 1 BY 1
053500             UNTIL WS-RULE-SUB > WS-RULE-COUNT.
053600 F05-EXIT.
053700     EXIT.
053800
053900 F10-TEST-ONE-RULE.
054000     IF  WRT-IS-VALID(WS-RULE-SUB)
054100         AND HLD-DATE-UTC(1:10) >= WRT-CUTOFF-DATE(WS-RULE-SUB)
054200         AND HLD-IS-INBOUND
054300         PERFORM F20-TEST-TARGET-MATCH THRU F25-EXIT
054400         IF  WS-TARGET-MATCHED
054500             PERFORM F30-TEST-SLA     THRU F35-EXIT
054600             IF  WS-SLA-PASSED
054700                 PERFORM F40-TEST-COOLDOWN THRU F45-EXIT
054800                 IF  WS-COOLDOWN-PASSED
054900                     PERFORM F50-RECORD-NOTIFICATION THRU F55-EXIT
055000                 END-IF
055100             END-IF
055200         END-IF
055300     END-IF.
055400 F15-EXIT.
055500     EXIT.
055600
055700*    BUILD THE SIX-SLOT CANDIDATE LIST OFF THE HELD MESSAGE, THEN
055800*    SCAN IT AGAINST EVERY TARGET ADDRESS THE RULE CARRIES.
055900 F20-TEST-TARGET-MATCH.
056000     MOVE HLD-TO-ADDR(1)             TO WS-CAND-ADDR-TABLE(1).
056100     MOVE HLD-TO-ADDR(2)             TO WS-CAND-ADDR-TABLE(2).
056200     MOVE HLD-TO-ADDR(3)             TO WS-CAND-ADDR-TABLE(3).
056300     MOVE HLD-CC-ADDR(1)             TO WS-CAND-ADDR-TABLE(4).
056400     MOVE HLD-CC-ADDR(2)             TO WS-CAND-ADDR-TABLE(5).
056500     MOVE HLD-CC-ADDR(3)             TO WS-CAND-ADDR-TABLE(6).
056600     SET  WS-TARGET-NOT-MATCHED      TO TRUE.
056700     PERFORM F21-TEST-ONE-RULE-ADDR THRU F21-EXIT
056800         VARYING WS-ADDR-SUB FROM 1 BY 1
056900             UNTIL WS-ADDR-SUB > WRT-ADDR-COUNT(WS-RULE-SUB).
057000 F25-EXIT.
057100     EXIT.
057200
057300 F21-TEST-ONE-RULE-ADDR.
057400     IF  WRT-ADDR-TABLE(WS-RULE-SUB, WS-ADDR-SUB) NOT = SPACES
057500         PERFORM F22-TEST-ONE-CAND-ADDR THRU F22-EXIT
057600             VARYING WS-CAND-SUB FROM 1 BY 1
057700                 UNTIL WS-CAND-SUB > 6.
057800     END-IF.
057900 F21-EXIT.
058000     EXIT.
058100
058200 F22-TEST-ONE-CAND-ADDR.
058300     IF  WS-CAND-ADDR-TABLE(WS-CAND-SUB) NOT = SPACES
058400         AND WS-CAND-ADDR-TABLE(WS-CAND-SUB) =
058500             WRT-ADDR-TABLE(WS-RULE-SUB, WS-ADDR-SUB)
058600         SET  WS-TARGET-MATCHED      TO TRUE
058700     END-IF.
058800 F22-EXIT.
058900     EXIT.
059000
059100*    AGE OF THE THREAD'S LATEST MESSAGE, IN WHOLE MINUTES, MUST
059200*    MEET OR EXCEED THE RULE'S SLA.
059300 F30-TEST-SLA.
059400     SET  DTE-REQUEST-MINUTES-BETWEEN TO TRUE.
059500     MOVE HLD-DATE-UTC               TO DTE-TS-1.
059600     MOVE WS-NOW-UTC                 TO DTE-TS-2.
059700     CALL 'DTEMAN' USING WS-DTEMAN-PARMS.
059800     IF  DTE-MINUTES-DIFF >= WRT-SLA-MINUTES(WS-RULE-SUB)
059900         SET  WS-SLA-PASSED          TO TRUE
060000     ELSE
060100         SET  WS-SLA-NOT-PASSED      TO TRUE
060200     END-IF.
060300 F35-EXIT.
060400     EXIT.
060500
060600*    A THREAD ALREADY NOTIFIED FOR THIS RULE WITHIN THE COOLDOWN
060700*    WINDOW IS SKIPPED; NO PRIOR NOTIFY-STATE ROW NEVER COOLS.
060800 F40-TEST-COOLDOWN.
060900     MOVE WRT-RULE-ID(WS-RULE-SUB)   TO NST-RULE-ID.
061000     MOVE HLD-THREAD-ID              TO NST-THREAD-ID.
061100     READ MTRNOTF-FILE RECORD
061200         INVALID KEY
061300             SET  WS-NOTIFY-REC-NOT-EXISTS TO TRUE
061400         NOT INVALID KEY
061500             SET  WS-NOTIFY-REC-EXISTS    TO TRUE
061600     END-READ.
061700     IF  WS-NOTIFY-REC-NOT-EXISTS
061800         SET  WS-COOLDOWN-PASSED     TO TRUE
061900     ELSE
062000         SET  DTE-REQUEST-MINUTES-BETWEEN TO TRUE
062100         MOVE NST-NOTIFIED-AT-UTC    TO DTE-TS-1
062200         MOVE WS-NOW-UTC             TO DTE-TS-2
062300         CALL 'DTEMAN' USING WS-DTEMAN-PARMS
062400         IF  DTE-MINUTES-DIFF >= WRT-COOLDOWN-MINUTES(WS-RULE-SUB)
062500             SET  WS-COOLDOWN-PASSED  TO TRUE
062600         ELSE
062700             SET  WS-COOLDOWN-NOT-PASSED TO TRUE
062800         END-IF
062900     END-IF.
063000 F45-EXIT.
063100     EXIT.
063200
063300*    UPSERT NOTIFY-STATE, BUMP THE RULE'S ALERT COUNT, AND OFFER
063400*    THIS THREAD TO THE RULE'S TOP-FIVE-NEWEST LIST.
063500 F50-RECORD-NOTIFICATION.
063600     MOVE WS-NOW-UTC                 TO NST-NOTIFIED-AT-UTC.
063700     IF  WS-NOTIFY-REC-EXISTS
063800         SET  FUNC-REWRITE           TO TRUE
063900         MOVE NOTFX                  TO VSUB
064000         REWRITE MTR-NOTIFY-RECORD
064100     ELSE
064200         SET  FUNC-WRITE             TO TRUE
064300         MOVE NOTFX                  TO VSUB
064400         WRITE MTR-NOTIFY-RECORD
064500     END-IF.
064600     PERFORM B90-CHECK-STATUS       THRU B95-EXIT-CHECK.
064700     ADD  1                          TO WRT-ALERT-COUNT(WS-RULE-SUB).
064800     PERFORM P60-INSERT-TOP-FIVE    THRU P65-EXIT.
064900 F55-EXIT.
065000     EXIT.
065100
065200************************************************************************
065300*    P-SERIES -- KEEP THE RULE'S FIVE MOST RECENT NOTIFIED       
065400************************************************************************
065500*    THREADS, NEWEST FIRST                                      
065600*    INSERTION-SORT INTO A 5-SLOT ARRAY.  IF THE ARRAY IS FULL
065700*    AND THE NEW ENTRY IS NOT NEWER THAN THE OLDEST KEPT ENTRY
065800*    IT IS DROPPED FROM THE DISPLAY LIST (IT STILL COUNTED
065900*    TOWARD WRT-ALERT-COUNT IN F50).
066000 P60-INSERT-TOP-FIVE.
066100     IF  WRT-TOP-COUNT(WS-RULE-SUB) < 5
066200         OR  HLD-DATE-UTC >
066300             WRT-TOP-DATE(WS-RULE-SUB, WRT-TOP-COUNT(WS-RULE-SUB))
066400         PERFORM P61-FIND-INSERT-SLOT   THRU P61-EXIT
066500         IF  WRT-TOP-COUNT(WS-RULE-SUB) < 5
066600             COMPUTE WS-TOP-SHIFT-FROM =
066700                 WRT-TOP-COUNT(WS-RULE-SUB) + 1
066800         ELSE
066900             MOVE 5                   TO WS-TOP-SHIFT-FROM
067000         END-IF
067100         PERFORM P62-SHIFT-ONE-SLOT     THRU P62-EXIT
067200             VARYING WS-TOP-SUB FROM WS-TOP-SHIFT-FROM
067300                                            BY -1
067400                 UNTIL WS-TOP-SUB < WS-TOP-INS-SUB
067500         MOVE HLD-DATE-UTC           TO
067600                 WRT-TOP-DATE(WS-RULE-SUB, WS-TOP-INS-SUB)
067700         MOVE HLD-SUBJECT            TO
067800                 WRT-TOP-SUBJECT(WS-RULE-SUB, WS-TOP-INS-SUB)
067900         MOVE HLD-SENDER             TO
068000                 WRT-TOP-SENDER(WS-RULE-SUB, WS-TOP-INS-SUB)
068100         IF  WRT-TOP-COUNT(WS-RULE-SUB) < 5
068200             ADD  1                   TO WRT-TOP-COUNT(WS-RULE-SUB)
068300         END-IF
068400     END-IF.
068500 P65-EXIT.
068600     EXIT.
068700
068800*    FIND WHERE THIS DATE BELONGS AMONG THE SLOTS ALREADY KEPT,
068900*    NEWEST IN SLOT 1.  DEFAULTS TO THE FIRST UNUSED SLOT (OR
069000*    SLOT 5, DISPLACING THE OLDEST) WHEN THE ARRAY IS FULL.
069100 P61-FIND-INSERT-SLOT.
069200     IF  WRT-TOP-COUNT(WS-RULE-SUB) < 5
069300         COMPUTE WS-TOP-INS-SUB = WRT-TOP-COUNT(WS-RULE-SUB) + 1
069400     ELSE
069500         MOVE 5                       TO WS-TOP-INS-SUB
069600     END-IF.
069700     PERFORM P63-TEST-ONE-SLOT      THRU P63-EXIT
069800         VARYING WS-TOP-SUB FROM 1 BY 1
069900             UNTIL WS-TOP-SUB >= WS-TOP-INS-SUB.
070000 P61-EXIT.
070100     EXIT.
070200
070300 P63-TEST-ONE-SLOT.
070400     IF  HLD-DATE-UTC > WRT-TOP-DATE(WS-RULE-SUB, WS-TOP-SUB)
070500         MOVE WS-TOP-SUB              TO WS-TOP-INS-SUB
070600     END-IF.
070700 P63-EXIT.
070800     EXIT.
070900
071000*    SLIDE ONE ENTRY DOWN A SLOT TO OPEN ROOM FOR THE NEW ONE.
071100 P62-SHIFT-ONE-SLOT.
071200     MOVE WRT-TOP-DATE(WS-RULE-SUB, WS-TOP-SUB)      TO
071300         WRT-TOP-DATE(WS-RULE-SUB, WS-TOP-SUB + 1).
071400     MOVE WRT-TOP-SUBJECT(WS-RULE-SUB, WS-TOP-SUB)   TO
071500         WRT-TOP-SUBJECT(WS-RULE-SUB, WS-TOP-SUB + 1).
071600     MOVE WRT-TOP-SENDER(WS-RULE-SUB, WS-TOP-SUB)    TO
071700         WRT-TOP-SENDER(WS-RULE-SUB, WS-TOP-SUB + 1).
071800 P62-EXIT.
071900     EXIT.
072000
072100************************************************************************
072200*    G-SERIES -- WRITE THE UNREPLIED-THREAD ALERT REPORT            
072300************************************************************************
072400 G00-WRITE-ALERT-REPORT.
072500     MOVE 1                           TO WS-RULE-SUB.
072600     PERFORM G10-WRITE-ONE-RULE-ALERT  THRU G15-EXIT
072700         VARYING WS-RULE-SUB FROM 1 BY 1
072800             UNTIL WS-RULE-SUB > WS-RULE-COUNT.
072900 G99-EXIT.
073000     EXIT.
073100
073200*    ONE HEADER LINE PER RULE THAT FOUND AT LEAST ONE THREAD,
073300*    FOLLOWED BY UP TO FIVE ITEM LINES, NEWEST FIRST.  RULES
073400*    MARKED INVALID OR WITH NO ALERTS WRITE NOTHING.
073500 G10-WRITE-ONE-RULE-ALERT.
073600     IF  NOT WRT-IS-VALID(WS-RULE-SUB)
073700         OR  WRT-ALERT-COUNT(WS-RULE-SUB) = ZERO
073800         GO TO G15-EXIT
073900     END-IF.
074000     MOVE SPACES                      TO MTR-ALERT-RECORD.
074100     MOVE WRT-RULE-ID(WS-RULE-SUB)     TO WS-ALERT-RULE-ID.
074200     MOVE WRT-ALERT-COUNT(WS-RULE-SUB) TO WS-ALERT-COUNT-ED.
074300     MOVE WRT-SLA-MINUTES(WS-RULE-SUB) TO WS-ALERT-SLA-ED.
074400     STRING '[' WS-ALERT-RULE-ID DELIMITED BY SIZE
074500         '] ' WS-ALERT-COUNT-ED DELIMITED BY SIZE
074600         ' THREAD(S) MAY NEED A REPLY (SLA ' DELIMITED BY SIZE
074700         WS-ALERT-SLA-ED DELIMITED BY SIZE
074800         'M).' DELIMITED BY SIZE
074900         INTO MTR-ALERT-RECORD
075000     END-STRING.
075100     WRITE MTR-ALERT-RECORD.
075200     MOVE 1                           TO WS-TOP-SUB.
075300     PERFORM G20-WRITE-ONE-ALERT-ITEM  THRU G25-EXIT
075400         VARYING WS-TOP-SUB FROM 1 BY 1
075500             UNTIL WS-TOP-SUB > WRT-TOP-COUNT(WS-RULE-SUB).
075600 G15-EXIT.
075700     EXIT.
075800
075900 G20-WRITE-ONE-ALERT-ITEM.
076000     MOVE WRT-TOP-SUBJECT(WS-RULE-SUB, WS-TOP-SUB) TO
076100         WS-ALERT-SUBJECT.
076200     IF  WS-ALERT-SUBJECT = SPACES
076300         MOVE '(NO SUBJECT)'          TO WS-ALERT-SUBJECT
076400     END-IF.
076500     MOVE WRT-TOP-SENDER(WS-RULE-SUB, WS-TOP-SUB) TO
076600         WS-ALERT-SENDER.
076700     MOVE SPACES                      TO MTR-ALERT-RECORD.
076800     STRING '  - ' DELIMITED BY SIZE
076900         WS-ALERT-SUBJECT DELIMITED BY SIZE
077000         ' (' DELIMITED BY SIZE
077100         WS-ALERT-SENDER DELIMITED BY SIZE
077200         ')' DELIMITED BY SIZE
077300         INTO MTR-ALERT-RECORD
077400     END-STRING.
077500     WRITE MTR-ALERT-RECORD.
077600 G25-EXIT.
077700     EXIT.
077800
